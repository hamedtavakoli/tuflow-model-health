000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.     TFMDLHC0.
000400 AUTHOR.         R M HOLLOWAY.
000500 INSTALLATION.   WATER RESOURCES MODELING SECTION.
000600 DATE-WRITTEN.   06/14/1985.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000900*
001000******************************************************************
001100*                                                                *
001200*A    ABSTRACT..                                                 *
001300*  TFMDLHC0 IS THE PRE/POST-RUN HEALTH VALIDATOR FOR TUFLOW      *
001400*  HYDRAULIC MODELS.  GIVEN A ROOT TCF, IT WALKS THE TREE OF     *
001500*  REFERENCED CONTROL FILES, CONFIRMS EVERY REFERENCED GIS,      *
001600*  DATABASE AND SOIL INPUT FILE EXISTS, SUMMARISES THE MAIN RUN  *
001700*  LOG, THE SOLVER LOG AND THE MESSAGES CSV, RUNS THE STANDARD   *
001800*  5.X/6.X QA CHECKS AGAINST THOSE SUMMARIES, AND PRINTS ONE     *
001900*  VALIDATION REPORT.  NO MODEL INPUT IS EVER MODIFIED, AND THE  *
002000*  SIMULATION ITSELF IS NOT LAUNCHED FROM HERE -- SEE THE RTST   *
002100*  CARD IN CKPARMCD.                                             *
002200*                                                                *
002300*J    JCL..                                                      *
002400*                                                                *
002500* //TFMDLHC0 EXEC PGM=TFMDLHC0                                   *
002600* //STEPLIB  DD DISP=SHR,DSN=WR54.PROD.LOADLIB                   *
002700* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
002800* //SYSOUT   DD SYSOUT=*                                         *
002900* //QAOUT    DD SYSOUT=*                                         *
003000* //SYSIN    DD DSN=WR54.T9511F0.TFMDLHC0.PARMCARD,DISP=SHR      *
003100* //*                                                            *
003200*                                                                *
003300*P    ENTRY PARAMETERS..                                         *
003400*     NONE -- ALL INPUT COMES IN VIA SYSIN PARAMETER CARDS.      *
003500*     CARD 1 IS THE ROOT TCF PATH.  ANY FOLLOWING WILD CARD      *
003600*     SUPPLIES ONE ~NAME~ WILDCARD VALUE.  AN OPTIONAL RTST CARD *
003700*     REPORTS THE RETURN CODE OF A SIMULATION RUN MADE OUTSIDE   *
003800*     THIS PROGRAM.                                              *
003900*                                                                *
004000*E    ERRORS DETECTED BY THIS ELEMENT..                          *
004100*     I/O ERROR ON ANY CONTROL FILE, LOG FILE OR THE MESSAGES    *
004200*     CSV.  MISSING/UNREADABLE CONTROL FILES ARE NOT ABENDS --   *
004300*     THEY ARE REPORTED AS CT001/CT002 ISSUES AND THE WALK       *
004400*     CONTINUES.                                                 *
004500*                                                                *
004600*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004700*                                                                *
004800*     CKBATCHC ---- SEQUENTIAL FILE I/O (DYNAMIC FILE NAME)      *
004900*     CKABEND  ---- FORCE A PROGRAM INTERRUPT                    *
005000*                                                                *
005100*U    USER CONSTANTS AND TABLES REFERENCED..                     *
005200*                                                                *
005300*     CKQACSTS ---- 5.X/6.X RULE-FAMILY THRESHOLDS               *
005400*                                                                *
005500******************************************************************
005600*
005700*    CHANGE LOG
005800*    ----------
005900*    1985-06-14  RMH  TQ-1139  ORIGINAL -- ROOT TCF WALK, CT001/
006000*                              CT002 ISSUES ONLY, NO CHECKS YET.
006100*    1985-06-21  RMH  TQ-1141  ADDED U2 WILDCARD SUBSTITUTION AND
006200*                              VALIDATION.
006300*    1985-06-28  RMH  TQ-1142  ADDED U4 INPUT FILE SCAN.
006400*    1985-07-02  RMH  TQ-1143  DE-DUPLICATION OF THE INPUT SCAN
006500*                              LIST ON (PATH, KIND).
006600*    1985-07-09  RMH  TQ-1144  ADDED U5 LOG LOCATOR.
006700*    1985-07-16  RMH  TQ-1145  ADDED U6 MAIN-LOG SUMMARISER.
006800*    1985-07-23  RMH  TQ-1146  ADDED U7 SOLVER-LOG SUMMARISER.
006900*    1985-07-30  RMH  TQ-1147  ADDED U8 MESSAGES-CSV TALLY.
007000*    1985-08-11  RMH  TQ-1150  ADDED THE FULL 5.X/6.X CHECK SET
007100*                              AND THE PRINTED VALIDATION REPORT.
007200*    1999-01-05  KLL  Y2K-014  REVIEWED FOR CENTURY WINDOWING --
007300*                              NO DATE FIELDS OF BUSINESS
007400*                              SIGNIFICANCE IN THIS PROGRAM, NO
007500*                              CHANGE REQUIRED.  LOGGED FOR THE
007600*                              SHOP-WIDE Y2K SIGN-OFF.
007700*    2006-04-03  RMH  TQ-1210  SPLIT MATERIAL/SOIL TABLES OUT OF
007800*                              CKMLOGRC (SEE COPYBOOK LOG).
007900*    2007-11-02  DKS  TQ-1288  ADDED SOLV01 (SOLVER HARDWARE) AND
008000*                              QI-FILE-REF ON THE ISSUE RECORD.
008100*    2009-08-03  JPT  TQ-1340  RAISED WILDCARD TABLE TO 80 NAMES.
008200*    2010-05-14  DKS  TQ-1388  GPU ERROR LINES CAPTURED VERBATIM
008300*                              FOR SOLV01 EXPLANATION TEXT.
008400*    2011-01-11  DKS  TQ-1410  RAISED CONTROL-FILE TABLE TO 500
008500*                              ENTRIES FOR QUADTREE MODELS.
008600*    2012-02-27  DKS  TQ-1440  CAPPED ERROR-DETAIL LINES AT 50 TO
008700*                              MATCH THE PRINTED REPORT LAYOUT.
008800*    2013-09-19  DKS  TQ-1465  IR-EXISTS-SW MOVED TO SCAN TIME.
008900*    2015-03-30  JPT  TQ-1502  ADDED RTST SYSIN CARD -- CALLER
009000*                              PASSES BACK THE SIMULATION RETURN
009100*                              CODE INSTEAD OF US POLLING FOR IT.
009200*    2018-06-12  JPT  TQ-1588  CLASSIC-SCHEME COURANT NUMBER CHECK
009300*                              (CLASSIC_TS01/02) ADDED ON REQUEST
009400*                              OF THE 2D BRANCH.
009500*
009600 ENVIRONMENT DIVISION.
009700*
009800 CONFIGURATION SECTION.
009900 SPECIAL-NAMES.
010000     C01 IS TOP-OF-FORM
010100     CLASS QA-ALPHABETIC IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010200                          "abcdefghijklmnopqrstuvwxyz"
010300     UPSI-0 ON STATUS IS QA-TRACE-ON
010400            OFF STATUS IS QA-TRACE-OFF.
010500*
010600 INPUT-OUTPUT SECTION.
010700 FILE-CONTROL.
010800     SELECT QAOUT-FILE ASSIGN TO QAOUT
010900         FILE STATUS IS WS-QAOUT-STATUS.
011000     SELECT SYSIN-FILE  ASSIGN TO SYSIN
011100         FILE STATUS IS WS-SYSIN-STATUS.
011200*
011300 DATA DIVISION.
011400 FILE SECTION.
011500*
011600 FD  QAOUT-FILE
011700     RECORDING MODE IS F
011800     BLOCK CONTAINS 0 RECORDS
011900     LABEL RECORDS ARE STANDARD.
012000 01  QAOUT-REC.
012100     05  QAOUT-TEXT                PIC X(132).
012200     05  FILLER                    PIC X(1).
012300*
012400 FD  SYSIN-FILE
012500     RECORDING MODE IS F
012600     BLOCK CONTAINS 0 RECORDS
012700     LABEL RECORDS ARE STANDARD.
012800 01  SYSIN-REC                     PIC X(80).
012900 WORKING-STORAGE SECTION.
013000*
013100 01  FILLER PIC X(32)
013200     VALUE 'TFMDLHC0 WORKING STORAGE BEGINS'.
013300*
013400******************************************************************
013500*    RECORD LAYOUTS -- CK LIBRARY COPYBOOKS                      *
013600******************************************************************
013700     COPY CKPARMCD.
013800     EJECT
013900     COPY CKCTLDIR.
014000     EJECT
014100     COPY CKWLDTBL.
014200     EJECT
014300     COPY CKCTLTRE.
014400     EJECT
014500     COPY CKINPREF.
014600     EJECT
014700     COPY CKISSREC.
014800     EJECT
014900     COPY CKMLOGRC.
015000     EJECT
015100     COPY CKSLOGRC.
015200     EJECT
015300     COPY CKMSGREC.
015400     EJECT
015500     COPY CKQACSTS.
015600     EJECT
015700******************************************************************
015800*    FILE STATUS AND GENERIC SEQUENTIAL I/O WORK AREA            *
015900******************************************************************
016000*
016100* READ ONLY CONSTANTS
016200     01  READ-ONLY-WORK-AREA.
016300         05  HWORD                 COMP PIC S9(04) VALUE +8.
016400         05  WS-DUMMY              PIC X VALUE SPACE.
016500         05  BINARY1               COMP PIC S9(04) VALUE +1.
016600*
016700     05  WS-QAOUT-STATUS           PIC X(02) VALUE SPACES.
016800         88  WS-QAOUT-OK           VALUE '00'.
016900     05  WS-SYSIN-STATUS           PIC X(02) VALUE SPACES.
017000         88  WS-SYSIN-OK           VALUE '00'.
017100         88  WS-SYSIN-EOF          VALUE '10'.
017200*
017300*    GENERIC DYNAMIC-FILE I/O PARAMETER AREA -- PASSED TO
017400*    CKBATCHC ON EVERY CALL.  SAME SHAPE AS THE VSAM I/O CODE
017500*    USED ELSEWHERE IN THE SHOP (SEE CKVSAMIO), JUST FOR PLAIN
017600*    SEQUENTIAL TEXT FILES OPENED BY NAME AT RUN TIME.
017700     01  WS-IO-CODE                PIC X(1).
017800         88  OPEN-FOR-INPUT        VALUE '1'.
017900         88  CLOSE-DYNAMIC-FILE    VALUE '5'.
018000         88  READ-NEXT-RECORD      VALUE '8'.
018100         88  DYNAMIC-IO-COMPLETED  VALUE '0'.
018200         88  DYNAMIC-IO-EOF        VALUE '6'.
018300         88  DYNAMIC-IO-FAILED     VALUE '1' THRU '5'
018400                                          '7' THRU '9'.
018500     01  WS-DYN-FILENAME           PIC X(120) VALUE SPACES.
018600     01  WS-DYN-RECORD             PIC X(300) VALUE SPACES.
018700     01  WS-DYN-RECLEN             PIC S9(4) COMP VALUE +300.
018800     01  WS-DYN-STATUS             PIC X(2)  VALUE SPACES.
018900     01  WS-DYN-EXISTS-SW          PIC X(1)  VALUE 'N'.
019000         88  WS-DYN-EXISTS         VALUE 'Y'.
019100     01  WS-DYN-READABLE-SW        PIC X(1)  VALUE 'N'.
019200         88  WS-DYN-READABLE       VALUE 'Y'.
019300*
019400******************************************************************
019500*    CONSTANT TABLES -- LOADED INTO CKCTLDIR/CKINPREF AT 1000-   *
019600*    INIT VIA FILLER/REDEFINES, THE SHOP'S USUAL WAY TO LOAD A   *
019700*    TABLE OF LITERALS WITHOUT A DATA CARD.                      *
019800******************************************************************
019900     01  WS-HINT-LOAD-AREA.
020000         05  FILLER PIC X(32) VALUE 'GEOMETRY CONTROL'.
020100         05  FILLER PIC X(32) VALUE 'BC CONTROL'.
020200         05  FILLER PIC X(32) VALUE 'ESTRY CONTROL'.
020300         05  FILLER PIC X(32) VALUE 'QUADTREE CONTROL'.
020400         05  FILLER PIC X(32) VALUE 'EVENT FILE'.
020500         05  FILLER PIC X(32) VALUE 'RAINFALL CONTROL'.
020600         05  FILLER PIC X(32) VALUE 'OPERATIONS CONTROL'.
020700         05  FILLER PIC X(32) VALUE
020800             'ADVECTION DISPERSION CONTROL'.
020900         05  FILLER PIC X(32) VALUE 'READ FILE'.
021000     01  WS-HINT-LOAD-REDEF REDEFINES WS-HINT-LOAD-AREA.
021100         05  WS-HINT-LOAD-ENTRY OCCURS 9 TIMES PIC X(32).
021200*
021300     01  WS-CTLEXT-LOAD-AREA.
021400         05  FILLER PIC X(6) VALUE '.TCF'.
021500         05  FILLER PIC X(6) VALUE '.TGC'.
021600         05  FILLER PIC X(6) VALUE '.TBC'.
021700         05  FILLER PIC X(6) VALUE '.ECF'.
021800         05  FILLER PIC X(6) VALUE '.QCF'.
021900         05  FILLER PIC X(6) VALUE '.TEF'.
022000         05  FILLER PIC X(6) VALUE '.TOC'.
022100         05  FILLER PIC X(6) VALUE '.TRFC'.
022200         05  FILLER PIC X(6) VALUE '.ADCF'.
022300     01  WS-CTLEXT-LOAD-REDEF REDEFINES WS-CTLEXT-LOAD-AREA.
022400         05  WS-CTLEXT-LOAD-ENTRY OCCURS 9 TIMES PIC X(6).
022500*
022600     01  WS-SOILEXT-LOAD-AREA.
022700         05  FILLER PIC X(8) VALUE '.TSOILF'.
022800     01  WS-SOILEXT-LOAD-REDEF REDEFINES WS-SOILEXT-LOAD-AREA.
022900         05  WS-SOILEXT-LOAD-ENTRY OCCURS 1 TIMES PIC X(8).
023000*
023100     01  WS-GISEXT-LOAD-AREA.
023200         05  FILLER PIC X(8) VALUE '.SHP'.
023300         05  FILLER PIC X(8) VALUE '.TAB'.
023400         05  FILLER PIC X(8) VALUE '.MIF'.
023500         05  FILLER PIC X(8) VALUE '.MID'.
023600         05  FILLER PIC X(8) VALUE '.GPKG'.
023700         05  FILLER PIC X(8) VALUE '.GDB'.
023800         05  FILLER PIC X(8) VALUE '.TIF'.
023900         05  FILLER PIC X(8) VALUE '.TIFF'.
024000         05  FILLER PIC X(8) VALUE '.ASC'.
024100         05  FILLER PIC X(8) VALUE '.FLT'.
024200         05  FILLER PIC X(8) VALUE '.GRD'.
024300     01  WS-GISEXT-LOAD-REDEF REDEFINES WS-GISEXT-LOAD-AREA.
024400         05  WS-GISEXT-LOAD-ENTRY OCCURS 11 TIMES PIC X(8).
024500*
024600     01  WS-DBEXT-LOAD-AREA.
024700         05  FILLER PIC X(8) VALUE '.CSV'.
024800         05  FILLER PIC X(8) VALUE '.TXT'.
024900         05  FILLER PIC X(8) VALUE '.DAT'.
025000         05  FILLER PIC X(8) VALUE '.DBF'.
025100     01  WS-DBEXT-LOAD-REDEF REDEFINES WS-DBEXT-LOAD-AREA.
025200         05  WS-DBEXT-LOAD-ENTRY OCCURS 4 TIMES PIC X(8).
025300*
025400     01  WS-SOILKEY-LOAD-AREA.
025500         05  FILLER PIC X(24) VALUE 'READ SOILS FILE'.
025600         05  FILLER PIC X(24) VALUE 'SOILS FILE'.
025700     01  WS-SOILKEY-LOAD-REDEF REDEFINES WS-SOILKEY-LOAD-AREA.
025800         05  WS-SOILKEY-LOAD-ENTRY OCCURS 2 TIMES PIC X(24).
025900*
026000******************************************************************
026100*    COUNTERS AND SWITCHES                                       *
026200******************************************************************
026300     77  WS-SUB                    PIC S9(4)  COMP-3 VALUE +0.
026400     77  WS-SUB2                   PIC S9(4)  COMP-3 VALUE +0.
026500     77  WS-SUB3                   PIC S9(4)  COMP-3 VALUE +0.
026600     77  WS-I                      PIC S9(4)  COMP-3 VALUE +0.
026700     77  WS-J                      PIC S9(4)  COMP-3 VALUE +0.
026800     77  WS-K                      PIC S9(4)  COMP-3 VALUE +0.
026900*    2016-09-14  JPT  TQ-1572  ADDED FOR THE 2052/2053 KEYWORD-
027000*                              CONTAINS-NEEDLE SUBSTRING SCAN (SEE
027100*                              THE 2000/3000 SERIES).
027200     77  WS-SS-NEEDLE-LEN          PIC S9(4)  COMP-3 VALUE +0.
027300     77  WS-SS-HAY-POS             PIC S9(4)  COMP-3 VALUE +0.
027400     77  WS-SS-LAST-START          PIC S9(4)  COMP-3 VALUE +0.
027500     77  WS-SWAP-SW                PIC X(1)   VALUE 'N'.
027600         88  WS-SWAP-MADE          VALUE 'Y'.
027700     77  WS-END-OF-FILE-SW         PIC X(1)   VALUE 'N'.
027800         88  WS-END-OF-FILE        VALUE 'Y'.
027900     77  WS-RUN-NOT-OK-SW          PIC X(1)   VALUE 'N'.
028000         88  WS-RUN-NOT-OK         VALUE 'Y'.
028100     77  WS-ROOT-TCF-SET-SW        PIC X(1)   VALUE SPACE.
028200*
028300     01  WS-UPPER-ALPHABET         PIC X(26)
028400         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028500     01  WS-LOWER-ALPHABET         PIC X(26)
028600         VALUE 'abcdefghijklmnopqrstuvwxyz'.
028700     01  WS-UC-KEYWORD             PIC X(40)  VALUE SPACES.
028800     01  WS-UC-HINT                PIC X(40)  VALUE SPACES.
028900     01  WS-UC-LINE                PIC X(200) VALUE SPACES.
029000     01  WS-HINT-MATCHED-SW        PIC X(1)   VALUE 'N'.
029100         88  WS-HINT-MATCHED       VALUE 'Y'.
029200     01  WL-SUP-IDX-FOUND-SW       PIC X(1)   VALUE 'N'.
029300     01  WL-DET-FOUND-SW           PIC X(1)   VALUE 'N'.
029400*
029500*    ONE ISSUE STAGING AREA -- EVERY RULE PARAGRAPH FILLS THIS
029600*    THEN CALLS 2099-APPEND-ISSUE TO COPY IT INTO THE ISSUE
029700*    TABLE.
029800     01  WS-ISSUE-STAGING-AREA.
029900         05  QI-ISSUE-ID-WORK      PIC X(12)  VALUE SPACES.
030000         05  QI-SEVERITY-WORK      PIC X(8)   VALUE SPACES.
030100             88  QI-SEV-CRITICAL-WORK VALUE 'CRITICAL'.
030200             88  QI-SEV-MAJOR-WORK    VALUE 'MAJOR'.
030300             88  QI-SEV-MINOR-WORK    VALUE 'MINOR'.
030400         05  QI-CATEGORY-WORK      PIC X(16)  VALUE SPACES.
030500         05  QI-MESSAGE-WORK       PIC X(120) VALUE SPACES.
030600         05  QI-SUGGESTION-WORK    PIC X(120) VALUE SPACES.
030700         05  QI-FILE-REF-WORK      PIC X(120) VALUE SPACES.
030800*
030900******************************************************************
031000*    U5 LOG-LOCATOR WORK AREA                                    *
031100******************************************************************
031200     01  WS-LOGFLD-VALUE           PIC X(120) VALUE SPACES.
031300     01  WS-LOGFLD-FROM-SUB        PIC S9(4)  COMP-3 VALUE +0.
031400     01  WS-LOG-FOLDER             PIC X(120) VALUE SPACES.
031500     01  WS-LOG-STEM               PIC X(120) VALUE SPACES.
031600     01  WS-MAINLOG-PATH           PIC X(120) VALUE SPACES.
031700     01  WS-HPCLOG-PATH            PIC X(120) VALUE SPACES.
031800     01  WS-MSGCSV-PATH            PIC X(120) VALUE SPACES.
031900     01  WS-MAINLOG-EXISTS-SW      PIC X(1)   VALUE 'N'.
032000         88  WS-MAINLOG-EXISTS     VALUE 'Y'.
032100     01  WS-HPCLOG-EXISTS-SW       PIC X(1)   VALUE 'N'.
032200         88  WS-HPCLOG-EXISTS      VALUE 'Y'.
032300     01  WS-MSGCSV-EXISTS-SW       PIC X(1)   VALUE 'N'.
032400         88  WS-MSGCSV-EXISTS      VALUE 'Y'.
032500*
032600******************************************************************
032700*    "FIRST NUMBER ON THE LINE" SCANNER WORK AREA -- SEE 5900-  *
032800*    SCAN-FIRST-NUMBER, SHARED BY THE MAIN-LOG AND SOLVER-LOG    *
032900*    SUMMARISERS AND THE CLASSIC-TIMESTEP CHECK.                 *
033000******************************************************************
033100     01  WS-NF-VALUE               PIC S9(7)V9(6) COMP-3 VALUE +0.
033200     01  WS-NF-DIVISOR             PIC S9(7)V9(6) COMP-3 VALUE +1.
033300     01  WS-NF-SIGN                PIC S9(1)  COMP-3 VALUE +1.
033400     01  WS-NF-DIGIT               PIC S9(1)  COMP-3 VALUE +0.
033500     01  WS-NF-POINT-SW            PIC X(1)   VALUE 'N'.
033600         88  WS-NF-POINT-SEEN      VALUE 'Y'.
033700     01  WS-NF-EXP-VALUE           PIC S9(2)  COMP-3 VALUE +0.
033800     01  WS-NF-EXP-SIGN            PIC S9(1)  COMP-3 VALUE +1.
033900*
034000*    "#<IDX> - <NAME>:" MATERIAL/SOIL BLOCK-HEADER PARSE RESULT.
034100     01  WS-HDR-INDEX              PIC S9(4)  COMP-3 VALUE +0.
034200*
034300******************************************************************
034400*    7000 SERIES -- U9/U10/U11 CHECK WORK AREA                   *
034500******************************************************************
034600     01  WS-N-MIN                  PIC S9(1)V9(4) COMP-3 VALUE +0.
034700     01  WS-N-MAX                  PIC S9(1)V9(4) COMP-3 VALUE +0.
034800     01  WS-N-SEEN-SW              PIC X(1)   VALUE 'N'.
034900         88  WS-N-SEEN             VALUE 'Y'.
035000     01  WS-N-CRIT-SW              PIC X(1)   VALUE 'N'.
035100         88  WS-N-CRIT-SEEN        VALUE 'Y'.
035200     01  WS-N-MAJOR-SW             PIC X(1)   VALUE 'N'.
035300         88  WS-N-MAJOR-SEEN       VALUE 'Y'.
035400     01  WS-ILCL-CRIT-COUNT        PIC S9(4)  COMP-3 VALUE +0.
035500     01  WS-ILCL-MAJOR-COUNT       PIC S9(4)  COMP-3 VALUE +0.
035600     01  WS-ILCL-ANY-SOIL-SW       PIC X(1)   VALUE 'N'.
035700         88  WS-ILCL-ANY-SOIL      VALUE 'Y'.
035800     01  WS-COURANT                PIC S9(3)V9(4) COMP-3 VALUE +0.
035900     01  WS-OUT-N                  PIC S9(7)V9(2) COMP-3 VALUE +0.
036000     01  WS-DISP-DEC1              PIC -9(5).9.
036100     01  WS-DISP-DEC1B             PIC -9(5).9.
036200     01  WS-DISP-DEC2              PIC -9(3).99.
036300     01  WS-DISP-DEC3              PIC -9(3).999.
036400     01  WS-DISP-DEC3B             PIC -9(3).999.
036500     01  WS-DISP-COUNT             PIC ZZZZZZ9.
036600     01  WS-INT-ABS-ID             PIC X(12)  VALUE SPACES.
036700     01  WS-INT-NEG-ID             PIC X(12)  VALUE SPACES.
036800     01  WS-INT-MAJ-ID             PIC X(12)  VALUE SPACES.
036900     01  WS-INT-MIN-ID             PIC X(12)  VALUE SPACES.
037000     01  WS-INT-LABEL              PIC X(40)  VALUE SPACES.
037100     01  WS-INT-PRESENT-SW         PIC X(1)   VALUE 'N'.
037200     01  WS-INT-VALUE              PIC S9(7)V9(3) COMP-3 VALUE +0.
037300     01  WS-HPC-THRESH             PIC S9(5)V9(3) COMP-3 VALUE +0.
037400*
037500     01  WS-WORK-COUNTERS.
037600         05  WS-CTL-FILES-READ-CNT PIC S9(7) COMP-3 VALUE +0.
037700         05  WS-DIRECTIVES-READ-CNT PIC S9(7) COMP-3 VALUE +0.
037800         05  WS-INPUTS-SCANNED-CNT PIC S9(7) COMP-3 VALUE +0.
037900         05  WS-CHECKS-RUN-CNT     PIC S9(7) COMP-3 VALUE +0.
038000*
038100******************************************************************
038200*    8000 SERIES -- U12 REPORT WRITER WORK AREA                  *
038300******************************************************************
038400     01  WS-PRINT-LINE             PIC X(132) VALUE SPACES.
038500     01  WS-SEV-DISPLAY            PIC X(8)   VALUE SPACES.
038600*
038700*    ITERATIVE PRE-ORDER TREE PRINT WORK (SEE 8020/8021/8022 --
038800*    NO RECURSION, SAME QUEUE-STYLE TECHNIQUE AS THE 2000 SERIES).
038900     01  WS-TREE-PARENT            PIC S9(4)  COMP-3 VALUE +0.
039000     01  WS-TREE-PREFIX            PIC X(80)  VALUE SPACES.
039100     01  WS-TREE-CHILD-PREFIX      PIC X(80)  VALUE SPACES.
039200     01  WS-TREE-CONNECT           PIC X(4)   VALUE SPACES.
039300     01  WS-TREE-PFX-LEN           PIC S9(4)  COMP-3 VALUE +0.
039400*
039500     01  WS-KIND-DISPLAY           PIC X(9)   VALUE SPACES.
039600     01  WS-IO-TAG                 PIC X(9)   VALUE SPACES.
039700     01  WS-RC-DISPLAY             PIC -ZZZ9.
039800     01  WS-ERR-MORE-COUNT         PIC S9(4)  COMP-3 VALUE +0.
039900     01  WS-DISP-ERR               PIC ZZZZZZ9.
040000     01  WS-DISP-WARN              PIC ZZZZZZ9.
040100     01  WS-DISP-CHK               PIC ZZZZZZ9.
040200     01  WS-DISP-LINE              PIC ZZZZ9.
040300     01  WS-LOG-LABEL              PIC X(16)  VALUE SPACES.
040400     01  WS-LOG-VALUE              PIC X(120) VALUE SPACES.
040500     01  WS-LOG-EXISTS-SW          PIC X(1)   VALUE 'N'.
040600*
040700*    EXCHANGE-SORT SWAP AREAS (8035/8065 -- NO SORT VERB, THE
040800*    TABLES ARE TOO SMALL AND TOO SHORT-LIVED TO JUSTIFY ONE).
040900     01  WS-IR-SWAP-ENTRY          PIC X(294) VALUE SPACES.
041000     01  WS-MF-SWAP-NO             PIC 9(5)   VALUE ZERO.
041100     01  WS-MF-SWAP-OCC            PIC S9(7)  COMP-3 VALUE +0.
041200*
041300 01  FILLER PIC X(32)
041400     VALUE 'TFMDLHC0 WORKING STORAGE ENDS  '.
041500 PROCEDURE DIVISION.
041600*
041700******************************************************************
041800*    0000-CONTROL-PROCESS -- MAIN DRIVER                         *
041900******************************************************************
042000 0000-CONTROL-PROCESS.
042100     PERFORM 1000-INITIALISE
042200         THRU 1000-EXIT.
042300     PERFORM 2000-BUILD-CONTROL-TREE
042400         THRU 2000-EXIT.
042500     PERFORM 3000-SCAN-INPUT-REFERENCES
042600         THRU 3000-EXIT.
042700     PERFORM 4000-LOCATE-LOG-FILES
042800         THRU 4000-EXIT.
042900     PERFORM 5000-SUMMARISE-MAIN-LOG
043000         THRU 5000-EXIT.
043100     PERFORM 5500-SUMMARISE-SOLVER-LOG
043200         THRU 5500-EXIT.
043300     PERFORM 6000-TALLY-MESSAGES-CSV
043400         THRU 6000-EXIT.
043500     PERFORM 7000-RUN-QA-CHECKS
043600         THRU 7000-EXIT.
043700     PERFORM 8000-PRINT-REPORT
043800         THRU 8000-EXIT.
043900     PERFORM 9000-TERMINATE
044000         THRU 9000-EXIT.
044100     GOBACK.
044200*
044300******************************************************************
044400*    1000 SERIES -- INITIALISATION                               *
044500******************************************************************
044600*    1985-06-14  RMH  TQ-1139  ORIGINAL.
044700*    2015-03-30  JPT  TQ-1502  READS THE OPTIONAL RTST CARD IN
044800*                              ADDITION TO THE ROOT TCF AND WILD
044900*                              CARDS.
045000 1000-INITIALISE.
045100     OPEN OUTPUT QAOUT-FILE.
045200     IF NOT WS-QAOUT-OK
045300         DISPLAY 'ERROR OPENING QAOUT FILE: ' WS-QAOUT-STATUS
045400         PERFORM 9990-ABEND
045500            THRU 9990-EXIT
045600     END-IF.
045700     OPEN INPUT  SYSIN-FILE.
045800     IF NOT WS-SYSIN-OK
045900         DISPLAY 'ERROR OPENING SYSIN FILE: ' WS-SYSIN-STATUS
046000         PERFORM 9990-ABEND
046100            THRU 9990-EXIT
046200     END-IF.
046300     MOVE ZERO   TO CF-FILE-COUNT
046400                     PS-STACK-TOP
046500                     WL-SUPPLIED-COUNT
046600                     WL-DETECTED-COUNT
046700                     WL-MISSING-COUNT
046800                     IR-REF-COUNT
046900                     IR-MISSING-COUNT
047000                     QI-ISSUE-COUNT
047100                     QI-CRITICAL-COUNT
047200                     QI-MAJOR-COUNT
047300                     QI-MINOR-COUNT
047400                     MG-ERROR-COUNT
047500                     MG-WARNING-COUNT
047600                     MG-CHECK-COUNT
047700                     MF-FREQ-COUNT
047800                     ME-ERROR-LINE-COUNT.
047900     PERFORM 1010-READ-SYSIN-CARD
048000         THRU 1010-EXIT
048100         UNTIL WS-SYSIN-EOF.
048200     PERFORM 1050-BUILD-WILDCARD-HINTS
048300         THRU 1050-EXIT.
048400     PERFORM 1060-LOAD-CONSTANT-TABLES
048500         THRU 1060-EXIT.
048600 1000-EXIT.
048700     EXIT.
048800*
048900*    1985-06-14  RMH  TQ-1139  ORIGINAL -- ROOT TCF CARD ONLY.
049000*    1985-08-11  RMH  TQ-1150  ADDED WILD CARD PARSING.
049100*    2015-03-30  JPT  TQ-1502  ADDED RTST CARD PARSING.
049200 1010-READ-SYSIN-CARD.
049300     READ SYSIN-FILE
049400         AT END
049500             SET WS-SYSIN-EOF TO TRUE
049600             GO TO 1010-EXIT.
049700     MOVE SYSIN-REC   TO PC-CARD-REC.
049800     MOVE SYSIN-REC (1:4) TO PC-CARD-TAG.
049900     IF PC-TAG-WILD
050000         MOVE SYSIN-REC (6:32)  TO PC-WILD-NAME
050100         MOVE SYSIN-REC (39:120) TO PC-WILD-VALUE
050200         ADD  1 TO WL-SUPPLIED-COUNT
050300         MOVE PC-WILD-NAME  TO WL-SUP-NAME  (WL-SUPPLIED-COUNT)
050400         MOVE PC-WILD-VALUE TO WL-SUP-VALUE (WL-SUPPLIED-COUNT)
050500     END-IF.
050600     IF PC-TAG-RTST
050700         SET  PC-RUN-TEST-DONE   TO TRUE
050800         MOVE SYSIN-REC (6:4)    TO PC-RUN-TEST-RC
050900         IF PC-RUN-TEST-RC NUMERIC
051000             SET PC-RUN-TEST-RC-KNOWN TO TRUE
051100         END-IF
051200     END-IF.
051300     IF NOT PC-TAG-WILD AND NOT PC-TAG-RTST
051400         IF WS-ROOT-TCF-SET-SW = SPACE
051500             MOVE SYSIN-REC (1:120) TO PC-ROOT-TCF-PATH
051600             MOVE 'Y' TO WS-ROOT-TCF-SET-SW
051700         END-IF
051800     END-IF.
051900 1010-EXIT.
052000     EXIT.
052100*
052200*    THE WILDCARD HINT LIST (WHICH ~NAMES~ THE ROOT TCF ACTUALLY
052300*    USES) IS NOT KNOWN UNTIL WE SCAN THE CONTROL FILES, SO THE
052400*    REAL DETECTION HAPPENS DURING THE TREE WALK (2040).  THIS
052500*    PARAGRAPH JUST CLEARS THE DETECTED-TABLE READY FOR THAT.
052600 1050-BUILD-WILDCARD-HINTS.
052700     PERFORM 1055-CLEAR-ONE-HINT-SLOT
052800        VARYING WS-SUB FROM 1 BY 1
052900        UNTIL WS-SUB > 80.
053000 1050-EXIT.
053100     EXIT.
053200*
053300*    1985-08-11  RMH  TQ-1150  LOAD THE HINT/EXTENSION/KEYWORD
053400*                              TABLES FROM THEIR WS FILLER AREAS
053500*                              (SEE WS-HINT-LOAD-AREA ET AL).
053600 1060-LOAD-CONSTANT-TABLES.
053700     MOVE WS-HINT-LOAD-AREA    TO CH-HINT-TABLE.
053800     MOVE WS-CTLEXT-LOAD-AREA  TO CX-EXT-TABLE.
053900     MOVE WS-SOILEXT-LOAD-AREA TO IK-SOIL-EXT-TABLE.
054000     MOVE WS-GISEXT-LOAD-AREA  TO IK-GIS-EXT-TABLE.
054100     MOVE WS-DBEXT-LOAD-AREA   TO IK-DB-EXT-TABLE.
054200     MOVE WS-SOILKEY-LOAD-AREA TO IK-SOIL-KEYWORD-TABLE.
054300 1060-EXIT.
054400     EXIT.
054500*
054600 1055-CLEAR-ONE-HINT-SLOT.
054700     MOVE SPACES TO WL-DET-NAME (WS-SUB).
054800     SET WL-DET-MISSING (WS-SUB) TO TRUE.
054900 1055-EXIT.
055000     EXIT.
055100*
055200******************************************************************
055300*    2000 SERIES -- U1 DIRECTIVE PARSE, U2 WILDCARDS, U3 TREE    *
055400******************************************************************
055500*    1985-06-14  RMH  TQ-1139  ORIGINAL -- ROOT FILE ONLY.
055600*    1985-06-21  RMH  TQ-1141  ADDED WILDCARD SUBSTITUTION.
055700*    1985-06-28  RMH  TQ-1142  ADDED THE CHILD-FILE WORK QUEUE.
055800*    2016-09-07  JPT  TQ-1571  TALLY WS-CTL-FILES-READ-CNT AND
055900*                              WS-DIRECTIVES-READ-CNT.
056000*    2016-09-14  JPT  TQ-1572  2051 NOW CALLS THE SHARED 2052/2053
056100*                              CONTAINS SCAN, NOT AN EQUAL TEST --
056200*                              A HINT COULD SIT ANYWHERE IN THE
056300*                              KEYWORD.
056400 2000-BUILD-CONTROL-TREE.
056500     ADD 1 TO CF-FILE-COUNT.
056600     MOVE PC-ROOT-TCF-PATH TO CF-PATH (CF-FILE-COUNT).
056700     MOVE ZERO             TO CF-PARENT-SUB (CF-FILE-COUNT).
056800     MOVE ZERO             TO CF-DEPTH (CF-FILE-COUNT).
056900     SET  CF-IS-ROOT   (CF-FILE-COUNT) TO TRUE.
057000     SET  CF-LAST-CHILD (CF-FILE-COUNT) TO TRUE.
057100     MOVE 1 TO CF-QUEUE-NEXT.
057200     PERFORM 2070-VISIT-NEXT-QUEUED-FILE
057300        THRU 2070-EXIT
057400        UNTIL CF-QUEUE-NEXT > CF-FILE-COUNT.
057500     PERFORM 2080-VALIDATE-WILDCARD-HINTS
057600        THRU 2080-EXIT.
057700 2000-EXIT.
057800     EXIT.
057900*
058000*    ONE ENTRY OFF THE WORK QUEUE.  CHECKS EXISTENCE/READABILITY,
058100*    THEN -- IF THE FILE IS THERE -- READS IT LINE BY LINE LOOKING
058200*    FOR CONTROL-FILE HINTS TO ENQUEUE FURTHER CHILDREN.
058300 2070-VISIT-NEXT-QUEUED-FILE.
058400     MOVE CF-QUEUE-NEXT TO WS-SUB.
058500     SET  CF-VISITED (WS-SUB) TO TRUE.
058600     ADD  1 TO WS-CTL-FILES-READ-CNT.
058700     MOVE CF-PATH (WS-SUB) TO WS-DYN-FILENAME.
058800     PERFORM 2075-DYN-FILE-PROBE
058900        THRU 2075-EXIT.
059000     IF CF-MISSING (WS-SUB)
059100         PERFORM 2090-RAISE-CT001
059200            THRU 2090-EXIT
059300     ELSE
059400     IF CF-UNREADABLE (WS-SUB)
059500         PERFORM 2091-RAISE-CT002
059600            THRU 2091-EXIT
059700     ELSE
059800         SET OPEN-FOR-INPUT TO TRUE
059900         CALL 'CKBATCHC' USING WS-IO-CODE
060000                               WS-DYN-FILENAME
060100                               WS-DYN-RECORD
060200                               WS-DYN-RECLEN
060300                               WS-DYN-STATUS
060400         MOVE ZERO TO CD-LINE-NO
060500         PERFORM 2010-READ-DIRECTIVE-LINE
060600            THRU 2010-EXIT
060700            UNTIL DYNAMIC-IO-EOF
060800         SET CLOSE-DYNAMIC-FILE TO TRUE
060900         CALL 'CKBATCHC' USING WS-IO-CODE
061000                               WS-DYN-FILENAME
061100                               WS-DYN-RECORD
061200                               WS-DYN-RECLEN
061300                               WS-DYN-STATUS
061400     END-IF
061500     END-IF.
061600     ADD 1 TO CF-QUEUE-NEXT.
061700 2070-EXIT.
061800     EXIT.
061900*
062000*    2013-09-19  DKS  TQ-1465  PROBE MOVED HERE SO U4 (3000
062100*                              SERIES) SHARES THE SAME
062200*                              EXISTS/READABLE TEST.
062300 2075-DYN-FILE-PROBE.
062400     SET OPEN-FOR-INPUT TO TRUE
062500     CALL 'CKBATCHC' USING WS-IO-CODE
062600                           WS-DYN-FILENAME
062700                           WS-DYN-RECORD
062800                           WS-DYN-RECLEN
062900                           WS-DYN-STATUS.
063000     IF DYNAMIC-IO-COMPLETED
063100         SET CF-EXISTS   (WS-SUB) TO TRUE
063200         SET CF-READABLE (WS-SUB) TO TRUE
063300         SET CLOSE-DYNAMIC-FILE TO TRUE
063400         CALL 'CKBATCHC' USING WS-IO-CODE
063500                               WS-DYN-FILENAME
063600                               WS-DYN-RECORD
063700                               WS-DYN-RECLEN
063800                               WS-DYN-STATUS
063900     ELSE
064000     IF WS-DYN-STATUS = '35'
064100         SET CF-MISSING (WS-SUB) TO TRUE
064200     ELSE
064300         SET CF-EXISTS      (WS-SUB) TO TRUE
064400         SET CF-UNREADABLE  (WS-SUB) TO TRUE
064500     END-IF
064600     END-IF.
064700 2075-EXIT.
064800     EXIT.
064900*
065000*    U1 -- STRIP COMMENT, TRIM, SPLIT ON THE FIRST = OR ==, THEN
065100*    (IF THE KEYWORD CARRIES A CONTROL HINT) LOOK FOR CHILD FILES.
065200 2010-READ-DIRECTIVE-LINE.
065300     SET READ-NEXT-RECORD TO TRUE
065400     CALL 'CKBATCHC' USING WS-IO-CODE
065500                           WS-DYN-FILENAME
065600                           WS-DYN-RECORD
065700                           WS-DYN-RECLEN
065800                           WS-DYN-STATUS.
065900     IF DYNAMIC-IO-EOF
066000         GO TO 2010-EXIT
066100     END-IF.
066200     ADD 1 TO CD-LINE-NO.
066300     ADD 1 TO WS-DIRECTIVES-READ-CNT.
066400     MOVE WS-DYN-RECORD TO LN-LINE-REC.
066500     PERFORM 2015-STRIP-COMMENT
066600        THRU 2015-EXIT.
066700     IF LN-TRIM-REC = SPACES
066800         GO TO 2010-EXIT
066900     END-IF.
067000     PERFORM 2020-SPLIT-DIRECTIVE
067100        THRU 2020-EXIT.
067200     IF CD-KEYWORD NOT = SPACES
067300         PERFORM 2050-CHECK-CONTROL-HINT
067400            THRU 2050-EXIT
067500     END-IF.
067600 2010-EXIT.
067700     EXIT.
067800*
067900*    COMMENT MARKERS ARE ! // # AND ;  -- FIRST ONE FOUND WINS.
068000 2015-STRIP-COMMENT.
068100     MOVE LN-LINE-REC TO LN-TRIM-REC.
068200     MOVE ZERO TO LN-COMMENT-POS.
068300     MOVE 1    TO WS-SUB.
068400 2016-SCAN-FOR-MARKER.
068500     IF WS-SUB > 200
068600         GO TO 2015-EXIT
068700     END-IF.
068800     IF LN-LINE-CHARS (WS-SUB) = '!' OR ';' OR '#'
068900         MOVE WS-SUB TO LN-COMMENT-POS
069000         GO TO 2017-CUT-AT-MARKER
069100     END-IF.
069200     IF WS-SUB < 200
069300         IF LN-LINE-CHARS (WS-SUB) = '/'
069400             IF LN-LINE-CHARS (WS-SUB + 1) = '/'
069500                 MOVE WS-SUB TO LN-COMMENT-POS
069600                 GO TO 2017-CUT-AT-MARKER
069700             END-IF
069800         END-IF
069900     END-IF.
070000     ADD 1 TO WS-SUB.
070100     GO TO 2016-SCAN-FOR-MARKER.
070200 2017-CUT-AT-MARKER.
070300     IF LN-COMMENT-POS = 1
070400         MOVE SPACES TO LN-TRIM-REC
070500     ELSE
070600         MOVE LN-LINE-REC (1:LN-COMMENT-POS - 1) TO LN-TRIM-REC
070700     END-IF.
070800 2015-EXIT.
070900     EXIT.
071000*
071100*    SPLIT key = value OR key == value; KEY EXCLUDES = AND !.
071200 2020-SPLIT-DIRECTIVE.
071300     MOVE SPACES TO CD-KEYWORD CD-VALUE.
071400     MOVE ZERO   TO CD-EQUALS-POS.
071500     SET  CD-IS-DOUBLE-EQ TO FALSE.
071600     MOVE 1 TO WS-SUB.
071700 2021-FIND-EQUALS.
071800     IF WS-SUB > 200
071900         GO TO 2020-EXIT
072000     END-IF.
072100     IF LN-LINE-CHARS (WS-SUB) = '='
072200         MOVE WS-SUB TO CD-EQUALS-POS
072300         IF WS-SUB < 200
072400             IF LN-LINE-CHARS (WS-SUB + 1) = '='
072500                 SET CD-IS-DOUBLE-EQ TO TRUE
072600             END-IF
072700         END-IF
072800         GO TO 2022-CARVE-KEY-VALUE
072900     END-IF.
073000     ADD 1 TO WS-SUB.
073100     GO TO 2021-FIND-EQUALS.
073200 2022-CARVE-KEY-VALUE.
073300     IF CD-EQUALS-POS = ZERO
073400         GO TO 2020-EXIT
073500     END-IF.
073600     IF CD-EQUALS-POS = 1
073700         MOVE SPACES TO CD-KEYWORD
073800     ELSE
073900         MOVE LN-TRIM-REC (1:CD-EQUALS-POS - 1) TO CD-KEYWORD
074000     END-IF.
074100     MOVE CD-EQUALS-POS TO WS-SUB2.
074200     IF CD-IS-DOUBLE-EQ
074300         ADD 2 TO WS-SUB2
074400     ELSE
074500         ADD 1 TO WS-SUB2
074600     END-IF.
074700     IF WS-SUB2 > 200
074800         MOVE SPACES TO CD-VALUE
074900     ELSE
075000         MOVE LN-TRIM-REC (WS-SUB2:200 - WS-SUB2 + 1) TO CD-VALUE
075100     END-IF.
075200     MOVE CD-LINE-NO TO CD-LINE-NO.
075300 2020-EXIT.
075400     EXIT.
075500*
075600*    THE NINE CONTROL-FILE HINT KEYWORDS AND EXTENSIONS ARE LOADED
075700*    IN 1000-INITIALISE'S SIBLING SET-UP (SEE CH-HINT-TABLE/
075800*    CX-EXT-TABLE VALUES BELOW THIS PARAGRAPH IN THE LISTING).
075900 2050-CHECK-CONTROL-HINT.
076000     MOVE 'N' TO WS-HINT-MATCHED-SW.
076100     PERFORM 2051-COMPARE-ONE-HINT
076200        THRU 2051-EXIT
076300        VARYING WS-SUB FROM 1 BY 1
076400        UNTIL WS-SUB > 9
076500           OR WS-HINT-MATCHED.
076600     IF WS-HINT-MATCHED
076700         PERFORM 2030-SUBST-WILDCARDS
076800            THRU 2030-EXIT
076900         PERFORM 2060-ENQUEUE-CHILD-FILES
077000            THRU 2060-EXIT
077100     END-IF.
077200 2050-EXIT.
077300     EXIT.
077400*
077500*    2016-09-14  JPT  TQ-1572  WAS AN ANCHORED EQUAL TEST, MISSED
077600*                              HINTS EMBEDDED IN A LONGER KEYWORD
077700*                              (E.G. GEOMETRY CONTROL EMBEDDED IN
077800*                              1D DOMAIN GEOMETRY CONTROL). NOW
077900*                              CALLS THE SHARED 2052/2053 SCAN.
078000 2051-COMPARE-ONE-HINT.
078100     MOVE SPACES TO WS-UC-KEYWORD.
078200     MOVE CD-KEYWORD TO WS-UC-KEYWORD.
078300     INSPECT WS-UC-KEYWORD
078400        CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
078500     MOVE SPACES TO WS-UC-HINT.
078600     MOVE CH-HINT-ENTRY (WS-SUB) TO WS-UC-HINT.
078700     INSPECT WS-UC-HINT
078800        CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
078900     PERFORM 2052-FIND-NEEDLE-LEN
079000        THRU 2052-EXIT.
079100     IF WS-SS-NEEDLE-LEN > ZERO
079200         PERFORM 2053-SCAN-FOR-NEEDLE
079300            THRU 2053-EXIT
079400     END-IF.
079500 2051-EXIT.
079600     EXIT.
079700*
079800*    U3/U4 SHARED CONTAINS SCAN -- WS-UC-HINT HOLDS THE NEEDLE (A
079900*    HINT KEYWORD OR A SOIL KEYWORD, ALREADY UPPERCASED BY THE
080000*    CALLER), WS-UC-KEYWORD HOLDS THE HAYSTACK (THE DIRECTIVE
080100*    KEYWORD, ALSO ALREADY UPPERCASED).  2052 TRIMS THE TRAILING
080200*    SPACES OFF THE NEEDLE, THEN 2053 SLIDES IT ACROSS THE
080300*    HAYSTACK ONE POSITION AT A TIME -- SPEC CALLS FOR CONTAINS,
080400*    NOT STARTS-WITH, SO ONE ANCHORED COMPARE IS NOT ENOUGH.
080500 2052-FIND-NEEDLE-LEN.
080600     MOVE ZERO TO WS-SS-NEEDLE-LEN.
080700     MOVE 1 TO WS-K.
080800 2052-SCAN-NEEDLE.
080900     IF WS-K > 40
081000         GO TO 2052-EXIT
081100     END-IF.
081200     IF WS-UC-HINT (WS-K:1) NOT = SPACE
081300         MOVE WS-K TO WS-SS-NEEDLE-LEN
081400     END-IF.
081500     ADD 1 TO WS-K.
081600     GO TO 2052-SCAN-NEEDLE.
081700 2052-EXIT.
081800     EXIT.
081900*
082000 2053-SCAN-FOR-NEEDLE.
082100     COMPUTE WS-SS-LAST-START = 41 - WS-SS-NEEDLE-LEN.
082200     MOVE 1 TO WS-SS-HAY-POS.
082300 2053-TRY-POSITION.
082400     IF WS-HINT-MATCHED
082500         GO TO 2053-EXIT
082600     END-IF.
082700     IF WS-SS-HAY-POS > WS-SS-LAST-START
082800         GO TO 2053-EXIT
082900     END-IF.
083000     IF WS-UC-KEYWORD (WS-SS-HAY-POS:WS-SS-NEEDLE-LEN)
083100             = WS-UC-HINT (1:WS-SS-NEEDLE-LEN)
083200         SET WS-HINT-MATCHED TO TRUE
083300     END-IF.
083400     ADD 1 TO WS-SS-HAY-POS.
083500     GO TO 2053-TRY-POSITION.
083600 2053-EXIT.
083700     EXIT.
083800*
083900*    U2 -- SUBSTITUTE ~NAME~ TOKENS IN CD-VALUE WITH SUPPLIED
084000*    WILDCARD VALUES; NAMES WITHOUT A SUPPLIED VALUE ARE LEFT AS
084100*    THEY WERE.  BUILT LEFT TO RIGHT INTO WL-WORK-OUT SO NO
084200*    IN-PLACE SHIFTING OF THE SOURCE BUFFER IS EVER NEEDED.  ALSO
084300*    RECORDS EVERY ~NAME~ SEEN INTO THE DETECTED TABLE SO 2080 CAN
084400*    GRADE OVERALL SEVERITY LATER.
084500 2030-SUBST-WILDCARDS.
084600     MOVE CD-VALUE TO WL-SCAN-BUFFER (1:120).
084700     MOVE SPACES   TO WL-SCAN-BUFFER (121:40).
084800     MOVE SPACES   TO WL-WORK-OUT.
084900     MOVE ZERO     TO WL-WORK-OUT-LEN.
085000     MOVE 1 TO WS-SUB.
085100 2031-COPY-NEXT-CHAR.
085200     IF WS-SUB > 120
085300         GO TO 2035-STORE-RESULT
085400     END-IF.
085500     IF WL-SCAN-CHARS (WS-SUB) NOT = '~'
085600         PERFORM 2036-APPEND-ONE-CHAR
085700            THRU 2036-EXIT
085800         ADD 1 TO WS-SUB
085900         GO TO 2031-COPY-NEXT-CHAR
086000     END-IF.
086100     MOVE WS-SUB TO WL-TILDE-START.
086200     MOVE ZERO   TO WL-TILDE-END.
086300     MOVE WS-SUB TO WS-SUB2.
086400     ADD 1 TO WS-SUB2.
086500 2032-FIND-CLOSE-TILDE.
086600     IF WS-SUB2 > 160
086700         PERFORM 2036-APPEND-ONE-CHAR
086800            THRU 2036-EXIT
086900         ADD 1 TO WS-SUB
087000         GO TO 2031-COPY-NEXT-CHAR
087100     END-IF.
087200     IF WL-SCAN-CHARS (WS-SUB2) = '~'
087300         MOVE WS-SUB2 TO WL-TILDE-END
087400         GO TO 2033-SUBSTITUTE-ONE-TOKEN
087500     END-IF.
087600     ADD 1 TO WS-SUB2.
087700     GO TO 2032-FIND-CLOSE-TILDE.
087800*
087900 2033-SUBSTITUTE-ONE-TOKEN.
088000     MOVE SPACES TO WL-WORK-NAME.
088100     MOVE WL-SCAN-BUFFER (WL-TILDE-START + 1:
088200             WL-TILDE-END - WL-TILDE-START - 1) TO WL-WORK-NAME.
088300     PERFORM 2037-RECORD-DETECTED-NAME
088400        THRU 2037-EXIT.
088500     IF WL-SUP-IDX-FOUND-SW = 'Y'
088600        AND WL-SUP-VALUE (WL-SUP-IDX) NOT = SPACES
088700         PERFORM 2034-APPEND-SUPPLIED-VALUE
088800            THRU 2034-EXIT
088900     ELSE
089000         PERFORM 2033-COPY-TOKEN-VERBATIM
089100            THRU 2033-COPY-EXIT
089200            VARYING WS-K FROM WL-TILDE-START BY 1
089300            UNTIL WS-K > WL-TILDE-END
089400     END-IF.
089500     MOVE WL-TILDE-END TO WS-SUB.
089600     ADD 1 TO WS-SUB.
089700     GO TO 2031-COPY-NEXT-CHAR.
089800*
089900 2033-COPY-TOKEN-VERBATIM.
090000     MOVE WS-K TO WS-SUB.
090100     PERFORM 2036-APPEND-ONE-CHAR
090200        THRU 2036-EXIT.
090300 2033-COPY-EXIT.
090400     EXIT.
090500*
090600 2034-APPEND-SUPPLIED-VALUE.
090700     MOVE 1 TO WS-K.
090800 2034-APPEND-LOOP.
090900     IF WS-K > 120
091000         GO TO 2034-EXIT
091100     END-IF.
091200     IF WL-SUP-VALUE (WL-SUP-IDX) (WS-K:1) = SPACE
091300         AND WL-SUP-VALUE (WL-SUP-IDX)
091400                (WS-K:120 - WS-K + 1) = SPACES
091500         GO TO 2034-EXIT
091600     END-IF.
091700     IF WL-WORK-OUT-LEN < 160
091800         ADD 1 TO WL-WORK-OUT-LEN
091900         MOVE WL-SUP-VALUE (WL-SUP-IDX) (WS-K:1)
092000             TO WL-WORK-OUT (WL-WORK-OUT-LEN:1)
092100     END-IF.
092200     ADD 1 TO WS-K.
092300     GO TO 2034-APPEND-LOOP.
092400 2034-EXIT.
092500     EXIT.
092600*
092700 2036-APPEND-ONE-CHAR.
092800     IF WL-WORK-OUT-LEN < 160
092900         ADD 1 TO WL-WORK-OUT-LEN
093000         MOVE WL-SCAN-CHARS (WS-SUB)
093100             TO WL-WORK-OUT (WL-WORK-OUT-LEN:1)
093200     END-IF.
093300 2036-EXIT.
093400     EXIT.
093500*
093600 2035-STORE-RESULT.
093700     MOVE SPACES  TO CD-VALUE.
093800     MOVE WL-WORK-OUT (1:120) TO CD-VALUE.
093900 2030-EXIT.
094000     EXIT.
094100*
094200*    LOOK UP WL-WORK-NAME IN THE SUPPLIED TABLE (SET
094300*    WL-SUP-IDX-FOUND-SW) AND ADD IT TO THE DETECTED TABLE IF NEW.
094400 2037-RECORD-DETECTED-NAME.
094500     MOVE 'N' TO WL-SUP-IDX-FOUND-SW.
094600     PERFORM 2038-SEARCH-SUPPLIED
094700        THRU 2038-EXIT
094800        VARYING WL-SUP-IDX FROM 1 BY 1
094900        UNTIL WL-SUP-IDX > WL-SUPPLIED-COUNT
095000           OR WL-SUP-IDX-FOUND-SW = 'Y'.
095100     MOVE 'N' TO WL-DET-FOUND-SW.
095200     PERFORM 2039-SEARCH-DETECTED
095300        THRU 2039-EXIT
095400        VARYING WL-DET-IDX FROM 1 BY 1
095500        UNTIL WL-DET-IDX > WL-DETECTED-COUNT
095600           OR WL-DET-FOUND-SW = 'Y'.
095700     IF WL-DET-FOUND-SW = 'N' AND WL-DETECTED-COUNT < 80
095800         ADD 1 TO WL-DETECTED-COUNT
095900         MOVE WL-WORK-NAME TO WL-DET-NAME (WL-DETECTED-COUNT)
096000         IF WL-SUP-IDX-FOUND-SW = 'Y'
096100            AND WL-SUP-VALUE (WL-SUP-IDX) NOT = SPACES
096200             SET WL-DET-PROVIDED (WL-DETECTED-COUNT) TO TRUE
096300         ELSE
096400             SET WL-DET-MISSING  (WL-DETECTED-COUNT) TO TRUE
096500         END-IF
096600     END-IF.
096700 2037-EXIT.
096800     EXIT.
096900*
097000 2038-SEARCH-SUPPLIED.
097100     IF WL-SUP-NAME (WL-SUP-IDX) = WL-WORK-NAME
097200         MOVE 'Y' TO WL-SUP-IDX-FOUND-SW
097300     END-IF.
097400 2038-EXIT.
097500     EXIT.
097600*
097700 2039-SEARCH-DETECTED.
097800     IF WL-DET-NAME (WL-DET-IDX) = WL-WORK-NAME
097900         MOVE 'Y' TO WL-DET-FOUND-SW
098000     END-IF.
098100 2039-EXIT.
098200     EXIT.
098300*
098400*    U2 VALIDATION -- GRADE SEVERITY FROM THE DETECTED TABLE.
098500*    A RUN-TEST CARD ON SYSIN STANDS FOR "RUN-TEST-REQUESTED OR
098600*    PATHS-WILL-BE-BUILT" FOR THIS SHOP'S USE OF THE PROGRAM (SEE
098700*    THE 1985-06-21 TQ-1141 NOTE IN CKWLDTBL).
098800 2080-VALIDATE-WILDCARD-HINTS.
098900     MOVE ZERO TO WL-MISSING-COUNT.
099000     PERFORM 2081-COUNT-ONE-MISSING
099100        THRU 2081-EXIT
099200        VARYING WS-SUB FROM 1 BY 1
099300        UNTIL WS-SUB > WL-DETECTED-COUNT.
099400     IF WL-MISSING-COUNT = ZERO
099500         SET WL-SEV-NONE TO TRUE
099600         SET WL-OK-TO-PROCEED TO TRUE
099700     ELSE
099800     IF PC-RUN-TEST-DONE
099900         SET WL-SEV-ERROR TO TRUE
100000         MOVE 'N' TO WL-OK-TO-PROCEED-SW
100100     ELSE
100200         SET WL-SEV-WARNING TO TRUE
100300         SET WL-OK-TO-PROCEED TO TRUE
100400     END-IF
100500     END-IF.
100600 2080-EXIT.
100700     EXIT.
100800*
100900 2081-COUNT-ONE-MISSING.
101000     IF WL-DET-MISSING (WS-SUB)
101100         ADD 1 TO WL-MISSING-COUNT
101200     END-IF.
101300 2081-EXIT.
101400     EXIT.
101500*
101600*    U3 -- SPLIT CD-VALUE (ALREADY WILDCARD-SUBSTITUTED) ON
101700*    WHITESPACE/COMMA/SEMICOLON; ANY TOKEN WHOSE EXTENSION IS A
101800*    CONTROL EXTENSION IS RESOLVED AGAINST THE CURRENT FILE'S
101900*    DIRECTORY AND ENQUEUED IF NOT ALREADY IN THE TREE TABLE.
102000 2060-ENQUEUE-CHILD-FILES.
102100     MOVE CD-VALUE TO IK-TOKEN-TEXT.
102200     MOVE 1 TO WS-SUB.
102300 2061-NEXT-TOKEN.
102400     PERFORM 2062-EXTRACT-ONE-TOKEN
102500        THRU 2062-EXIT.
102600     IF IK-TOKEN-TEXT = SPACES
102700         GO TO 2060-EXIT
102800     END-IF.
102900     PERFORM 2063-EXTENSION-OF-TOKEN
103000        THRU 2063-EXIT.
103100     PERFORM 2064-EXT-IS-CONTROL-EXT
103200        THRU 2064-EXIT.
103300     IF WS-HINT-MATCHED
103400         PERFORM 2065-RESOLVE-AND-ENQUEUE
103500            THRU 2065-EXIT
103600     END-IF.
103700     GO TO 2061-NEXT-TOKEN.
103800 2060-EXIT.
103900     EXIT.
104000*
104100*    PULLS THE NEXT WHITESPACE/COMMA/SEMICOLON-DELIMITED PIECE OFF
104200*    THE FRONT OF CD-VALUE INTO IK-TOKEN-TEXT, SHRINKING CD-VALUE.
104300 2062-EXTRACT-ONE-TOKEN.
104400     MOVE SPACES TO IK-TOKEN-TEXT.
104500 2062-SKIP-LEADING-SEPS.
104600     IF CD-VALUE (1:1) = SPACE OR ',' OR ';'
104700         MOVE CD-VALUE (2:119) TO CD-VALUE (1:119)
104800         MOVE SPACE TO CD-VALUE (120:1)
104900         GO TO 2062-SKIP-LEADING-SEPS
105000     END-IF.
105100     IF CD-VALUE = SPACES
105200         GO TO 2062-EXIT
105300     END-IF.
105400     MOVE 1 TO WS-K.
105500 2062-FIND-END.
105600     IF WS-K > 120
105700         GO TO 2062-CARVE
105800     END-IF.
105900     IF CD-VALUE (WS-K:1) = SPACE OR ',' OR ';'
106000         GO TO 2062-CARVE
106100     END-IF.
106200     ADD 1 TO WS-K.
106300     GO TO 2062-FIND-END.
106400 2062-CARVE.
106500     MOVE CD-VALUE (1:WS-K - 1) TO IK-TOKEN-TEXT.
106600     IF WS-K > 120
106700         MOVE SPACES TO CD-VALUE
106800     ELSE
106900         MOVE CD-VALUE (WS-K:120 - WS-K + 1)
107000             TO CD-VALUE (1:121 - WS-K)
107100         MOVE SPACES TO CD-VALUE (121 - WS-K + 1:WS-K - 1)
107200     END-IF.
107300 2062-EXIT.
107400     EXIT.
107500*
107600 2063-EXTENSION-OF-TOKEN.
107700     MOVE SPACES TO IK-TOKEN-EXT.
107800     MOVE ZERO   TO WS-SUB2.
107900     MOVE 1 TO WS-K.
108000 2063-FIND-DOT.
108100     IF WS-K > 120
108200         GO TO 2063-EXIT
108300     END-IF.
108400     IF IK-TOKEN-TEXT (WS-K:1) = '.'
108500         MOVE WS-K TO WS-SUB2
108600     END-IF.
108700     ADD 1 TO WS-K.
108800     GO TO 2063-FIND-DOT.
108900 2063-EXIT.
109000     IF WS-SUB2 NOT = ZERO
109100         MOVE IK-TOKEN-TEXT (WS-SUB2:120 - WS-SUB2 + 1)
109200             TO IK-TOKEN-EXT
109300         INSPECT IK-TOKEN-EXT
109400            CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
109500     END-IF.
109600     EXIT.
109700*
109800 2064-EXT-IS-CONTROL-EXT.
109900     MOVE 'N' TO WS-HINT-MATCHED-SW.
110000     PERFORM 2064-COMPARE-ONE-EXT
110100        THRU 2064-COMPARE-EXIT
110200        VARYING WS-SUB2 FROM 1 BY 1
110300        UNTIL WS-SUB2 > 9
110400           OR WS-HINT-MATCHED.
110500 2064-EXIT.
110600     EXIT.
110700*
110800 2064-COMPARE-ONE-EXT.
110900     IF IK-TOKEN-EXT = CX-EXT-ENTRY (WS-SUB2)
111000         SET WS-HINT-MATCHED TO TRUE
111100     END-IF.
111200 2064-COMPARE-EXIT.
111300     EXIT.
111400*
111500*    RESOLVE RELATIVE TO THE PARENT FILE'S DIRECTORY (SAME
111600*    DIRECTORY THAT WAS SPLIT OFF THE PARENT'S PATH INTO
111700*    CF-DIRNAME WHEN IT WAS ENQUEUED) AND ADD A NEW TREE ENTRY
111800*    UNLESS THE RESOLVED PATH IS ALREADY PRESENT.
111900 2065-RESOLVE-AND-ENQUEUE.
112000     PERFORM 2066-SPLIT-PARENT-DIR
112100        THRU 2066-EXIT.
112200     MOVE 'N' TO WS-HINT-MATCHED-SW.
112300     PERFORM 2067-COMPARE-ONE-PATH
112400        THRU 2067-EXIT
112500        VARYING WS-SUB2 FROM 1 BY 1
112600        UNTIL WS-SUB2 > CF-FILE-COUNT
112700           OR WS-HINT-MATCHED.
112800     IF NOT WS-HINT-MATCHED AND CF-FILE-COUNT < 500
112900         ADD 1 TO CF-FILE-COUNT
113000         MOVE IK-TOKEN-RESOLVED TO CF-PATH (CF-FILE-COUNT)
113100         MOVE WS-SUB TO CF-PARENT-SUB (CF-FILE-COUNT)
113200         COMPUTE CF-DEPTH (CF-FILE-COUNT) =
113300                 CF-DEPTH (WS-SUB) + 1
113400         SET  CF-LAST-CHILD (CF-FILE-COUNT) TO TRUE
113500         MOVE ZERO TO CF-EXISTS-SW (CF-FILE-COUNT)
113600     END-IF.
113700 2065-EXIT.
113800     EXIT.
113900*
114000 2066-SPLIT-PARENT-DIR.
114100     MOVE SPACES TO IK-TOKEN-RESOLVED.
114200     MOVE CF-PATH (WS-SUB) TO WS-UC-LINE.
114300     MOVE ZERO TO WS-SUB2.
114400     MOVE 1 TO WS-K.
114500 2066-FIND-LAST-SLASH.
114600     IF WS-K > 120
114700         GO TO 2066-BUILD
114800     END-IF.
114900     IF WS-UC-LINE (WS-K:1) = '/' OR '\'
115000         MOVE WS-K TO WS-SUB2
115100     END-IF.
115200     ADD 1 TO WS-K.
115300     GO TO 2066-FIND-LAST-SLASH.
115400 2066-BUILD.
115500     IF WS-SUB2 = ZERO
115600         MOVE IK-TOKEN-TEXT TO IK-TOKEN-RESOLVED
115700     ELSE
115800         STRING WS-UC-LINE (1:WS-SUB2) DELIMITED BY SIZE
115900                IK-TOKEN-TEXT      DELIMITED BY SPACE
116000                INTO IK-TOKEN-RESOLVED
116100     END-IF.
116200 2066-EXIT.
116300     EXIT.
116400*
116500 2067-COMPARE-ONE-PATH.
116600     IF CF-PATH (WS-SUB2) = IK-TOKEN-RESOLVED
116700         SET WS-HINT-MATCHED TO TRUE
116800     END-IF.
116900 2067-EXIT.
117000     EXIT.
117100*
117200*    CT001/CT002 -- MISSING/UNREADABLE CONTROL FILE.  BOTH ARE
117300*    CRITICAL BUT DO NOT STOP THE WALK (SEE THE 'E ERRORS
117400*    DETECTED' BANNER PARAGRAPH).
117500 2090-RAISE-CT001.
117600     MOVE 'CT001'         TO QI-ISSUE-ID-WORK.
117700     MOVE 'ControlFiles'  TO QI-CATEGORY-WORK.
117800     MOVE SPACES          TO QI-MESSAGE-WORK.
117900     STRING 'CONTROL FILE NOT FOUND: '  DELIMITED BY SIZE
118000            CF-PATH (WS-SUB)            DELIMITED BY SPACE
118100            INTO QI-MESSAGE-WORK.
118200     MOVE SPACES          TO QI-SUGGESTION-WORK.
118300     MOVE 'CHECK THE PATH AND WILDCARD VALUES SUPPLIED.'
118400                          TO QI-SUGGESTION-WORK.
118500     MOVE CF-PATH (WS-SUB) TO QI-FILE-REF-WORK.
118600     SET QI-SEV-CRITICAL-WORK TO TRUE.
118700     PERFORM 2099-APPEND-ISSUE
118800        THRU 2099-EXIT.
118900 2090-EXIT.
119000     EXIT.
119100*
119200 2091-RAISE-CT002.
119300     MOVE 'CT002'         TO QI-ISSUE-ID-WORK.
119400     MOVE 'ControlFiles'  TO QI-CATEGORY-WORK.
119500     MOVE SPACES          TO QI-MESSAGE-WORK.
119600     STRING 'CONTROL FILE COULD NOT BE READ: ' DELIMITED BY SIZE
119700            CF-PATH (WS-SUB)                   DELIMITED BY SPACE
119800            INTO QI-MESSAGE-WORK.
119900     MOVE SPACES          TO QI-SUGGESTION-WORK.
120000     MOVE 'CHECK FILE PERMISSIONS AND THAT IT IS NOT LOCKED.'
120100                          TO QI-SUGGESTION-WORK.
120200     MOVE CF-PATH (WS-SUB) TO QI-FILE-REF-WORK.
120300     SET QI-SEV-CRITICAL-WORK TO TRUE.
120400     PERFORM 2099-APPEND-ISSUE
120500        THRU 2099-EXIT.
120600 2091-EXIT.
120700     EXIT.
120800*
120900*    2007-11-02  DKS  TQ-1288  COMMON APPEND PARAGRAPH -- EVERY
121000*                              RULE PARAGRAPH IN THE 2000-7000
121100*                              SERIES SHARES THIS SAME TAIL.
121200 2099-APPEND-ISSUE.
121300     IF QI-ISSUE-COUNT < 300
121400         ADD 1 TO QI-ISSUE-COUNT
121500         MOVE QI-ISSUE-ID-WORK   TO QI-ID         (QI-ISSUE-COUNT)
121600         MOVE QI-CATEGORY-WORK   TO QI-CATEGORY   (QI-ISSUE-COUNT)
121700         MOVE QI-MESSAGE-WORK    TO QI-MESSAGE    (QI-ISSUE-COUNT)
121800         MOVE QI-SUGGESTION-WORK TO QI-SUGGESTION (QI-ISSUE-COUNT)
121900         MOVE QI-FILE-REF-WORK   TO QI-FILE-REF   (QI-ISSUE-COUNT)
122000         IF QI-SEV-CRITICAL-WORK
122100             SET QI-SEV-CRITICAL (QI-ISSUE-COUNT) TO TRUE
122200             ADD 1 TO QI-CRITICAL-COUNT
122300         ELSE
122400         IF QI-SEV-MAJOR-WORK
122500             SET QI-SEV-MAJOR (QI-ISSUE-COUNT) TO TRUE
122600             ADD 1 TO QI-MAJOR-COUNT
122700         ELSE
122800             SET QI-SEV-MINOR (QI-ISSUE-COUNT) TO TRUE
122900             ADD 1 TO QI-MINOR-COUNT
123000         END-IF
123100         END-IF
123200     END-IF.
123300 2099-EXIT.
123400     EXIT.
123500*
123600******************************************************************
123700*    3000 SERIES -- U4 INPUT-FILE SCAN                           *
123800******************************************************************
123900*    1985-06-28  RMH  TQ-1142  ORIGINAL.
124000*    1985-07-02  RMH  TQ-1143  ADDED DE-DUPLICATION.
124100*    2016-09-07  JPT  TQ-1571  TALLY WS-INPUTS-SCANNED-CNT.
124200*    2016-09-14  JPT  TQ-1572  3021 NOW CALLS THE SHARED 2052/2053
124300*                              CONTAINS SCAN, NOT AN EQUAL TEST.
124400 3000-SCAN-INPUT-REFERENCES.
124500     PERFORM 3010-SCAN-ONE-CONTROL-FILE
124600        THRU 3010-EXIT
124700        VARYING WS-I FROM 1 BY 1
124800        UNTIL WS-I > CF-FILE-COUNT.
124900 3000-EXIT.
125000     EXIT.
125100*
125200*    RE-READS ONE TREE ENTRY (SKIPPING MISSING ONES) WITH THE SAME
125300*    COMMENT-STRIP/SPLIT LOGIC AS 2010, THEN CATEGORISES EACH
125400*    TOKEN IN THE DIRECTIVE VALUE.
125500 3010-SCAN-ONE-CONTROL-FILE.
125600     IF CF-MISSING (WS-I) OR CF-UNREADABLE (WS-I)
125700         GO TO 3010-EXIT
125800     END-IF.
125900     MOVE CF-PATH (WS-I) TO WS-DYN-FILENAME.
126000     SET  OPEN-FOR-INPUT TO TRUE.
126100     CALL 'CKBATCHC' USING WS-IO-CODE
126200                           WS-DYN-FILENAME
126300                           WS-DYN-RECORD
126400                           WS-DYN-RECLEN
126500                           WS-DYN-STATUS.
126600     IF NOT DYNAMIC-IO-COMPLETED
126700         GO TO 3010-EXIT
126800     END-IF.
126900     MOVE ZERO TO CD-LINE-NO.
127000     PERFORM 3011-READ-ONE-SCAN-LINE
127100        THRU 3011-EXIT
127200        UNTIL DYNAMIC-IO-EOF.
127300     SET CLOSE-DYNAMIC-FILE TO TRUE.
127400     CALL 'CKBATCHC' USING WS-IO-CODE
127500                           WS-DYN-FILENAME
127600                           WS-DYN-RECORD
127700                           WS-DYN-RECLEN
127800                           WS-DYN-STATUS.
127900 3010-EXIT.
128000     EXIT.
128100*
128200 3011-READ-ONE-SCAN-LINE.
128300     SET READ-NEXT-RECORD TO TRUE.
128400     CALL 'CKBATCHC' USING WS-IO-CODE
128500                           WS-DYN-FILENAME
128600                           WS-DYN-RECORD
128700                           WS-DYN-RECLEN
128800                           WS-DYN-STATUS.
128900     IF DYNAMIC-IO-EOF
129000         GO TO 3011-EXIT
129100     END-IF.
129200     ADD 1 TO CD-LINE-NO.
129300     MOVE WS-DYN-RECORD TO LN-LINE-REC.
129400     PERFORM 2015-STRIP-COMMENT
129500        THRU 2015-EXIT.
129600     IF LN-TRIM-REC = SPACES
129700         GO TO 3011-EXIT
129800     END-IF.
129900     PERFORM 2020-SPLIT-DIRECTIVE
130000        THRU 2020-EXIT.
130100     IF CD-KEYWORD = SPACES
130200         GO TO 3011-EXIT
130300     END-IF.
130400     PERFORM 2030-SUBST-WILDCARDS
130500        THRU 2030-EXIT.
130600     PERFORM 3020-TOKENISE-AND-CATEGORISE
130700        THRU 3020-EXIT.
130800 3011-EXIT.
130900     EXIT.
131000*
131100*    SAME WHITESPACE/COMMA/SEMICOLON SPLIT AS 2062.  A TOKEN IS
131200*    KEPT WHEN IT HAS A DOT AND CATEGORISES AS GIS/DATABASE/SOIL,
131300*    OR WHEN THE DIRECTIVE KEYWORD IS A KNOWN SOIL-FILE KEYWORD.
131400 3020-TOKENISE-AND-CATEGORISE.
131500     MOVE CD-VALUE TO IK-TOKEN-TEXT.
131600     PERFORM 3021-CHECK-SOIL-KEYWORD
131700        THRU 3021-EXIT.
131800 3022-NEXT-TOKEN.
131900     PERFORM 2062-EXTRACT-ONE-TOKEN
132000        THRU 2062-EXIT.
132100     IF IK-TOKEN-TEXT = SPACES
132200         GO TO 3020-EXIT
132300     END-IF.
132400     PERFORM 3023-STRIP-QUOTES-AND-SLASH
132500        THRU 3023-EXIT.
132600     IF WS-SUB2 = ZERO
132700         GO TO 3022-NEXT-TOKEN
132800     END-IF.
132900     PERFORM 2063-EXTENSION-OF-TOKEN
133000        THRU 2063-EXIT.
133100     PERFORM 3024-CATEGORISE-EXTENSION
133200        THRU 3024-EXIT.
133300     IF IK-TOKEN-KIND NOT = SPACES OR WS-HINT-MATCHED
133400         PERFORM 3025-RESOLVE-TOKEN
133500            THRU 3025-EXIT
133600         PERFORM 3030-DEDUP-AND-ADD
133700            THRU 3030-EXIT
133800     END-IF.
133900     GO TO 3022-NEXT-TOKEN.
134000 3020-EXIT.
134100     EXIT.
134200*
134300*    WS-HINT-MATCHED DOUBLES HERE AS "KEYWORD NAMES A SOILS FILE".
134400 3021-CHECK-SOIL-KEYWORD.
134500     MOVE 'N' TO WS-HINT-MATCHED-SW.
134600     MOVE SPACES TO WS-UC-KEYWORD.
134700     MOVE CD-KEYWORD TO WS-UC-KEYWORD.
134800     INSPECT WS-UC-KEYWORD
134900        CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
135000     PERFORM 3021-COMPARE-ONE-SOILKEY
135100        THRU 3021-COMPARE-EXIT
135200        VARYING WS-SUB2 FROM 1 BY 1
135300        UNTIL WS-SUB2 > 2
135400           OR WS-HINT-MATCHED.
135500 3021-EXIT.
135600     EXIT.
135700*
135800*    2016-09-14  JPT  TQ-1572  WAS AN ANCHORED EQUAL TEST, MISSED
135900*                              "READ SOILS FILE" EMBEDDED IN A
136000*                              LONGER KEYWORD.  NOW CALLS THE
136100*                              SAME 2052/2053 SCAN THE CONTROL
136200*                              HINTS USE.
136300 3021-COMPARE-ONE-SOILKEY.
136400     MOVE SPACES TO WS-UC-HINT.
136500     MOVE IK-SOIL-KEYWORD (WS-SUB2) TO WS-UC-HINT.
136600     PERFORM 2052-FIND-NEEDLE-LEN
136700        THRU 2052-EXIT.
136800     IF WS-SS-NEEDLE-LEN > ZERO
136900         PERFORM 2053-SCAN-FOR-NEEDLE
137000            THRU 2053-EXIT
137100     END-IF.
137200 3021-COMPARE-EXIT.
137300     EXIT.
137400*
137500*    TRIM SURROUNDING QUOTES, NORMALISE \ TO /, SKIP TOKENS WITH
137600*    NO DOT (WS-SUB2 = ZERO MEANS "NO DOT, DISCARD").
137700 3023-STRIP-QUOTES-AND-SLASH.
137800     IF IK-TOKEN-TEXT (1:1) = '"' OR QUOTE
137900         MOVE IK-TOKEN-TEXT (2:119) TO IK-TOKEN-TEXT (1:119)
138000         MOVE SPACE TO IK-TOKEN-TEXT (120:1)
138100     END-IF.
138200     MOVE 1 TO WS-K.
138300 3023-FIND-END.
138400     IF WS-K > 120
138500         GO TO 3023-CHECK-TRAIL
138600     END-IF.
138700     IF IK-TOKEN-TEXT (WS-K:1) = SPACE
138800         GO TO 3023-CHECK-TRAIL
138900     END-IF.
139000     IF IK-TOKEN-TEXT (WS-K:1) = '\'
139100         MOVE '/' TO IK-TOKEN-TEXT (WS-K:1)
139200     END-IF.
139300     ADD 1 TO WS-K.
139400     GO TO 3023-FIND-END.
139500 3023-CHECK-TRAIL.
139600     IF WS-K > 1
139700         IF IK-TOKEN-TEXT (WS-K - 1:1) = '"' OR QUOTE
139800             MOVE SPACE TO IK-TOKEN-TEXT (WS-K - 1:1)
139900         END-IF
140000     END-IF.
140100     MOVE ZERO TO WS-SUB2.
140200     MOVE 1 TO WS-K.
140300 3023-FIND-DOT.
140400     IF WS-K > 120
140500         GO TO 3023-EXIT
140600     END-IF.
140700     IF IK-TOKEN-TEXT (WS-K:1) = '.'
140800         MOVE WS-K TO WS-SUB2
140900     END-IF.
141000     ADD 1 TO WS-K.
141100     GO TO 3023-FIND-DOT.
141200 3023-EXIT.
141300     EXIT.
141400*
141500*    U4 CATEGORISATION -- SOIL BEATS GIS BEATS DATABASE; A
141600*    DATABASE-NAMED KEYWORD WITH NO MATCHED EXTENSION IS DATABASE.
141700 3024-CATEGORISE-EXTENSION.
141800     MOVE SPACES TO IK-TOKEN-KIND.
141900     IF IK-TOKEN-EXT = IK-SOIL-EXT (1)
142000         MOVE 'SOIL' TO IK-TOKEN-KIND
142100         GO TO 3024-EXIT
142200     END-IF.
142300     PERFORM 3024-COMPARE-GIS-EXT
142400        THRU 3024-COMPARE-GIS-EXIT
142500        VARYING WS-SUB2 FROM 1 BY 1
142600        UNTIL WS-SUB2 > 11
142700           OR IK-TOKEN-KIND NOT = SPACES.
142800     IF IK-TOKEN-KIND NOT = SPACES
142900         GO TO 3024-EXIT
143000     END-IF.
143100     PERFORM 3024-COMPARE-DB-EXT
143200        THRU 3024-COMPARE-DB-EXIT
143300        VARYING WS-SUB2 FROM 1 BY 1
143400        UNTIL WS-SUB2 > 4
143500           OR IK-TOKEN-KIND NOT = SPACES.
143600     IF IK-TOKEN-KIND = SPACES
143700         MOVE SPACES TO WS-UC-KEYWORD
143800         MOVE CD-KEYWORD TO WS-UC-KEYWORD
143900         INSPECT WS-UC-KEYWORD
144000            CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
144100         IF WS-UC-KEYWORD (1:8) = 'DATABASE'
144200             MOVE 'DATABASE' TO IK-TOKEN-KIND
144300         END-IF
144400     END-IF.
144500 3024-EXIT.
144600     EXIT.
144700*
144800 3024-COMPARE-GIS-EXT.
144900     IF IK-TOKEN-EXT = IK-GIS-EXT (WS-SUB2)
145000         MOVE 'GIS' TO IK-TOKEN-KIND
145100     END-IF.
145200 3024-COMPARE-GIS-EXIT.
145300     EXIT.
145400*
145500 3024-COMPARE-DB-EXT.
145600     IF IK-TOKEN-EXT = IK-DB-EXT (WS-SUB2)
145700         MOVE 'DATABASE' TO IK-TOKEN-KIND
145800     END-IF.
145900 3024-COMPARE-DB-EXIT.
146000     EXIT.
146100*
146200*    RESOLVE RELATIVE TO THE CURRENT CONTROL FILE'S DIRECTORY.
146300 3025-RESOLVE-TOKEN.
146400     MOVE WS-I TO WS-SUB.
146500     PERFORM 2066-SPLIT-PARENT-DIR
146600        THRU 2066-EXIT.
146700 3025-EXIT.
146800     EXIT.
146900*
147000*    U4 DE-DUPLICATION ON (PATH, KIND), FIRST-SEEN ORDER KEPT.
147100 3030-DEDUP-AND-ADD.
147200     MOVE 'N' TO WS-HINT-MATCHED-SW.
147300     PERFORM 3031-COMPARE-ONE-REF
147400        THRU 3031-EXIT
147500        VARYING IR-IDX FROM 1 BY 1
147600        UNTIL IR-IDX > IR-REF-COUNT
147700           OR WS-HINT-MATCHED.
147800     IF NOT WS-HINT-MATCHED AND IR-REF-COUNT < 2000
147900         ADD 1 TO IR-REF-COUNT
148000         ADD 1 TO WS-INPUTS-SCANNED-CNT
148100         MOVE IK-TOKEN-RESOLVED   TO IR-PATH (IR-REF-COUNT)
148200         IF IK-TOKEN-KIND = SPACES
148300             MOVE 'OTHER'         TO IR-KIND (IR-REF-COUNT)
148400         ELSE
148500             MOVE IK-TOKEN-KIND   TO IR-KIND (IR-REF-COUNT)
148600         END-IF
148700         MOVE CF-PATH (WS-I)
148800             TO IR-FROM-CONTROL (IR-REF-COUNT)
148900         PERFORM 3032-BASENAME-OF-CONTROL
149000            THRU 3032-EXIT
149100         MOVE CD-LINE-NO          TO IR-LINE (IR-REF-COUNT)
149200         MOVE IK-TOKEN-RESOLVED   TO WS-DYN-FILENAME
149300         SET  OPEN-FOR-INPUT      TO TRUE
149400         CALL 'CKBATCHC' USING WS-IO-CODE
149500                               WS-DYN-FILENAME
149600                               WS-DYN-RECORD
149700                               WS-DYN-RECLEN
149800                               WS-DYN-STATUS
149900         IF DYNAMIC-IO-COMPLETED
150000             SET IR-EXISTS  (IR-REF-COUNT) TO TRUE
150100             SET CLOSE-DYNAMIC-FILE TO TRUE
150200             CALL 'CKBATCHC' USING WS-IO-CODE
150300                                   WS-DYN-FILENAME
150400                                   WS-DYN-RECORD
150500                                   WS-DYN-RECLEN
150600                                   WS-DYN-STATUS
150700         ELSE
150800             SET IR-MISSING (IR-REF-COUNT) TO TRUE
150900             ADD 1 TO IR-MISSING-COUNT
151000         END-IF
151100     END-IF.
151200 3030-EXIT.
151300     EXIT.
151400*
151500 3031-COMPARE-ONE-REF.
151600     IF IR-PATH (IR-IDX) = IK-TOKEN-RESOLVED
151700         IF IR-KIND (IR-IDX) = IK-TOKEN-KIND
151800             SET WS-HINT-MATCHED TO TRUE
151900         END-IF
152000         IF IK-TOKEN-KIND = SPACES AND IR-KIND (IR-IDX) = 'OTHER'
152100             SET WS-HINT-MATCHED TO TRUE
152200         END-IF
152300     END-IF.
152400 3031-EXIT.
152500     EXIT.
152600*
152700 3032-BASENAME-OF-CONTROL.
152800     MOVE SPACES TO IR-FROM-CTL-NAME (IR-REF-COUNT).
152900     MOVE ZERO TO WS-SUB2.
153000     MOVE CF-PATH (WS-I) TO WS-UC-LINE.
153100     MOVE 1 TO WS-K.
153200 3032-FIND-LAST-SLASH.
153300     IF WS-K > 120
153400         GO TO 3032-CARVE
153500     END-IF.
153600     IF WS-UC-LINE (WS-K:1) = '/' OR '\'
153700         MOVE WS-K TO WS-SUB2
153800     END-IF.
153900     ADD 1 TO WS-K.
154000     GO TO 3032-FIND-LAST-SLASH.
154100 3032-CARVE.
154200     IF WS-SUB2 = ZERO
154300         MOVE CF-PATH (WS-I) TO IR-FROM-CTL-NAME (IR-REF-COUNT)
154400     ELSE
154500         MOVE WS-UC-LINE (WS-SUB2 + 1:120 - WS-SUB2)
154600             TO IR-FROM-CTL-NAME (IR-REF-COUNT)
154700     END-IF.
154800 3032-EXIT.
154900     EXIT.
155000*
155100******************************************************************
155200*    4000 SERIES -- U5 LOG LOCATOR                               *
155300******************************************************************
155400*    1985-07-16  RMH  TQ-1144  ORIGINAL.
155500 4000-LOCATE-LOG-FILES.
155600     MOVE SPACES TO WS-LOGFLD-VALUE.
155700     MOVE 1 TO WS-SUB.
155800     PERFORM 4010-SCAN-ONE-FILE-FOR-LOGFLD
155900        THRU 4010-EXIT
156000        VARYING WS-SUB FROM 1 BY 1
156100        UNTIL WS-SUB > CF-FILE-COUNT
156200           OR WS-LOGFLD-VALUE NOT = SPACES.
156300     PERFORM 4020-BUILD-LOG-FOLDER
156400        THRU 4020-EXIT.
156500     PERFORM 4030-BUILD-LOG-STEM
156600        THRU 4030-EXIT.
156700     PERFORM 4040-BUILD-LOG-NAMES
156800        THRU 4040-EXIT.
156900 4000-EXIT.
157000     EXIT.
157100*
157200*    ROOT FILE (SUB 1) IS TRIED FIRST BY VIRTUE OF THE VARYING
157300*    STARTING AT 1 -- THE TREE TABLE HOLDS THE ROOT AT SLOT 1.
157400 4010-SCAN-ONE-FILE-FOR-LOGFLD.
157500     IF CF-MISSING (WS-SUB) OR CF-UNREADABLE (WS-SUB)
157600         GO TO 4010-EXIT
157700     END-IF.
157800     MOVE CF-PATH (WS-SUB) TO WS-DYN-FILENAME.
157900     SET  OPEN-FOR-INPUT TO TRUE.
158000     CALL 'CKBATCHC' USING WS-IO-CODE
158100                           WS-DYN-FILENAME
158200                           WS-DYN-RECORD
158300                           WS-DYN-RECLEN
158400                           WS-DYN-STATUS.
158500     IF NOT DYNAMIC-IO-COMPLETED
158600         GO TO 4010-EXIT
158700     END-IF.
158800     PERFORM 4011-READ-ONE-LOGFLD-LINE
158900        THRU 4011-EXIT
159000        UNTIL DYNAMIC-IO-EOF
159100           OR WS-LOGFLD-VALUE NOT = SPACES.
159200     SET CLOSE-DYNAMIC-FILE TO TRUE.
159300     CALL 'CKBATCHC' USING WS-IO-CODE
159400                           WS-DYN-FILENAME
159500                           WS-DYN-RECORD
159600                           WS-DYN-RECLEN
159700                           WS-DYN-STATUS.
159800     IF WS-LOGFLD-VALUE NOT = SPACES
159900         MOVE WS-SUB TO WS-LOGFLD-FROM-SUB
160000     END-IF.
160100 4010-EXIT.
160200     EXIT.
160300*
160400 4011-READ-ONE-LOGFLD-LINE.
160500     SET READ-NEXT-RECORD TO TRUE.
160600     CALL 'CKBATCHC' USING WS-IO-CODE
160700                           WS-DYN-FILENAME
160800                           WS-DYN-RECORD
160900                           WS-DYN-RECLEN
161000                           WS-DYN-STATUS.
161100     IF DYNAMIC-IO-EOF
161200         GO TO 4011-EXIT
161300     END-IF.
161400     MOVE WS-DYN-RECORD TO LN-LINE-REC.
161500     PERFORM 2015-STRIP-COMMENT
161600        THRU 2015-EXIT.
161700     IF LN-TRIM-REC = SPACES
161800         GO TO 4011-EXIT
161900     END-IF.
162000     PERFORM 2020-SPLIT-DIRECTIVE
162100        THRU 2020-EXIT.
162200     IF CD-KEYWORD = SPACES
162300         GO TO 4011-EXIT
162400     END-IF.
162500     MOVE SPACES TO WS-UC-KEYWORD.
162600     MOVE CD-KEYWORD TO WS-UC-KEYWORD.
162700     INSPECT WS-UC-KEYWORD
162800        CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
162900     IF WS-UC-KEYWORD (1:10) = 'LOG FOLDER'
163000         PERFORM 2030-SUBST-WILDCARDS
163100            THRU 2030-EXIT
163200         PERFORM 4012-STRIP-QUOTES-VALUE
163300            THRU 4012-EXIT
163400         MOVE CD-VALUE TO WS-LOGFLD-VALUE
163500     END-IF.
163600 4011-EXIT.
163700     EXIT.
163800*
163900 4012-STRIP-QUOTES-VALUE.
164000     IF CD-VALUE (1:1) = '"' OR QUOTE
164100         MOVE CD-VALUE (2:119) TO CD-VALUE (1:119)
164200         MOVE SPACE TO CD-VALUE (120:1)
164300     END-IF.
164400     MOVE 1 TO WS-K.
164500 4012-FIND-END.
164600     IF WS-K > 120
164700         GO TO 4012-EXIT
164800     END-IF.
164900     IF CD-VALUE (WS-K:1) = SPACE
165000         GO TO 4012-CHECK-TRAIL
165100     END-IF.
165200     ADD 1 TO WS-K.
165300     GO TO 4012-FIND-END.
165400 4012-CHECK-TRAIL.
165500     IF WS-K > 1
165600         IF CD-VALUE (WS-K - 1:1) = '"' OR QUOTE
165700             MOVE SPACE TO CD-VALUE (WS-K - 1:1)
165800         END-IF
165900     END-IF.
166000 4012-EXIT.
166100     EXIT.
166200*
166300*    IF A LOG-FOLDER DIRECTIVE WAS FOUND, RESOLVE IT AGAINST THE
166400*    DIRECTORY OF THE FILE IT CAME FROM; OTHERWISE THE LOG FOLDER
166500*    IS THE ROOT CONTROL FILE'S OWN DIRECTORY.
166600 4020-BUILD-LOG-FOLDER.
166700     IF WS-LOGFLD-VALUE = SPACES
166800         MOVE 1 TO WS-LOGFLD-FROM-SUB
166900         MOVE SPACES TO IK-TOKEN-TEXT
167000     ELSE
167100         MOVE WS-LOGFLD-VALUE TO IK-TOKEN-TEXT
167200     END-IF.
167300     MOVE WS-LOGFLD-FROM-SUB TO WS-SUB.
167400     PERFORM 2066-SPLIT-PARENT-DIR
167500        THRU 2066-EXIT.
167600     IF WS-LOGFLD-VALUE = SPACES
167700         PERFORM 4021-DIR-OF-ROOT
167800            THRU 4021-EXIT
167900     ELSE
168000         MOVE IK-TOKEN-RESOLVED TO WS-LOG-FOLDER
168100     END-IF.
168200 4020-EXIT.
168300     EXIT.
168400*
168500 4021-DIR-OF-ROOT.
168600     MOVE CF-PATH (1) TO WS-UC-LINE.
168700     MOVE ZERO TO WS-SUB2.
168800     MOVE 1 TO WS-K.
168900 4021-FIND-LAST-SLASH.
169000     IF WS-K > 120
169100         GO TO 4021-BUILD
169200     END-IF.
169300     IF WS-UC-LINE (WS-K:1) = '/' OR '\'
169400         MOVE WS-K TO WS-SUB2
169500     END-IF.
169600     ADD 1 TO WS-K.
169700     GO TO 4021-FIND-LAST-SLASH.
169800 4021-BUILD.
169900     IF WS-SUB2 = ZERO
170000         MOVE SPACES TO WS-LOG-FOLDER
170100     ELSE
170200         MOVE WS-UC-LINE (1:WS-SUB2) TO WS-LOG-FOLDER
170300     END-IF.
170400 4021-EXIT.
170500     EXIT.
170600*
170700*    STEM = ROOT CONTROL FILE'S BASE NAME, EXTENSION REMOVED,
170800*    AFTER ITS OWN WILDCARD SUBSTITUTION (THE ROOT PATH DOES NOT
170900*    CARRY WILDCARDS ITSELF BUT ITS DIRECTIVES MAY HAVE SET SOME
171000*    WE NOW KNOW ABOUT -- WE RE-RUN THE SAME NAME LOGIC IN 2066).
171100 4030-BUILD-LOG-STEM.
171200     MOVE CF-PATH (1) TO WS-UC-LINE.
171300     MOVE ZERO TO WS-SUB2.
171400     MOVE 1 TO WS-K.
171500 4030-FIND-LAST-SLASH.
171600     IF WS-K > 120
171700         GO TO 4030-CARVE-NAME
171800     END-IF.
171900     IF WS-UC-LINE (WS-K:1) = '/' OR '\'
172000         MOVE WS-K TO WS-SUB2
172100     END-IF.
172200     ADD 1 TO WS-K.
172300     GO TO 4030-FIND-LAST-SLASH.
172400 4030-CARVE-NAME.
172500     IF WS-SUB2 = ZERO
172600         MOVE CF-PATH (1) TO WS-LOG-STEM
172700     ELSE
172800         MOVE WS-UC-LINE (WS-SUB2 + 1:120 - WS-SUB2)
172900             TO WS-LOG-STEM
173000     END-IF.
173100     MOVE ZERO TO WS-SUB2.
173200     MOVE 1 TO WS-K.
173300 4030-FIND-LAST-DOT.
173400     IF WS-K > 120
173500         GO TO 4030-STRIP-EXT
173600     END-IF.
173700     IF WS-LOG-STEM (WS-K:1) = '.'
173800         MOVE WS-K TO WS-SUB2
173900     END-IF.
174000     ADD 1 TO WS-K.
174100     GO TO 4030-FIND-LAST-DOT.
174200 4030-STRIP-EXT.
174300     IF WS-SUB2 NOT = ZERO
174400         MOVE SPACES TO WS-LOG-STEM (WS-SUB2:120 - WS-SUB2 + 1)
174500     END-IF.
174600 4030-EXIT.
174700     EXIT.
174800*
174900*    EXPECTED LOG FILE NAMES AND PRESENCE, PER U5.
175000 4040-BUILD-LOG-NAMES.
175100     STRING WS-LOG-FOLDER   DELIMITED BY SPACE
175200            WS-LOG-STEM     DELIMITED BY SPACE
175300            '.tlf'          DELIMITED BY SIZE
175400            INTO WS-MAINLOG-PATH.
175500     STRING WS-LOG-FOLDER   DELIMITED BY SPACE
175600            WS-LOG-STEM     DELIMITED BY SPACE
175700            '.hpc.tlf'      DELIMITED BY SIZE
175800            INTO WS-HPCLOG-PATH.
175900     STRING WS-LOG-FOLDER   DELIMITED BY SPACE
176000            WS-LOG-STEM     DELIMITED BY SPACE
176100            '_messages.csv' DELIMITED BY SIZE
176200            INTO WS-MSGCSV-PATH.
176300     MOVE WS-MAINLOG-PATH TO WS-DYN-FILENAME.
176400     PERFORM 4041-PROBE-ONE-LOG
176500        THRU 4041-EXIT.
176600     MOVE WS-DYN-EXISTS-SW TO WS-MAINLOG-EXISTS-SW.
176700     MOVE WS-HPCLOG-PATH TO WS-DYN-FILENAME.
176800     PERFORM 4041-PROBE-ONE-LOG
176900        THRU 4041-EXIT.
177000     MOVE WS-DYN-EXISTS-SW TO WS-HPCLOG-EXISTS-SW.
177100     MOVE WS-MSGCSV-PATH TO WS-DYN-FILENAME.
177200     PERFORM 4041-PROBE-ONE-LOG
177300        THRU 4041-EXIT.
177400     MOVE WS-DYN-EXISTS-SW TO WS-MSGCSV-EXISTS-SW.
177500 4040-EXIT.
177600     EXIT.
177700*
177800 4041-PROBE-ONE-LOG.
177900     MOVE 'N' TO WS-DYN-EXISTS-SW.
178000     SET  OPEN-FOR-INPUT TO TRUE.
178100     CALL 'CKBATCHC' USING WS-IO-CODE
178200                           WS-DYN-FILENAME
178300                           WS-DYN-RECORD
178400                           WS-DYN-RECLEN
178500                           WS-DYN-STATUS.
178600     IF DYNAMIC-IO-COMPLETED
178700         MOVE 'Y' TO WS-DYN-EXISTS-SW
178800         SET CLOSE-DYNAMIC-FILE TO TRUE
178900         CALL 'CKBATCHC' USING WS-IO-CODE
179000                               WS-DYN-FILENAME
179100                               WS-DYN-RECORD
179200                               WS-DYN-RECLEN
179300                               WS-DYN-STATUS
179400     END-IF.
179500 4041-EXIT.
179600     EXIT.
179700*
179800******************************************************************
179900*    5900 SERIES -- "FIRST NUMBER ON THE LINE" SCANNER (SHARED)  *
180000******************************************************************
180100*    2005-02-09  RMH  TQ-1163  ORIGINAL -- FACTORED OUT OF THE
180200*                              MAIN-LOG SUMMARISER, WAS DUPLICATED
180300*                              THREE TIMES.
180400*    CALLER LOADS NF-SCAN-TEXT (80 BYTES) AND CALLS THIS PARA;
180500*    RESULT COMES BACK IN NF-RESULT-DEC WITH NF-NUMBER-FOUND SET.
180600*    RECOGNISES AN OPTIONALLY SIGNED DECIMAL, OPTIONALLY FOLLOWED
180700*    BY AN EXPONENT (E OR e, OPTIONAL SIGN, ONE OR TWO DIGITS).
180800 5900-SCAN-FIRST-NUMBER.
180900     SET  NF-NUMBER-ABSENT TO TRUE.
181000     MOVE ZERO TO NF-RESULT-DEC WS-NF-VALUE WS-NF-EXP-VALUE.
181100     MOVE +1   TO WS-NF-DIVISOR WS-NF-SIGN WS-NF-EXP-SIGN.
181200     MOVE 'N'  TO WS-NF-POINT-SW.
181300     MOVE ZERO TO WS-K.
181400     PERFORM 5901-FIND-FIRST-DIGIT
181500        THRU 5901-EXIT.
181600     IF WS-K = ZERO
181700         GO TO 5900-EXIT
181800     END-IF.
181900     IF WS-K > 1
182000         IF NF-SCAN-CHARS (WS-K - 1) = '-'
182100             MOVE -1 TO WS-NF-SIGN
182200         END-IF
182300     END-IF.
182400     PERFORM 5902-SCAN-ONE-MANTISSA-CHAR
182500        THRU 5902-EXIT
182600        UNTIL WS-K > 80.
182700     PERFORM 5903-SCAN-EXPONENT
182800        THRU 5903-EXIT.
182900     COMPUTE NF-RESULT-DEC = WS-NF-VALUE * WS-NF-SIGN.
183000     SET  NF-NUMBER-FOUND TO TRUE.
183100 5900-EXIT.
183200     EXIT.
183300*
183400 5901-FIND-FIRST-DIGIT.
183500     MOVE 1 TO WS-K.
183600 5901-LOOP.
183700     IF WS-K > 80
183800         MOVE ZERO TO WS-K
183900         GO TO 5901-EXIT
184000     END-IF.
184100     IF NF-SCAN-CHARS (WS-K) NUMERIC
184200         GO TO 5901-EXIT
184300     END-IF.
184400     ADD 1 TO WS-K.
184500     GO TO 5901-LOOP.
184600 5901-EXIT.
184700     EXIT.
184800*
184900*    CONSUMES DIGITS AND AT MOST ONE DECIMAL POINT STARTING AT
185000*    WS-K, LEAVING WS-K ON THE FIRST CHARACTER PAST THE MANTISSA.
185100 5902-SCAN-ONE-MANTISSA-CHAR.
185200     IF WS-K > 80
185300         GO TO 5902-EXIT
185400     END-IF.
185500     IF NF-SCAN-CHARS (WS-K) = '.' AND NOT WS-NF-POINT-SEEN
185600         SET WS-NF-POINT-SEEN TO TRUE
185700         ADD 1 TO WS-K
185800         GO TO 5902-EXIT
185900     END-IF.
186000     IF NF-SCAN-CHARS (WS-K) NOT NUMERIC
186100         MOVE 81 TO WS-K
186200         GO TO 5902-EXIT
186300     END-IF.
186400     MOVE NF-SCAN-CHARS (WS-K) TO WS-NF-DIGIT.
186500     IF NOT WS-NF-POINT-SEEN
186600         COMPUTE WS-NF-VALUE = WS-NF-VALUE * 10 + WS-NF-DIGIT
186700     ELSE
186800         COMPUTE WS-NF-DIVISOR = WS-NF-DIVISOR * 10
186900         COMPUTE WS-NF-VALUE = WS-NF-VALUE +
187000                 (WS-NF-DIGIT / WS-NF-DIVISOR)
187100     END-IF.
187200     ADD 1 TO WS-K.
187300 5902-EXIT.
187400     EXIT.
187500*
187600*    OPTIONAL E/e [+/-] DD EXPONENT.  APPLIED BY REPEATED
187700*    MULTIPLY/DIVIDE RATHER THAN A POWER FUNCTION.
187800 5903-SCAN-EXPONENT.
187900     IF WS-K > 80
188000         GO TO 5903-EXIT
188100     END-IF.
188200     IF NF-SCAN-CHARS (WS-K) NOT = 'E' AND NOT = 'e'
188300         GO TO 5903-EXIT
188400     END-IF.
188500     ADD 1 TO WS-K.
188600     IF WS-K > 80
188700         GO TO 5903-EXIT
188800     END-IF.
188900     IF NF-SCAN-CHARS (WS-K) = '-'
189000         MOVE -1 TO WS-NF-EXP-SIGN
189100         ADD 1 TO WS-K
189200     ELSE
189300         IF NF-SCAN-CHARS (WS-K) = '+'
189400             ADD 1 TO WS-K
189500         END-IF
189600     END-IF.
189700     PERFORM 5904-SCAN-ONE-EXP-DIGIT
189800        THRU 5904-EXIT
189900        UNTIL WS-K > 80.
190000     IF WS-NF-EXP-SIGN > 0
190100         PERFORM 5905-MULTIPLY-BY-TEN
190200            THRU 5905-EXIT
190300            VARYING WS-SUB FROM 1 BY 1
190400            UNTIL WS-SUB > WS-NF-EXP-VALUE
190500     ELSE
190600         PERFORM 5906-DIVIDE-BY-TEN
190700            THRU 5906-EXIT
190800            VARYING WS-SUB FROM 1 BY 1
190900            UNTIL WS-SUB > WS-NF-EXP-VALUE
191000     END-IF.
191100 5903-EXIT.
191200     EXIT.
191300*
191400 5904-SCAN-ONE-EXP-DIGIT.
191500     IF WS-K > 80
191600         GO TO 5904-EXIT
191700     END-IF.
191800     IF NF-SCAN-CHARS (WS-K) NOT NUMERIC
191900         MOVE 81 TO WS-K
192000         GO TO 5904-EXIT
192100     END-IF.
192200     MOVE NF-SCAN-CHARS (WS-K) TO WS-NF-DIGIT.
192300     COMPUTE WS-NF-EXP-VALUE = WS-NF-EXP-VALUE * 10 + WS-NF-DIGIT.
192400     ADD 1 TO WS-K.
192500 5904-EXIT.
192600     EXIT.
192700*
192800 5905-MULTIPLY-BY-TEN.
192900     COMPUTE WS-NF-VALUE = WS-NF-VALUE * 10.
193000 5905-EXIT.
193100     EXIT.
193200*
193300 5906-DIVIDE-BY-TEN.
193400     COMPUTE WS-NF-VALUE = WS-NF-VALUE / 10.
193500 5906-EXIT.
193600     EXIT.
193700*
193800******************************************************************
193900*    5000 SERIES -- U6 MAIN-LOG (.TLF) SUMMARISER                *
194000******************************************************************
194100*    1985-07-16  RMH  TQ-1145  ORIGINAL.
194200*    2006-04-03  RMH  TQ-1210  ADDED MATERIAL/SOIL BLOCK PASS.
194300 5000-SUMMARISE-MAIN-LOG.
194400     IF WS-MAINLOG-EXISTS
194500         SET ML-LOG-FOUND TO TRUE
194600         MOVE WS-MAINLOG-PATH TO WS-DYN-FILENAME
194700         PERFORM 5010-MAIN-LOG-PASS1
194800            THRU 5010-EXIT
194900         MOVE WS-MAINLOG-PATH TO WS-DYN-FILENAME
195000         PERFORM 5020-MAIN-LOG-PASS2
195100            THRU 5020-EXIT
195200     END-IF.
195300     IF ML-START-TIME-F = 'Y' AND ML-END-TIME-F = 'Y'
195400         COMPUTE ML-DURATION-H = ML-END-TIME-H - ML-START-TIME-H
195500         MOVE 'Y' TO ML-DURATION-F
195600     END-IF.
195700 5000-EXIT.
195800     EXIT.
195900*
196000 5010-MAIN-LOG-PASS1.
196100     SET  OPEN-FOR-INPUT TO TRUE.
196200     CALL 'CKBATCHC' USING WS-IO-CODE
196300                           WS-DYN-FILENAME
196400                           WS-DYN-RECORD
196500                           WS-DYN-RECLEN
196600                           WS-DYN-STATUS.
196700     IF NOT DYNAMIC-IO-COMPLETED
196800         GO TO 5010-EXIT
196900     END-IF.
197000     PERFORM 5011-PASS1-ONE-LINE
197100        THRU 5011-EXIT
197200        UNTIL DYNAMIC-IO-EOF.
197300     SET CLOSE-DYNAMIC-FILE TO TRUE.
197400     CALL 'CKBATCHC' USING WS-IO-CODE
197500                           WS-DYN-FILENAME
197600                           WS-DYN-RECORD
197700                           WS-DYN-RECLEN
197800                           WS-DYN-STATUS.
197900 5010-EXIT.
198000     EXIT.
198100*
198200 5011-PASS1-ONE-LINE.
198300     SET READ-NEXT-RECORD TO TRUE.
198400     CALL 'CKBATCHC' USING WS-IO-CODE
198500                           WS-DYN-FILENAME
198600                           WS-DYN-RECORD
198700                           WS-DYN-RECLEN
198800                           WS-DYN-STATUS.
198900     IF DYNAMIC-IO-EOF
199000         GO TO 5011-EXIT
199100     END-IF.
199200     MOVE WS-DYN-RECORD TO LN-LINE-REC.
199300     PERFORM 5012-LEFT-TRIM-LINE
199400        THRU 5012-EXIT.
199500     IF LN-TRIM-REC = SPACES
199600         GO TO 5011-EXIT
199700     END-IF.
199800     MOVE ZERO TO WS-SUB.
199900     INSPECT LN-TRIM-REC TALLYING WS-SUB
200000             FOR ALL 'Running TUFLOW'.
200100     IF WS-SUB > 0
200200         SET ML-HAS-RUNNING TO TRUE
200300     END-IF.
200400     PERFORM 5013-CHECK-SCHEME-LINE
200500        THRU 5013-EXIT.
200600     PERFORM 5014-CHECK-START-END-TIME
200700        THRU 5014-EXIT.
200800     PERFORM 5015-CHECK-OUTPUT-INTERVALS
200900        THRU 5015-EXIT.
201000     PERFORM 5016-CHECK-CELL-SIZE-LINE
201100        THRU 5016-EXIT.
201200     PERFORM 5017-CHECK-CLASSIC-DT-LINE
201300        THRU 5017-EXIT.
201400 5011-EXIT.
201500     EXIT.
201600*
201700*    LEFT-TRIMS LN-LINE-REC (RIGHT SIDE IS ALREADY SPACE-PADDED
201800*    BY THE FIXED-WIDTH RECORD) INTO LN-TRIM-REC.
201900 5012-LEFT-TRIM-LINE.
202000     MOVE 1 TO WS-K.
202100 5012-FIND-START.
202200     IF WS-K > 200
202300         MOVE SPACES TO LN-TRIM-REC
202400         GO TO 5012-EXIT
202500     END-IF.
202600     IF LN-LINE-CHARS (WS-K) NOT = SPACE
202700         GO TO 5012-CARVE
202800     END-IF.
202900     ADD 1 TO WS-K.
203000     GO TO 5012-FIND-START.
203100 5012-CARVE.
203200     MOVE LN-LINE-REC (WS-K:201 - WS-K) TO LN-TRIM-REC.
203300 5012-EXIT.
203400     EXIT.
203500*
203600 5013-CHECK-SCHEME-LINE.
203700     MOVE ZERO TO WS-SUB WS-SUB2.
203800     INSPECT LN-TRIM-REC TALLYING WS-SUB
203900             FOR ALL '2D Solution Scheme'.
204000     INSPECT LN-TRIM-REC TALLYING WS-SUB2 FOR ALL '=='.
204100     IF WS-SUB > 0 AND WS-SUB2 > 0
204200         PERFORM 5013-EXTRACT-AFTER-EQ
204300            THRU 5013-EXTRACT-EXIT
204400         MOVE WS-UC-LINE (1:16) TO ML-SCHEME-RAW
204500         PERFORM 5013-NORMALISE-SCHEME
204600            THRU 5013-NORMALISE-EXIT
204700     END-IF.
204800 5013-EXIT.
204900     EXIT.
205000*
205100*    FINDS THE FIRST "==" AND LEAVES THE TRIMMED TEXT AFTER IT IN
205200*    WS-UC-LINE.
205300 5013-EXTRACT-AFTER-EQ.
205400     MOVE SPACES TO WS-UC-LINE.
205500     MOVE ZERO TO WS-SUB2.
205600     MOVE 1 TO WS-K.
205700 5013-FIND-EQ.
205800     IF WS-K > 199
205900         GO TO 5013-EXTRACT-EXIT
206000     END-IF.
206100     IF LN-TRIM-REC (WS-K:2) = '=='
206200         MOVE WS-K TO WS-SUB2
206300         GO TO 5013-GOT-EQ
206400     END-IF.
206500     ADD 1 TO WS-K.
206600     GO TO 5013-FIND-EQ.
206700 5013-GOT-EQ.
206800     ADD 2 TO WS-SUB2.
206900 5013-SKIP-SPACE.
207000     IF WS-SUB2 > 200
207100         GO TO 5013-EXTRACT-EXIT
207200     END-IF.
207300     IF LN-TRIM-REC (WS-SUB2:1) = SPACE
207400         ADD 1 TO WS-SUB2
207500         GO TO 5013-SKIP-SPACE
207600     END-IF.
207700     MOVE LN-TRIM-REC (WS-SUB2:201 - WS-SUB2) TO WS-UC-LINE.
207800 5013-EXTRACT-EXIT.
207900     EXIT.
208000*
208100 5013-NORMALISE-SCHEME.
208200     MOVE SPACES TO ML-SCHEME-NORM.
208300     MOVE ML-SCHEME-RAW TO ML-SCHEME-NORM.
208400     INSPECT ML-SCHEME-NORM
208500        CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
208600     MOVE ZERO TO WS-SUB WS-SUB2.
208700     INSPECT ML-SCHEME-NORM TALLYING WS-SUB  FOR ALL 'HPC'.
208800     INSPECT ML-SCHEME-NORM TALLYING WS-SUB2 FOR ALL 'CLASSIC'.
208900     IF WS-SUB > 0
209000         MOVE 'HPC' TO ML-SCHEME-NORM
209100     ELSE
209200         IF WS-SUB2 > 0
209300             MOVE 'CLASSIC' TO ML-SCHEME-NORM
209400         END-IF
209500     END-IF.
209600 5013-NORMALISE-EXIT.
209700     EXIT.
209800*
209900 5014-CHECK-START-END-TIME.
210000     MOVE ZERO TO WS-SUB.
210100     INSPECT LN-TRIM-REC TALLYING WS-SUB FOR ALL '=='.
210200     IF WS-SUB = ZERO
210300         GO TO 5014-EXIT
210400     END-IF.
210500     IF LN-TRIM-REC (1:14) = 'Start Time (h)'
210600         MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT
210700         PERFORM 5900-SCAN-FIRST-NUMBER
210800            THRU 5900-EXIT
210900         IF NF-NUMBER-FOUND
211000             MOVE NF-RESULT-DEC TO ML-START-TIME-H
211100             MOVE 'Y' TO ML-START-TIME-F
211200         END-IF
211300     END-IF.
211400     IF LN-TRIM-REC (1:12) = 'End Time (h)'
211500         MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT
211600         PERFORM 5900-SCAN-FIRST-NUMBER
211700            THRU 5900-EXIT
211800         IF NF-NUMBER-FOUND
211900             MOVE NF-RESULT-DEC TO ML-END-TIME-H
212000             MOVE 'Y' TO ML-END-TIME-F
212100         END-IF
212200     END-IF.
212300 5014-EXIT.
212400     EXIT.
212500*
212600 5015-CHECK-OUTPUT-INTERVALS.
212700     MOVE ZERO TO WS-SUB WS-SUB2.
212800     INSPECT LN-TRIM-REC TALLYING WS-SUB
212900             FOR ALL 'ASC Map Output Interval (s)'.
213000     INSPECT LN-TRIM-REC TALLYING WS-SUB2 FOR ALL '=='.
213100     IF WS-SUB > 0 AND WS-SUB2 > 0
213200         MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT
213300         PERFORM 5900-SCAN-FIRST-NUMBER
213400            THRU 5900-EXIT
213500         IF NF-NUMBER-FOUND
213600             MOVE NF-RESULT-DEC TO ML-MAP-OUT-INT-S
213700             MOVE 'Y' TO ML-MAP-OUT-INT-F
213800         END-IF
213900     END-IF.
214000     MOVE ZERO TO WS-SUB WS-SUB2.
214100     INSPECT LN-TRIM-REC TALLYING WS-SUB
214200             FOR ALL 'Time Series Output Interval (s)'.
214300     INSPECT LN-TRIM-REC TALLYING WS-SUB2 FOR ALL '=='.
214400     IF WS-SUB > 0 AND WS-SUB2 > 0
214500         MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT
214600         PERFORM 5900-SCAN-FIRST-NUMBER
214700            THRU 5900-EXIT
214800         IF NF-NUMBER-FOUND
214900             MOVE NF-RESULT-DEC TO ML-TS-OUT-INT-S
215000             MOVE 'Y' TO ML-TS-OUT-INT-F
215100         END-IF
215200     END-IF.
215300 5015-EXIT.
215400     EXIT.
215500*
215600 5016-CHECK-CELL-SIZE-LINE.
215700     IF LN-TRIM-REC (1:9) NOT = 'Cell Size'
215800         GO TO 5016-EXIT
215900     END-IF.
216000     MOVE ZERO TO WS-SUB.
216100     INSPECT LN-TRIM-REC TALLYING WS-SUB FOR ALL '=='.
216200     IF WS-SUB = ZERO
216300         GO TO 5016-EXIT
216400     END-IF.
216500     MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT.
216600     PERFORM 5900-SCAN-FIRST-NUMBER
216700        THRU 5900-EXIT.
216800     IF NF-NUMBER-FOUND
216900         MOVE NF-RESULT-DEC TO ML-CELL-SIZE-M
217000         MOVE 'Y' TO ML-CELL-SIZE-F
217100     END-IF.
217200 5016-EXIT.
217300     EXIT.
217400*
217500*    FIRST "TIME STEP"/"TIMESTEP" + "(S)" + "==" LINE -- USED BY
217600*    THE CLASSIC-SCHEME COURANT CHECK (CLASSIC-TS01/02) LATER.
217700 5017-CHECK-CLASSIC-DT-LINE.
217800     IF ML-CLASSIC-DT-F = 'Y'
217900         GO TO 5017-EXIT
218000     END-IF.
218100     MOVE ZERO TO WS-SUB WS-SUB2 WS-I.
218200     INSPECT LN-TRIM-REC TALLYING WS-SUB  FOR ALL 'Time Step'.
218300     INSPECT LN-TRIM-REC TALLYING WS-SUB2 FOR ALL 'TimeStep'.
218400     INSPECT LN-TRIM-REC TALLYING WS-I    FOR ALL '(s)'.
218500     IF (WS-SUB = ZERO AND WS-SUB2 = ZERO) OR WS-I = ZERO
218600         GO TO 5017-EXIT
218700     END-IF.
218800     MOVE ZERO TO WS-SUB.
218900     INSPECT LN-TRIM-REC TALLYING WS-SUB FOR ALL '=='.
219000     IF WS-SUB = ZERO
219100         GO TO 5017-EXIT
219200     END-IF.
219300     MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT.
219400     PERFORM 5900-SCAN-FIRST-NUMBER
219500        THRU 5900-EXIT.
219600     IF NF-NUMBER-FOUND
219700         MOVE NF-RESULT-DEC TO ML-CLASSIC-DT-S
219800         MOVE 'Y' TO ML-CLASSIC-DT-F
219900     END-IF.
220000 5017-EXIT.
220100     EXIT.
220200*
220300******************************************************************
220400*    5020 SERIES -- U6 PASS 2, MATERIAL/SOIL PARAMETER BLOCKS    *
220500******************************************************************
220600*    2006-04-03  RMH  TQ-1210  ORIGINAL.
220700 5020-MAIN-LOG-PASS2.
220800     MOVE SPACES TO ML-BLOCK-STATE.
220900     SET  OPEN-FOR-INPUT TO TRUE.
221000     CALL 'CKBATCHC' USING WS-IO-CODE
221100                           WS-DYN-FILENAME
221200                           WS-DYN-RECORD
221300                           WS-DYN-RECLEN
221400                           WS-DYN-STATUS.
221500     IF NOT DYNAMIC-IO-COMPLETED
221600         GO TO 5020-EXIT
221700     END-IF.
221800     PERFORM 5021-PASS2-ONE-LINE
221900        THRU 5021-EXIT
222000        UNTIL DYNAMIC-IO-EOF.
222100     SET CLOSE-DYNAMIC-FILE TO TRUE.
222200     CALL 'CKBATCHC' USING WS-IO-CODE
222300                           WS-DYN-FILENAME
222400                           WS-DYN-RECORD
222500                           WS-DYN-RECLEN
222600                           WS-DYN-STATUS.
222700 5020-EXIT.
222800     EXIT.
222900*
223000 5021-PASS2-ONE-LINE.
223100     SET READ-NEXT-RECORD TO TRUE.
223200     CALL 'CKBATCHC' USING WS-IO-CODE
223300                           WS-DYN-FILENAME
223400                           WS-DYN-RECORD
223500                           WS-DYN-RECLEN
223600                           WS-DYN-STATUS.
223700     IF DYNAMIC-IO-EOF
223800         GO TO 5021-EXIT
223900     END-IF.
224000     MOVE WS-DYN-RECORD TO LN-LINE-REC.
224100     PERFORM 5012-LEFT-TRIM-LINE
224200        THRU 5012-EXIT.
224300     IF LN-TRIM-REC = SPACES
224400         GO TO 5021-EXIT
224500     END-IF.
224600     IF LN-TRIM-REC (1:1) = '#'
224700         MOVE ZERO TO WS-SUB WS-SUB2
224800         INSPECT LN-TRIM-REC TALLYING WS-SUB  FOR ALL 'Material'.
224900         INSPECT LN-TRIM-REC TALLYING WS-SUB2 FOR ALL 'Soil'.
225000         IF WS-SUB > 0
225100             PERFORM 5022-OPEN-MATERIAL-BLOCK
225200                THRU 5022-EXIT
225300             GO TO 5021-EXIT
225400         END-IF.
225500         IF WS-SUB2 > 0
225600             PERFORM 5023-OPEN-SOIL-BLOCK
225700                THRU 5023-EXIT
225800             GO TO 5021-EXIT
225900         END-IF
226000     END-IF.
226100     IF ML-IN-MATERIAL-BLOCK
226200         PERFORM 5024-CHECK-MANNING-LINE
226300            THRU 5024-EXIT
226400     END-IF.
226500     IF ML-IN-SOIL-BLOCK
226600         PERFORM 5025-CHECK-SOIL-LINES
226700            THRU 5025-EXIT
226800     END-IF.
226900 5021-EXIT.
227000     EXIT.
227100*
227200*    HEADER "#<IDX> - <NAME>:" -- OPENS A NEW MATERIAL BLOCK,
227300*    CLOSING ANY OPEN SOIL BLOCK.
227400 5022-OPEN-MATERIAL-BLOCK.
227500     SET  ML-IN-MATERIAL-BLOCK TO TRUE.
227600     IF MT-MATERIAL-COUNT < 300
227700         ADD 1 TO MT-MATERIAL-COUNT
227800         PERFORM 5026-PARSE-BLOCK-HEADER
227900            THRU 5026-EXIT
228000         MOVE WS-HDR-INDEX TO MT-INDEX (MT-MATERIAL-COUNT)
228100         MOVE WS-UC-LINE  TO MT-NAME  (MT-MATERIAL-COUNT)
228200         MOVE ZERO        TO MT-MANNING-N (MT-MATERIAL-COUNT)
228300         MOVE 'N'          TO MT-MANNING-N-F (MT-MATERIAL-COUNT)
228400     END-IF.
228500 5022-EXIT.
228600     EXIT.
228700*
228800 5023-OPEN-SOIL-BLOCK.
228900     SET  ML-IN-SOIL-BLOCK TO TRUE.
229000     IF SO-SOIL-COUNT < 300
229100         ADD 1 TO SO-SOIL-COUNT
229200         PERFORM 5026-PARSE-BLOCK-HEADER
229300            THRU 5026-EXIT
229400         MOVE WS-HDR-INDEX TO SO-INDEX (SO-SOIL-COUNT)
229500         MOVE WS-UC-LINE  TO SO-NAME  (SO-SOIL-COUNT)
229600         MOVE SPACES      TO SO-APPROACH (SO-SOIL-COUNT)
229700         MOVE ZERO        TO SO-IL-MM (SO-SOIL-COUNT)
229800         MOVE 'N'         TO SO-IL-MM-F (SO-SOIL-COUNT)
229900         MOVE ZERO        TO SO-CL-MMHR (SO-SOIL-COUNT)
230000         MOVE 'N'         TO SO-CL-MMHR-F (SO-SOIL-COUNT)
230100     END-IF.
230200 5023-EXIT.
230300     EXIT.
230400*
230500*    PARSES "#<IDX> - <NAME>:" INTO WS-HDR-INDEX (INDEX, -1 ON
230600*    FAILURE) AND WS-UC-LINE (NAME, WHOLE LINE ON FAILURE).  A
230700*    REAL LINE LOOKS LIKE "#3 - Concrete Channel:".
230800 5026-PARSE-BLOCK-HEADER.
230900     MOVE ZERO TO WS-HDR-INDEX WS-SUB2.
231000     MOVE SPACES TO WS-UC-LINE.
231100     MOVE 2 TO WS-K.
231200 5026-FIND-DASH.
231300     IF WS-K > 200
231400         GO TO 5026-FAIL
231500     END-IF.
231600     IF LN-TRIM-REC (WS-K:1) = '-'
231700         MOVE WS-K TO WS-SUB2
231800         GO TO 5026-GOT-DASH
231900     END-IF.
232000     ADD 1 TO WS-K.
232100     GO TO 5026-FIND-DASH.
232200 5026-GOT-DASH.
232300     IF WS-SUB2 < 3
232400         GO TO 5026-FAIL
232500     END-IF.
232600     MOVE LN-TRIM-REC (2:WS-SUB2 - 2) TO WS-UC-KEYWORD.
232700     IF WS-UC-KEYWORD (1:WS-SUB2 - 2) NOT NUMERIC
232800         GO TO 5026-FAIL
232900     END-IF.
233000     MOVE WS-UC-KEYWORD (1:WS-SUB2 - 2) TO WS-HDR-INDEX.
233100     MOVE WS-SUB2 TO WS-K.
233200     ADD 1 TO WS-K.
233300 5026-SKIP-SPACE.
233400     IF WS-K > 200
233500         GO TO 5026-EXIT
233600     END-IF.
233700     IF LN-TRIM-REC (WS-K:1) = SPACE
233800         ADD 1 TO WS-K
233900         GO TO 5026-SKIP-SPACE
234000     END-IF.
234100     MOVE LN-TRIM-REC (WS-K:201 - WS-K) TO WS-UC-LINE.
234200     PERFORM 5027-STRIP-TRAILING-COLON
234300        THRU 5027-EXIT.
234400     GO TO 5026-EXIT.
234500 5026-FAIL.
234600     MOVE -1 TO WS-HDR-INDEX.
234700     MOVE LN-TRIM-REC TO WS-UC-LINE.
234800 5026-EXIT.
234900     EXIT.
235000*
235100 5027-STRIP-TRAILING-COLON.
235200     MOVE 1 TO WS-K.
235300 5027-FIND-END.
235400     IF WS-K > 200
235500         GO TO 5027-CHECK
235600     END-IF.
235700     IF WS-UC-LINE (WS-K:1) = SPACE
235800         GO TO 5027-CHECK
235900     END-IF.
236000     ADD 1 TO WS-K.
236100     GO TO 5027-FIND-END.
236200 5027-CHECK.
236300     IF WS-K > 1
236400         IF WS-UC-LINE (WS-K - 1:1) = ':'
236500             MOVE SPACE TO WS-UC-LINE (WS-K - 1:1)
236600         END-IF
236700     END-IF.
236800 5027-EXIT.
236900     EXIT.
237000*
237100 5024-CHECK-MANNING-LINE.
237200     MOVE ZERO TO WS-SUB WS-SUB2.
237300     INSPECT LN-TRIM-REC TALLYING WS-SUB
237400             FOR ALL "Fixed Manning's n".
237500     INSPECT LN-TRIM-REC TALLYING WS-SUB2 FOR ALL '='.
237600     IF WS-SUB > 0 AND WS-SUB2 > 0 AND MT-MATERIAL-COUNT > 0
237700         MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT
237800         PERFORM 5900-SCAN-FIRST-NUMBER
237900            THRU 5900-EXIT
238000         IF NF-NUMBER-FOUND
238100             MOVE NF-RESULT-DEC
238200                 TO MT-MANNING-N (MT-MATERIAL-COUNT)
238300             MOVE 'Y' TO MT-MANNING-N-F (MT-MATERIAL-COUNT)
238400             ADD 1 TO MT-MATERIAL-WITH-N-COUNT
238500         END-IF
238600     END-IF.
238700 5024-EXIT.
238800     EXIT.
238900*
239000 5025-CHECK-SOIL-LINES.
239100     IF SO-SOIL-COUNT = ZERO
239200         GO TO 5025-EXIT
239300     END-IF.
239400     IF LN-TRIM-REC (1:13) = 'Soil Approach'
239500         PERFORM 5028-EXTRACT-AFTER-COLON
239600            THRU 5028-EXIT
239700         MOVE WS-UC-LINE TO SO-APPROACH (SO-SOIL-COUNT)
239800         GO TO 5025-EXIT
239900     END-IF.
240000     MOVE ZERO TO WS-SUB.
240100     IF LN-TRIM-REC (1:12) = 'Initial Loss'
240200         INSPECT LN-TRIM-REC TALLYING WS-SUB FOR ALL '='
240300         IF WS-SUB > 0
240400             MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT
240500             PERFORM 5900-SCAN-FIRST-NUMBER
240600                THRU 5900-EXIT
240700             IF NF-NUMBER-FOUND
240800                 MOVE NF-RESULT-DEC TO SO-IL-MM (SO-SOIL-COUNT)
240900                 MOVE 'Y' TO SO-IL-MM-F (SO-SOIL-COUNT)
241000             END-IF
241100         END-IF
241200         GO TO 5025-EXIT
241300     END-IF.
241400     IF LN-TRIM-REC (1:16) = 'Continuing Loss'
241500         INSPECT LN-TRIM-REC TALLYING WS-SUB FOR ALL '='
241600         IF WS-SUB > 0
241700             MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT
241800             PERFORM 5900-SCAN-FIRST-NUMBER
241900                THRU 5900-EXIT
242000             IF NF-NUMBER-FOUND
242100                 MOVE NF-RESULT-DEC TO SO-CL-MMHR (SO-SOIL-COUNT)
242200                 MOVE 'Y' TO SO-CL-MMHR-F (SO-SOIL-COUNT)
242300             END-IF
242400         END-IF
242500     END-IF.
242600 5025-EXIT.
242700     EXIT.
242800*
242900 5028-EXTRACT-AFTER-COLON.
243000     MOVE SPACES TO WS-UC-LINE.
243100     MOVE ZERO TO WS-SUB2.
243200     MOVE 1 TO WS-K.
243300 5028-FIND-COLON.
243400     IF WS-K > 200
243500         GO TO 5028-EXIT
243600     END-IF.
243700     IF LN-TRIM-REC (WS-K:1) = ':'
243800         MOVE WS-K TO WS-SUB2
243900         GO TO 5028-GOT-COLON
244000     END-IF.
244100     ADD 1 TO WS-K.
244200     GO TO 5028-FIND-COLON.
244300 5028-GOT-COLON.
244400     ADD 1 TO WS-SUB2.
244500 5028-SKIP-SPACE.
244600     IF WS-SUB2 > 200
244700         GO TO 5028-EXIT
244800     END-IF.
244900     IF LN-TRIM-REC (WS-SUB2:1) = SPACE
245000         ADD 1 TO WS-SUB2
245100         GO TO 5028-SKIP-SPACE
245200     END-IF.
245300     MOVE LN-TRIM-REC (WS-SUB2:201 - WS-SUB2) TO WS-UC-LINE.
245400 5028-EXIT.
245500     EXIT.
245600*
245700******************************************************************
245800*    5500 SERIES -- U7 SOLVER-LOG (.HPC.TLF) SUMMARISER          *
245900******************************************************************
246000*    1985-07-23  RMH  TQ-1146  ORIGINAL.
246100*    2010-05-14  DKS  TQ-1388  ADDED GPU ERROR-LINE CAPTURE.
246200 5500-SUMMARISE-SOLVER-LOG.
246300     IF WS-HPCLOG-EXISTS
246400         SET HL-LOG-FOUND TO TRUE
246500         MOVE WS-HPCLOG-PATH TO WS-DYN-FILENAME
246600         PERFORM 5510-SOLVER-LOG-SCAN
246700            THRU 5510-EXIT
246800     END-IF.
246900 5500-EXIT.
247000     EXIT.
247100*
247200 5510-SOLVER-LOG-SCAN.
247300     SET  OPEN-FOR-INPUT TO TRUE.
247400     CALL 'CKBATCHC' USING WS-IO-CODE
247500                           WS-DYN-FILENAME
247600                           WS-DYN-RECORD
247700                           WS-DYN-RECLEN
247800                           WS-DYN-STATUS.
247900     IF NOT DYNAMIC-IO-COMPLETED
248000         GO TO 5510-EXIT
248100     END-IF.
248200     PERFORM 5511-SCAN-ONE-SOLVER-LINE
248300        THRU 5511-EXIT
248400        UNTIL DYNAMIC-IO-EOF.
248500     SET CLOSE-DYNAMIC-FILE TO TRUE.
248600     CALL 'CKBATCHC' USING WS-IO-CODE
248700                           WS-DYN-FILENAME
248800                           WS-DYN-RECORD
248900                           WS-DYN-RECLEN
249000                           WS-DYN-STATUS.
249100 5510-EXIT.
249200     EXIT.
249300*
249400 5511-SCAN-ONE-SOLVER-LINE.
249500     SET READ-NEXT-RECORD TO TRUE.
249600     CALL 'CKBATCHC' USING WS-IO-CODE
249700                           WS-DYN-FILENAME
249800                           WS-DYN-RECORD
249900                           WS-DYN-RECLEN
250000                           WS-DYN-STATUS.
250100     IF DYNAMIC-IO-EOF
250200         GO TO 5511-EXIT
250300     END-IF.
250400     MOVE WS-DYN-RECORD TO LN-LINE-REC.
250500     PERFORM 5012-LEFT-TRIM-LINE
250600        THRU 5012-EXIT.
250700     IF LN-TRIM-REC = SPACES
250800         GO TO 5511-EXIT
250900     END-IF.
251000     PERFORM 5512-CHECK-CELL-SIZE-LINE
251100        THRU 5512-EXIT.
251200     PERFORM 5513-CHECK-DT-MIN-LINE
251300        THRU 5513-EXIT.
251400     PERFORM 5514-CHECK-DT-MAX-LINE
251500        THRU 5514-EXIT.
251600     PERFORM 5515-CHECK-GPU-LINE
251700        THRU 5515-EXIT.
251800 5511-EXIT.
251900     EXIT.
252000*
252100 5512-CHECK-CELL-SIZE-LINE.
252200     IF LN-TRIM-REC (1:9) NOT = 'Cell Size'
252300         GO TO 5512-EXIT
252400     END-IF.
252500     MOVE ZERO TO WS-SUB.
252600     INSPECT LN-TRIM-REC TALLYING WS-SUB FOR ALL '=='.
252700     IF WS-SUB = ZERO
252800         GO TO 5512-EXIT
252900     END-IF.
253000     MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT.
253100     PERFORM 5900-SCAN-FIRST-NUMBER
253200        THRU 5900-EXIT.
253300     IF NF-NUMBER-FOUND
253400         MOVE NF-RESULT-DEC TO HL-CELL-SIZE-M
253500         MOVE 'Y' TO HL-CELL-SIZE-F
253600     END-IF.
253700 5512-EXIT.
253800     EXIT.
253900*
254000 5513-CHECK-DT-MIN-LINE.
254100     IF LN-TRIM-REC (1:17) NOT = 'Timestep Minimum'
254200         GO TO 5513-EXIT
254300     END-IF.
254400     MOVE ZERO TO WS-SUB.
254500     INSPECT LN-TRIM-REC TALLYING WS-SUB FOR ALL '=='.
254600     IF WS-SUB = ZERO
254700         GO TO 5513-EXIT
254800     END-IF.
254900     MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT.
255000     PERFORM 5900-SCAN-FIRST-NUMBER
255100        THRU 5900-EXIT.
255200     IF NF-NUMBER-FOUND
255300         MOVE NF-RESULT-DEC TO HL-DT-MIN-S
255400         MOVE 'Y' TO HL-DT-MIN-F
255500     END-IF.
255600 5513-EXIT.
255700     EXIT.
255800*
255900 5514-CHECK-DT-MAX-LINE.
256000     IF LN-TRIM-REC (1:17) NOT = 'Timestep Maximum'
256100         GO TO 5514-EXIT
256200     END-IF.
256300     MOVE ZERO TO WS-SUB.
256400     INSPECT LN-TRIM-REC TALLYING WS-SUB FOR ALL '=='.
256500     IF WS-SUB = ZERO
256600         GO TO 5514-EXIT
256700     END-IF.
256800     MOVE LN-TRIM-REC (1:80) TO NF-SCAN-TEXT.
256900     PERFORM 5900-SCAN-FIRST-NUMBER
257000        THRU 5900-EXIT.
257100     IF NF-NUMBER-FOUND
257200         MOVE NF-RESULT-DEC TO HL-DT-MAX-S
257300         MOVE 'Y' TO HL-DT-MAX-F
257400     END-IF.
257500 5514-EXIT.
257600     EXIT.
257700*
257800*    GPU DETECTION -- WORK ON AN UPPERCASED COPY SO THE SEARCH IS
257900*    CASE-INSENSITIVE.
258000 5515-CHECK-GPU-LINE.
258100     MOVE SPACES TO WS-UC-LINE.
258200     MOVE LN-TRIM-REC TO WS-UC-LINE.
258300     INSPECT WS-UC-LINE
258400        CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
258500     MOVE ZERO TO WS-SUB WS-SUB2 WS-I WS-J WS-K.
258600     INSPECT WS-UC-LINE TALLYING WS-SUB  FOR ALL 'CUDA'.
258700     INSPECT WS-UC-LINE TALLYING WS-SUB2 FOR ALL 'DEVICE'.
258800     INSPECT WS-UC-LINE TALLYING WS-I    FOR ALL 'FOUND'.
258900     IF WS-SUB > 0 AND WS-SUB2 > 0 AND WS-I > 0
259000         SET HL-GPU-FOUND TO TRUE
259100     END-IF.
259200     IF WS-SUB > 0
259300         INSPECT WS-UC-LINE TALLYING WS-J
259400                 FOR ALL 'FAILED' ALL 'ERROR'
259500                     ALL 'NOT FOUND' ALL 'UNABLE'
259600         IF WS-J > 0
259700             PERFORM 5516-RECORD-GPU-ERROR
259800                THRU 5516-EXIT
259900             IF NOT HL-GPU-FOUND
260000                 SET HL-GPU-ERROR TO TRUE
260100             END-IF
260200         END-IF
260300     END-IF.
260400 5515-EXIT.
260500     EXIT.
260600*
260700 5516-RECORD-GPU-ERROR.
260800     IF HL-GPU-ERROR-COUNT < 25
260900         ADD 1 TO HL-GPU-ERROR-COUNT
261000         MOVE LN-TRIM-REC (1:132)
261100             TO HL-GPU-ERROR-LINE (HL-GPU-ERROR-COUNT)
261200     END-IF.
261300 5516-EXIT.
261400     EXIT.
261500*
261600******************************************************************
261700*    6000 SERIES -- U8 MESSAGES-CSV TALLY                        *
261800******************************************************************
261900*    1985-08-02  RMH  TQ-1420  ORIGINAL.
262000*    2011-01-11  DKS  TQ-1512  CAPPED ERROR-LINE TABLE AT 50 AND
262100*                              ADDED THE [LINK] SUFFIX.
262200 6000-TALLY-MESSAGES-CSV.
262300     IF WS-MSGCSV-EXISTS
262400         MOVE WS-MSGCSV-PATH TO WS-DYN-FILENAME
262500         PERFORM 6010-CSV-SCAN
262600            THRU 6010-EXIT
262700     END-IF.
262800 6000-EXIT.
262900     EXIT.
263000*
263100 6010-CSV-SCAN.
263200     SET  OPEN-FOR-INPUT TO TRUE.
263300     CALL 'CKBATCHC' USING WS-IO-CODE
263400                           WS-DYN-FILENAME
263500                           WS-DYN-RECORD
263600                           WS-DYN-RECLEN
263700                           WS-DYN-STATUS.
263800     IF NOT DYNAMIC-IO-COMPLETED
263900         GO TO 6010-EXIT
264000     END-IF.
264100     PERFORM 6011-TALLY-ONE-CSV-LINE
264200        THRU 6011-EXIT
264300        UNTIL DYNAMIC-IO-EOF.
264400     SET CLOSE-DYNAMIC-FILE TO TRUE.
264500     CALL 'CKBATCHC' USING WS-IO-CODE
264600                           WS-DYN-FILENAME
264700                           WS-DYN-RECORD
264800                           WS-DYN-RECLEN
264900                           WS-DYN-STATUS.
265000 6010-EXIT.
265100     EXIT.
265200*
265300 6011-TALLY-ONE-CSV-LINE.
265400     SET READ-NEXT-RECORD TO TRUE.
265500     CALL 'CKBATCHC' USING WS-IO-CODE
265600                           WS-DYN-FILENAME
265700                           WS-DYN-RECORD
265800                           WS-DYN-RECLEN
265900                           WS-DYN-STATUS.
266000     IF DYNAMIC-IO-EOF
266100         GO TO 6011-EXIT
266200     END-IF.
266300     MOVE WS-DYN-RECORD TO MG-CSV-LINE.
266400     IF MG-CSV-LINE = SPACES
266500         GO TO 6011-EXIT
266600     END-IF.
266700     PERFORM 6012-SPLIT-CSV-LINE
266800        THRU 6012-EXIT.
266900     PERFORM 6020-VALIDATE-CSV-ROW
267000        THRU 6020-EXIT.
267100     IF MG-ROW-VALID
267200         PERFORM 6030-TALLY-CSV-ROW
267300            THRU 6030-EXIT
267400     END-IF.
267500 6011-EXIT.
267600     EXIT.
267700*
267800*    SPLITS MG-CSV-LINE ON COMMAS INTO MG-FIELD-ENTRY (UP TO 8
267900*    FIELDS -- SPEC ONLY NEEDS 6).  EMBEDDED SPACES ARE KEPT, ONLY
268000*    THE COMMA ITSELF DELIMITS A FIELD.
268100 6012-SPLIT-CSV-LINE.
268200     MOVE ZERO TO MG-FIELD-COUNT.
268300     MOVE SPACES TO MG-FIELD-ENTRY (1) MG-FIELD-ENTRY (2)
268400                    MG-FIELD-ENTRY (3) MG-FIELD-ENTRY (4)
268500                    MG-FIELD-ENTRY (5) MG-FIELD-ENTRY (6)
268600                    MG-FIELD-ENTRY (7) MG-FIELD-ENTRY (8).
268700     PERFORM 6013-FIND-LAST-NONSPACE
268800        THRU 6013-EXIT.
268900     IF WS-SUB2 = ZERO
269000         GO TO 6012-EXIT
269100     END-IF.
269200     MOVE 1 TO WS-K.
269300 6012-NEXT-FIELD.
269400     IF MG-FIELD-COUNT >= 8
269500         GO TO 6012-EXIT
269600     END-IF.
269700     ADD 1 TO MG-FIELD-COUNT.
269800     MOVE WS-K TO WS-I.
269900 6012-SCAN-FIELD.
270000     IF WS-K > WS-SUB2
270100         GO TO 6012-STORE-FIELD
270200     END-IF.
270300     IF MG-CSV-CHARS (WS-K) = ','
270400         GO TO 6012-STORE-FIELD
270500     END-IF.
270600     ADD 1 TO WS-K.
270700     GO TO 6012-SCAN-FIELD.
270800 6012-STORE-FIELD.
270900     IF WS-K > WS-I
271000         MOVE MG-CSV-LINE (WS-I:WS-K - WS-I)
271100             TO MG-FIELD-ENTRY (MG-FIELD-COUNT)
271200     END-IF.
271300     IF WS-K > WS-SUB2
271400         GO TO 6012-EXIT
271500     END-IF.
271600     ADD 1 TO WS-K.
271700     GO TO 6012-NEXT-FIELD.
271800 6012-EXIT.
271900     EXIT.
272000*
272100 6013-FIND-LAST-NONSPACE.
272200     MOVE ZERO TO WS-SUB2.
272300     MOVE 1 TO WS-K.
272400 6013-LOOP.
272500     IF WS-K > 300
272600         GO TO 6013-EXIT
272700     END-IF.
272800     IF MG-CSV-CHARS (WS-K) NOT = SPACE
272900         MOVE WS-K TO WS-SUB2
273000     END-IF.
273100     ADD 1 TO WS-K.
273200     GO TO 6013-LOOP.
273300 6013-EXIT.
273400     EXIT.
273500*
273600*    LEAVES WS-J HOLDING THE LENGTH OF MG-FIELD-ENTRY (WS-SUB) SO
273700*    A NUMERIC TEST DOES NOT TRIP OVER ITS OWN TRAILING FILLER.
273800 6015-FIELD-LEN.
273900     MOVE ZERO TO WS-J.
274000     MOVE 1 TO WS-K.
274100 6015-LOOP.
274200     IF WS-K > 100
274300         GO TO 6015-EXIT
274400     END-IF.
274500     IF MG-FIELD-ENTRY (WS-SUB) (WS-K:1) NOT = SPACE
274600         MOVE WS-K TO WS-J
274700     END-IF.
274800     ADD 1 TO WS-K.
274900     GO TO 6015-LOOP.
275000 6015-EXIT.
275100     EXIT.
275200*
275300*    SKIPS ROWS WITH FEWER THAN 6 FIELDS OR A NON-INTEGER MSG-NO
275400*    OR CODE, PER U8.
275500 6020-VALIDATE-CSV-ROW.
275600     MOVE 'Y' TO MG-ROW-VALID-SW.
275700     IF MG-FIELD-COUNT < 6
275800         MOVE 'N' TO MG-ROW-VALID-SW
275900         GO TO 6020-EXIT
276000     END-IF.
276100     MOVE 1 TO WS-SUB.
276200     PERFORM 6015-FIELD-LEN
276300        THRU 6015-EXIT.
276400     IF WS-J = ZERO
276500         MOVE 'N' TO MG-ROW-VALID-SW
276600         GO TO 6020-EXIT
276700     END-IF.
276800     IF MG-FIELD-ENTRY (1) (1:WS-J) NOT NUMERIC
276900         MOVE 'N' TO MG-ROW-VALID-SW
277000         GO TO 6020-EXIT
277100     END-IF.
277200     MOVE 2 TO WS-SUB.
277300     PERFORM 6015-FIELD-LEN
277400        THRU 6015-EXIT.
277500     IF WS-J = ZERO
277600         MOVE 'N' TO MG-ROW-VALID-SW
277700         GO TO 6020-EXIT
277800     END-IF.
277900     IF MG-FIELD-ENTRY (2) (1:WS-J) NOT NUMERIC
278000         MOVE 'N' TO MG-ROW-VALID-SW
278100     END-IF.
278200 6020-EXIT.
278300     EXIT.
278400*
278500 6030-TALLY-CSV-ROW.
278600     MOVE 1 TO WS-SUB.
278700     PERFORM 6015-FIELD-LEN
278800        THRU 6015-EXIT.
278900     MOVE MG-FIELD-ENTRY (1) (1:WS-J) TO MG-NO.
279000     MOVE 2 TO WS-SUB.
279100     PERFORM 6015-FIELD-LEN
279200        THRU 6015-EXIT.
279300     MOVE MG-FIELD-ENTRY (2) (1:WS-J) TO MG-CODE.
279400     MOVE MG-FIELD-ENTRY (3) TO MG-X-COORD.
279500     MOVE MG-FIELD-ENTRY (4) TO MG-Y-COORD.
279600     MOVE MG-FIELD-ENTRY (5) TO MG-TEXT.
279700     MOVE MG-FIELD-ENTRY (6) TO MG-LINK.
279800     PERFORM 6031-UPDATE-FREQ-TABLE
279900        THRU 6031-EXIT.
280000     IF MG-CODE-ERROR
280100         ADD 1 TO MG-ERROR-COUNT
280200         PERFORM 6032-APPEND-ERROR-LINE
280300            THRU 6032-EXIT
280400         GO TO 6030-EXIT
280500     END-IF.
280600     IF MG-CODE-WARNING
280700         ADD 1 TO MG-WARNING-COUNT
280800         GO TO 6030-EXIT
280900     END-IF.
281000     IF MG-CODE-CHECK
281100         ADD 1 TO MG-CHECK-COUNT
281200     END-IF.
281300 6030-EXIT.
281400     EXIT.
281500*
281600*    LINEAR SEARCH-OR-INSERT ON MF-FREQ-TABLE, KEYED ON MG-NO.
281700 6031-UPDATE-FREQ-TABLE.
281800     MOVE ZERO TO WS-SUB2.
281900     PERFORM 6033-FIND-FREQ-ENTRY
282000        THRU 6033-EXIT
282100        VARYING MF-IDX FROM 1 BY 1
282200        UNTIL MF-IDX > MF-FREQ-COUNT.
282300     IF WS-SUB2 > ZERO
282400         ADD 1 TO MF-OCCURRENCES (WS-SUB2)
282500     ELSE
282600         IF MF-FREQ-COUNT < 500
282700             ADD 1 TO MF-FREQ-COUNT
282800             MOVE MG-NO TO MF-MSG-NO (MF-FREQ-COUNT)
282900             MOVE 1 TO MF-OCCURRENCES (MF-FREQ-COUNT)
283000         END-IF
283100     END-IF.
283200 6031-EXIT.
283300     EXIT.
283400*
283500 6033-FIND-FREQ-ENTRY.
283600     IF WS-SUB2 = ZERO
283700         IF MF-MSG-NO (MF-IDX) = MG-NO
283800             MOVE MF-IDX TO WS-SUB2
283900         END-IF
284000     END-IF.
284100 6033-EXIT.
284200     EXIT.
284300*
284400*    FORMATS "<MSG-NO>: <TEXT> (X=<X>, Y=<Y>) [<LINK>]", CAPPED AT
284500*    50 LINES -- THE REPORT WRITER TACKS ON "... (N MORE)" ITSELF.
284600 6032-APPEND-ERROR-LINE.
284700     IF ME-ERROR-LINE-COUNT < 50
284800         ADD 1 TO ME-ERROR-LINE-COUNT
284900         MOVE SPACES TO ME-ERROR-LINE (ME-ERROR-LINE-COUNT)
285000         IF MG-LINK NOT = SPACES
285100             STRING MG-NO       DELIMITED BY SIZE
285200                    ': '        DELIMITED BY SIZE
285300                    MG-TEXT     DELIMITED BY SPACE
285400                    ' (X='      DELIMITED BY SIZE
285500                    MG-X-COORD  DELIMITED BY SPACE
285600                    ', Y='      DELIMITED BY SIZE
285700                    MG-Y-COORD  DELIMITED BY SPACE
285800                    ') ['       DELIMITED BY SIZE
285900                    MG-LINK     DELIMITED BY SPACE
286000                    ']'         DELIMITED BY SIZE
286100                    INTO ME-ERROR-LINE (ME-ERROR-LINE-COUNT)
286200         ELSE
286300             STRING MG-NO       DELIMITED BY SIZE
286400                    ': '        DELIMITED BY SIZE
286500                    MG-TEXT     DELIMITED BY SPACE
286600                    ' (X='      DELIMITED BY SIZE
286700                    MG-X-COORD  DELIMITED BY SPACE
286800                    ', Y='      DELIMITED BY SIZE
286900                    MG-Y-COORD  DELIMITED BY SPACE
287000                    ')'         DELIMITED BY SIZE
287100                    INTO ME-ERROR-LINE (ME-ERROR-LINE-COUNT)
287200         END-IF
287300     END-IF.
287400 6032-EXIT.
287500     EXIT.
287600*
287700******************************************************************
287800*    7000 SERIES -- U9/U10/U11 TIME, PARAMETER AND HARDWARE      *
287900*    CHECKS.  RUN IN THE ORDER U9/U10 SPECIFY: TIME/OUTPUT/      *
288000*    SCHEME CHECKS FIRST, THEN PARAMETER/HARDWARE CHECKS.        *
288100******************************************************************
288200*    1985-08-09  RMH  TQ-1421  ORIGINAL.
288300*    2013-06-18  DKS  TQ-1560  FOLDED THE FOUR OUTPUT-INTERVAL
288400*                              RULE FAMILIES INTO ONE SHARED
288500*                              PARAGRAPH -- THE MAP AND TIME
288600*                              SERIES CHECKS WERE IDENTICAL BAR
288700*                              THE ISSUE NUMBERS AND THE LABEL.
288800*    2016-09-07  JPT  TQ-1571  TALLY WS-CHECKS-RUN-CNT SO THE
288900*                              END-OF-JOB DISPLAY MEANS SOMETHING.
289000 7000-RUN-QA-CHECKS.
289100     PERFORM 7010-CHECK-TIME00
289200        THRU 7010-EXIT.
289300     ADD 1 TO WS-CHECKS-RUN-CNT.
289400     IF NOT ML-LOG-FOUND
289500         PERFORM 7011-RAISE-TIME01
289600            THRU 7011-EXIT
289700     ELSE
289800         IF NOT ML-HAS-RUNNING
289900             PERFORM 7012-RAISE-TIME02
290000                THRU 7012-EXIT
290100         END-IF
290200         PERFORM 7013-CHECK-TIME-WINDOW
290300            THRU 7013-EXIT
290400         ADD 1 TO WS-CHECKS-RUN-CNT
290500         PERFORM 7020-CHECK-OUTPUT-INTERVALS
290600            THRU 7020-EXIT
290700         ADD 1 TO WS-CHECKS-RUN-CNT
290800         PERFORM 7030-CHECK-SCHEME-LOG
290900            THRU 7030-EXIT
291000         ADD 1 TO WS-CHECKS-RUN-CNT
291100         IF ML-SCHEME-IS-HPC
291200             PERFORM 7040-CHECK-HPC-TIMESTEP
291300                THRU 7040-EXIT
291400         ELSE
291500             PERFORM 7050-CHECK-CLASSIC-TIMESTEP
291600                THRU 7050-EXIT
291700         END-IF
291800         ADD 1 TO WS-CHECKS-RUN-CNT
291900     END-IF.
292000     PERFORM 7100-CHECK-MANNING
292100        THRU 7100-EXIT.
292200     ADD 1 TO WS-CHECKS-RUN-CNT.
292300     PERFORM 7110-CHECK-SOIL-ILCL
292400        THRU 7110-EXIT.
292500     ADD 1 TO WS-CHECKS-RUN-CNT.
292600     PERFORM 7120-CHECK-SOLVER-HARDWARE
292700        THRU 7120-EXIT.
292800     ADD 1 TO WS-CHECKS-RUN-CNT.
292900 7000-EXIT.
293000     EXIT.
293100*
293200 7010-CHECK-TIME00.
293300     IF MG-ERROR-COUNT > 0
293400         MOVE 'TIME00'      TO QI-ISSUE-ID-WORK
293500         MOVE 'Time'        TO QI-CATEGORY-WORK
293600         MOVE MG-ERROR-COUNT TO WS-DISP-COUNT
293700         MOVE SPACES        TO QI-MESSAGE-WORK
293800         STRING 'MESSAGES CSV REPORTS ' DELIMITED BY SIZE
293900                WS-DISP-COUNT           DELIMITED BY SIZE
294000                ' ERROR ROW(S).'        DELIMITED BY SIZE
294100                INTO QI-MESSAGE-WORK
294200         MOVE SPACES        TO QI-SUGGESTION-WORK
294300         MOVE 'RESOLVE THE ERROR ROWS LISTED IN THE MESSAGE'
294400             TO QI-SUGGESTION-WORK
294500         MOVE SPACES        TO QI-FILE-REF-WORK
294600         SET  QI-SEV-CRITICAL-WORK TO TRUE
294700         PERFORM 2099-APPEND-ISSUE
294800            THRU 2099-EXIT
294900     END-IF.
295000 7010-EXIT.
295100     EXIT.
295200*
295300 7011-RAISE-TIME01.
295400     MOVE 'TIME01' TO QI-ISSUE-ID-WORK.
295500     MOVE 'Time'   TO QI-CATEGORY-WORK.
295600     MOVE SPACES   TO QI-MESSAGE-WORK.
295700     MOVE 'MAIN RUN LOG (.TLF) WAS NOT FOUND.'
295800         TO QI-MESSAGE-WORK.
295900     MOVE SPACES   TO QI-SUGGESTION-WORK.
296000     MOVE 'CHECK THE LOG FOLDER DIRECTIVE AND THAT THE RUN'
296100         TO QI-SUGGESTION-WORK.
296200     MOVE SPACES   TO QI-FILE-REF-WORK.
296300     SET  QI-SEV-CRITICAL-WORK TO TRUE.
296400     PERFORM 2099-APPEND-ISSUE
296500        THRU 2099-EXIT.
296600 7011-EXIT.
296700     EXIT.
296800*
296900 7012-RAISE-TIME02.
297000     MOVE 'TIME02' TO QI-ISSUE-ID-WORK.
297100     MOVE 'Time'   TO QI-CATEGORY-WORK.
297200     MOVE SPACES   TO QI-MESSAGE-WORK.
297300     MOVE 'MAIN RUN LOG WAS FOUND BUT NEVER SHOWS TUFLOW RUNNING.'
297400         TO QI-MESSAGE-WORK.
297500     MOVE SPACES   TO QI-SUGGESTION-WORK.
297600     MOVE 'CHECK THE LOG FOR A FATAL ERROR EARLY IN THE RUN.'
297700         TO QI-SUGGESTION-WORK.
297800     MOVE SPACES   TO QI-FILE-REF-WORK.
297900     SET  QI-SEV-CRITICAL-WORK TO TRUE.
298000     PERFORM 2099-APPEND-ISSUE
298100        THRU 2099-EXIT.
298200 7012-EXIT.
298300     EXIT.
298400*
298500 7013-CHECK-TIME-WINDOW.
298600     IF ML-START-TIME-F NOT = 'Y' OR ML-END-TIME-F NOT = 'Y'
298700         PERFORM 7014-RAISE-TIME10
298800            THRU 7014-EXIT
298900         GO TO 7013-EXIT
299000     END-IF.
299100     IF ML-DURATION-H NOT > 0
299200         PERFORM 7015-RAISE-TIME12
299300            THRU 7015-EXIT
299400         GO TO 7013-EXIT
299500     END-IF.
299600     IF ML-DURATION-H > CKQA-MAX-DURATION-MAJOR
299700         PERFORM 7016-RAISE-TIME13
299800            THRU 7016-EXIT
299900     ELSE
300000         IF ML-DURATION-H > CKQA-MAX-DURATION-MINOR
300100             PERFORM 7017-RAISE-TIME14
300200                THRU 7017-EXIT
300300         END-IF
300400     END-IF.
300500 7013-EXIT.
300600     EXIT.
300700*
300800 7014-RAISE-TIME10.
300900     MOVE 'TIME10' TO QI-ISSUE-ID-WORK.
301000     MOVE 'Time'   TO QI-CATEGORY-WORK.
301100     MOVE SPACES   TO QI-MESSAGE-WORK.
301200     MOVE 'START TIME (H) OR END TIME (H) NOT FOUND IN THE'
301300         TO QI-MESSAGE-WORK.
301400     MOVE SPACES   TO QI-SUGGESTION-WORK.
301500     MOVE 'CONFIRM THE TIME WINDOW LINES PRINT WITH == VALUES.'
301600         TO QI-SUGGESTION-WORK.
301700     MOVE SPACES   TO QI-FILE-REF-WORK.
301800     SET  QI-SEV-CRITICAL-WORK TO TRUE.
301900     PERFORM 2099-APPEND-ISSUE
302000        THRU 2099-EXIT.
302100 7014-EXIT.
302200     EXIT.
302300*
302400 7015-RAISE-TIME12.
302500     COMPUTE WS-DISP-DEC1 ROUNDED = ML-DURATION-H.
302600     MOVE 'TIME12' TO QI-ISSUE-ID-WORK.
302700     MOVE 'Time'   TO QI-CATEGORY-WORK.
302800     MOVE SPACES   TO QI-MESSAGE-WORK.
302900     STRING 'COMPUTED RUN DURATION ' DELIMITED BY SIZE
303000            WS-DISP-DEC1             DELIMITED BY SIZE
303100            ' H IS NOT POSITIVE.'    DELIMITED BY SIZE
303200            INTO QI-MESSAGE-WORK.
303300     MOVE SPACES   TO QI-SUGGESTION-WORK.
303400     MOVE 'CHECK THE START AND END TIME LINES IN THE MAIN LOG.'
303500         TO QI-SUGGESTION-WORK.
303600     MOVE SPACES   TO QI-FILE-REF-WORK.
303700     SET  QI-SEV-CRITICAL-WORK TO TRUE.
303800     PERFORM 2099-APPEND-ISSUE
303900        THRU 2099-EXIT.
304000 7015-EXIT.
304100     EXIT.
304200*
304300 7016-RAISE-TIME13.
304400     COMPUTE WS-DISP-DEC1 ROUNDED = ML-DURATION-H.
304500     MOVE 'TIME13' TO QI-ISSUE-ID-WORK.
304600     MOVE 'Time'   TO QI-CATEGORY-WORK.
304700     MOVE SPACES   TO QI-MESSAGE-WORK.
304800     STRING 'RUN DURATION ' DELIMITED BY SIZE
304900            WS-DISP-DEC1    DELIMITED BY SIZE
305000            ' H EXCEEDS 200 HOURS.' DELIMITED BY SIZE
305100            INTO QI-MESSAGE-WORK.
305200     MOVE SPACES   TO QI-SUGGESTION-WORK.
305300     MOVE 'CONFIRM A LONG RUN WAS INTENDED.'
305400         TO QI-SUGGESTION-WORK.
305500     MOVE SPACES   TO QI-FILE-REF-WORK.
305600     SET  QI-SEV-MAJOR-WORK TO TRUE.
305700     PERFORM 2099-APPEND-ISSUE
305800        THRU 2099-EXIT.
305900 7016-EXIT.
306000     EXIT.
306100*
306200 7017-RAISE-TIME14.
306300     COMPUTE WS-DISP-DEC1 ROUNDED = ML-DURATION-H.
306400     MOVE 'TIME14' TO QI-ISSUE-ID-WORK.
306500     MOVE 'Time'   TO QI-CATEGORY-WORK.
306600     MOVE SPACES   TO QI-MESSAGE-WORK.
306700     STRING 'RUN DURATION ' DELIMITED BY SIZE
306800            WS-DISP-DEC1    DELIMITED BY SIZE
306900            ' H EXCEEDS 100 HOURS.' DELIMITED BY SIZE
307000            INTO QI-MESSAGE-WORK.
307100     MOVE SPACES   TO QI-SUGGESTION-WORK.
307200     MOVE 'CONFIRM A LONG RUN WAS INTENDED.'
307300         TO QI-SUGGESTION-WORK.
307400     MOVE SPACES   TO QI-FILE-REF-WORK.
307500     SET  QI-SEV-MINOR-WORK TO TRUE.
307600     PERFORM 2099-APPEND-ISSUE
307700        THRU 2099-EXIT.
307800 7017-EXIT.
307900     EXIT.
308000*
308100*    ONE SHARED PARAGRAPH DRIVES BOTH THE MAP AND TIME SERIES
308200*    OUTPUT-INTERVAL FAMILIES -- THE STAGING FIELDS BELOW ARE SET
308300*    BY 7020 BEFORE EACH CALL TO 7021.
308400 7020-CHECK-OUTPUT-INTERVALS.
308500     MOVE 'OUT01' TO WS-INT-ABS-ID.
308600     MOVE 'OUT02' TO WS-INT-NEG-ID.
308700     MOVE 'OUT03' TO WS-INT-MAJ-ID.
308800     MOVE 'OUT04' TO WS-INT-MIN-ID.
308900     MOVE 'ASC MAP OUTPUT INTERVAL (S)' TO WS-INT-LABEL.
309000     MOVE ML-MAP-OUT-INT-F TO WS-INT-PRESENT-SW.
309100     MOVE ML-MAP-OUT-INT-S TO WS-INT-VALUE.
309200     PERFORM 7021-CHECK-ONE-INTERVAL
309300        THRU 7021-EXIT.
309400     MOVE 'OUT05' TO WS-INT-ABS-ID.
309500     MOVE 'OUT06' TO WS-INT-NEG-ID.
309600     MOVE 'OUT07' TO WS-INT-MAJ-ID.
309700     MOVE 'OUT08' TO WS-INT-MIN-ID.
309800     MOVE 'TIME SERIES OUTPUT INTERVAL (S)' TO WS-INT-LABEL.
309900     MOVE ML-TS-OUT-INT-F  TO WS-INT-PRESENT-SW.
310000     MOVE ML-TS-OUT-INT-S  TO WS-INT-VALUE.
310100     PERFORM 7021-CHECK-ONE-INTERVAL
310200        THRU 7021-EXIT.
310300 7020-EXIT.
310400     EXIT.
310500*
310600 7021-CHECK-ONE-INTERVAL.
310700     IF WS-INT-PRESENT-SW NOT = 'Y'
310800         PERFORM 7022-RAISE-INT-ABSENT
310900            THRU 7022-EXIT
311000         GO TO 7021-EXIT
311100     END-IF.
311200     IF WS-INT-VALUE NOT > 0
311300         PERFORM 7023-RAISE-INT-NEG
311400            THRU 7023-EXIT
311500         GO TO 7021-EXIT
311600     END-IF.
311700     IF ML-DURATION-H > 0
311800         COMPUTE WS-OUT-N ROUNDED =
311900             (ML-DURATION-H * 3600) / WS-INT-VALUE
312000         IF WS-OUT-N > CKQA-MAX-OUTPUTS
312100             PERFORM 7024-RAISE-INT-MAJOR
312200                THRU 7024-EXIT
312300         ELSE
312400             IF WS-OUT-N < CKQA-MIN-OUTPUTS
312500                 PERFORM 7025-RAISE-INT-MINOR
312600                    THRU 7025-EXIT
312700             END-IF
312800         END-IF
312900     END-IF.
313000 7021-EXIT.
313100     EXIT.
313200*
313300 7022-RAISE-INT-ABSENT.
313400     MOVE WS-INT-ABS-ID TO QI-ISSUE-ID-WORK.
313500     MOVE 'Output'      TO QI-CATEGORY-WORK.
313600     MOVE SPACES        TO QI-MESSAGE-WORK.
313700     STRING WS-INT-LABEL DELIMITED BY '  '
313800            ' WAS NOT FOUND IN THE MAIN LOG.' DELIMITED BY SIZE
313900            INTO QI-MESSAGE-WORK.
314000     MOVE SPACES        TO QI-SUGGESTION-WORK.
314100     MOVE 'CONFIRM THE OUTPUT INTERVAL LINE PRINTS WITH =='
314200         TO QI-SUGGESTION-WORK.
314300     MOVE SPACES        TO QI-FILE-REF-WORK.
314400     SET  QI-SEV-MINOR-WORK TO TRUE.
314500     PERFORM 2099-APPEND-ISSUE
314600        THRU 2099-EXIT.
314700 7022-EXIT.
314800     EXIT.
314900*
315000 7023-RAISE-INT-NEG.
315100     MOVE WS-INT-NEG-ID TO QI-ISSUE-ID-WORK.
315200     MOVE 'Output'      TO QI-CATEGORY-WORK.
315300     MOVE SPACES        TO QI-MESSAGE-WORK.
315400     STRING WS-INT-LABEL DELIMITED BY '  '
315500            ' IS ZERO OR NEGATIVE.' DELIMITED BY SIZE
315600            INTO QI-MESSAGE-WORK.
315700     MOVE SPACES        TO QI-SUGGESTION-WORK.
315800     MOVE 'CORRECT THE OUTPUT INTERVAL IN THE CONTROL FILE.'
315900         TO QI-SUGGESTION-WORK.
316000     MOVE SPACES        TO QI-FILE-REF-WORK.
316100     SET  QI-SEV-CRITICAL-WORK TO TRUE.
316200     PERFORM 2099-APPEND-ISSUE
316300        THRU 2099-EXIT.
316400 7023-EXIT.
316500     EXIT.
316600*
316700 7024-RAISE-INT-MAJOR.
316800     MOVE WS-INT-MAJ-ID TO QI-ISSUE-ID-WORK.
316900     MOVE 'Output'      TO QI-CATEGORY-WORK.
317000     MOVE WS-OUT-N TO WS-DISP-COUNT.
317100     MOVE SPACES        TO QI-MESSAGE-WORK.
317200     STRING WS-INT-LABEL DELIMITED BY '  '
317300            ' WOULD PRODUCE ABOUT ' DELIMITED BY SIZE
317400            WS-DISP-COUNT           DELIMITED BY SIZE
317500            ' OUTPUT STEPS.'        DELIMITED BY SIZE
317600            INTO QI-MESSAGE-WORK.
317700     MOVE SPACES        TO QI-SUGGESTION-WORK.
317800     MOVE 'A LARGE STEP COUNT WILL PRODUCE VERY LARGE RESULTS.'
317900         TO QI-SUGGESTION-WORK.
318000     MOVE SPACES        TO QI-FILE-REF-WORK.
318100     SET  QI-SEV-MAJOR-WORK TO TRUE.
318200     PERFORM 2099-APPEND-ISSUE
318300        THRU 2099-EXIT.
318400 7024-EXIT.
318500     EXIT.
318600*
318700 7025-RAISE-INT-MINOR.
318800     MOVE WS-INT-MIN-ID TO QI-ISSUE-ID-WORK.
318900     MOVE 'Output'      TO QI-CATEGORY-WORK.
319000     MOVE WS-OUT-N TO WS-DISP-COUNT.
319100     MOVE SPACES        TO QI-MESSAGE-WORK.
319200     STRING WS-INT-LABEL DELIMITED BY '  '
319300            ' WOULD PRODUCE ONLY ' DELIMITED BY SIZE
319400            WS-DISP-COUNT          DELIMITED BY SIZE
319500            ' OUTPUT STEP(S).'     DELIMITED BY SIZE
319600            INTO QI-MESSAGE-WORK.
319700     MOVE SPACES        TO QI-SUGGESTION-WORK.
319800     MOVE 'A VERY SPARSE OUTPUT MAY HIDE THE ACTUAL PEAK.'
319900         TO QI-SUGGESTION-WORK.
320000     MOVE SPACES        TO QI-FILE-REF-WORK.
320100     SET  QI-SEV-MINOR-WORK TO TRUE.
320200     PERFORM 2099-APPEND-ISSUE
320300        THRU 2099-EXIT.
320400 7025-EXIT.
320500     EXIT.
320600*
320700 7030-CHECK-SCHEME-LOG.
320800     IF ML-SCHEME-IS-HPC AND NOT HL-LOG-FOUND
320900         MOVE 'SCHEME01' TO QI-ISSUE-ID-WORK
321000         MOVE 'Scheme'   TO QI-CATEGORY-WORK
321100         MOVE SPACES     TO QI-MESSAGE-WORK
321200         MOVE 'SOLUTION SCHEME IS HPC BUT NO SOLVER LOG WAS'
321300             TO QI-MESSAGE-WORK
321400         MOVE SPACES     TO QI-SUGGESTION-WORK
321500         MOVE 'CONFIRM THE GPU SOLVER ACTUALLY STARTED.'
321600             TO QI-SUGGESTION-WORK
321700         MOVE SPACES     TO QI-FILE-REF-WORK
321800         SET  QI-SEV-MAJOR-WORK TO TRUE
321900         PERFORM 2099-APPEND-ISSUE
322000            THRU 2099-EXIT
322100     END-IF.
322200 7030-EXIT.
322300     EXIT.
322400*
322500 7040-CHECK-HPC-TIMESTEP.
322600     IF NOT HL-LOG-FOUND
322700         GO TO 7040-EXIT
322800     END-IF.
322900     IF HL-DT-MIN-F = 'Y'
323000         IF HL-DT-MIN-S NOT > 0
323100             PERFORM 7041-RAISE-HPC-TS01
323200                THRU 7041-EXIT
323300         ELSE
323400             IF HL-DT-MIN-S < CKQA-MIN-HPC-TS-TINY
323500                 PERFORM 7042-RAISE-HPC-TS02
323600                    THRU 7042-EXIT
323700             END-IF
323800         END-IF
323900     END-IF.
324000     IF HL-DT-MAX-F = 'Y' AND HL-CELL-SIZE-F = 'Y'
324100         COMPUTE WS-HPC-THRESH ROUNDED =
324200             HL-CELL-SIZE-M * CKQA-HPC-DTMAX-FACTOR
324300         IF HL-DT-MAX-S > WS-HPC-THRESH
324400             PERFORM 7043-RAISE-HPC-TS03
324500                THRU 7043-EXIT
324600         END-IF
324700     END-IF.
324800 7040-EXIT.
324900     EXIT.
325000*
325100 7041-RAISE-HPC-TS01.
325200     MOVE 'HPC_TS01' TO QI-ISSUE-ID-WORK.
325300     MOVE 'Timestep'  TO QI-CATEGORY-WORK.
325400     MOVE SPACES      TO QI-MESSAGE-WORK.
325500     MOVE 'HPC SOLVER MINIMUM TIMESTEP IS ZERO OR NEGATIVE.'
325600         TO QI-MESSAGE-WORK.
325700     MOVE SPACES      TO QI-SUGGESTION-WORK.
325800     MOVE 'THE SOLVER MAY HAVE STALLED -- CHECK THE .HPC.TLF.'
325900         TO QI-SUGGESTION-WORK.
326000     MOVE SPACES      TO QI-FILE-REF-WORK.
326100     SET  QI-SEV-CRITICAL-WORK TO TRUE.
326200     PERFORM 2099-APPEND-ISSUE
326300        THRU 2099-EXIT.
326400 7041-EXIT.
326500     EXIT.
326600*
326700 7042-RAISE-HPC-TS02.
326800     MOVE 'HPC_TS02' TO QI-ISSUE-ID-WORK.
326900     MOVE 'Timestep'  TO QI-CATEGORY-WORK.
327000     MOVE SPACES      TO QI-MESSAGE-WORK.
327100     MOVE 'HPC SOLVER MINIMUM TIMESTEP IS BELOW 0.0001 SECONDS.'
327200         TO QI-MESSAGE-WORK.
327300     MOVE SPACES      TO QI-SUGGESTION-WORK.
327400     MOVE 'AN EXTREMELY SMALL TIMESTEP OFTEN MEANS AN'
327500         TO QI-SUGGESTION-WORK.
327600     MOVE SPACES      TO QI-FILE-REF-WORK.
327700     SET  QI-SEV-MAJOR-WORK TO TRUE.
327800     PERFORM 2099-APPEND-ISSUE
327900        THRU 2099-EXIT.
328000 7042-EXIT.
328100     EXIT.
328200*
328300 7043-RAISE-HPC-TS03.
328400     MOVE 'HPC_TS03' TO QI-ISSUE-ID-WORK.
328500     MOVE 'Timestep'  TO QI-CATEGORY-WORK.
328600     MOVE SPACES      TO QI-MESSAGE-WORK.
328700     MOVE 'HPC SOLVER MAXIMUM TIMESTEP EXCEEDS HALF THE CELL'
328800         TO QI-MESSAGE-WORK.
328900     MOVE SPACES      TO QI-SUGGESTION-WORK.
329000     MOVE 'CHECK THE ADAPTIVE TIMESTEP CONTROLS ARE ACTIVE.'
329100         TO QI-SUGGESTION-WORK.
329200     MOVE SPACES      TO QI-FILE-REF-WORK.
329300     SET  QI-SEV-MINOR-WORK TO TRUE.
329400     PERFORM 2099-APPEND-ISSUE
329500        THRU 2099-EXIT.
329600 7043-EXIT.
329700     EXIT.
329800*
329900*    CLASSIC-SCHEME COURANT NUMBER, C = DT * 3.0 / CELL SIZE.
330000*    ML-CLASSIC-DT-S WAS CAPTURED IN PASS 1 (5017).
330100 7050-CHECK-CLASSIC-TIMESTEP.
330200     IF ML-CLASSIC-DT-F NOT = 'Y' OR ML-CELL-SIZE-F NOT = 'Y'
330300         GO TO 7050-EXIT
330400     END-IF.
330500     COMPUTE WS-COURANT ROUNDED =
330600         (ML-CLASSIC-DT-S * CKQA-WAVE-SPEED) / ML-CELL-SIZE-M.
330700     IF WS-COURANT > CKQA-COURANT-MAJOR
330800         PERFORM 7051-RAISE-CLASSIC-TS01
330900            THRU 7051-EXIT
331000     ELSE
331100         IF WS-COURANT > CKQA-COURANT-MINOR
331200             PERFORM 7052-RAISE-CLASSIC-TS02
331300                THRU 7052-EXIT
331400         END-IF
331500     END-IF.
331600 7050-EXIT.
331700     EXIT.
331800*
331900 7051-RAISE-CLASSIC-TS01.
332000     COMPUTE WS-DISP-DEC2 ROUNDED = WS-COURANT.
332100     MOVE 'CLASSIC_TS01' TO QI-ISSUE-ID-WORK.
332200     MOVE 'Timestep'     TO QI-CATEGORY-WORK.
332300     MOVE SPACES         TO QI-MESSAGE-WORK.
332400     STRING 'CLASSIC-SCHEME COURANT NUMBER ' DELIMITED BY SIZE
332500            WS-DISP-DEC2                     DELIMITED BY SIZE
332600            ' EXCEEDS 1.5.'                  DELIMITED BY SIZE
332700            INTO QI-MESSAGE-WORK.
332800     MOVE SPACES         TO QI-SUGGESTION-WORK.
332900     MOVE 'REDUCE THE TIMESTEP OR COARSEN THE GRID.'
333000         TO QI-SUGGESTION-WORK.
333100     MOVE SPACES         TO QI-FILE-REF-WORK.
333200     SET  QI-SEV-MAJOR-WORK TO TRUE.
333300     PERFORM 2099-APPEND-ISSUE
333400        THRU 2099-EXIT.
333500 7051-EXIT.
333600     EXIT.
333700*
333800 7052-RAISE-CLASSIC-TS02.
333900     COMPUTE WS-DISP-DEC2 ROUNDED = WS-COURANT.
334000     MOVE 'CLASSIC_TS02' TO QI-ISSUE-ID-WORK.
334100     MOVE 'Timestep'     TO QI-CATEGORY-WORK.
334200     MOVE SPACES         TO QI-MESSAGE-WORK.
334300     STRING 'CLASSIC-SCHEME COURANT NUMBER ' DELIMITED BY SIZE
334400            WS-DISP-DEC2                     DELIMITED BY SIZE
334500            ' EXCEEDS 1.0.'                  DELIMITED BY SIZE
334600            INTO QI-MESSAGE-WORK.
334700     MOVE SPACES         TO QI-SUGGESTION-WORK.
334800     MOVE 'A MARGINALLY UNSTABLE TIMESTEP -- WATCH FOR'
334900         TO QI-SUGGESTION-WORK.
335000     MOVE SPACES         TO QI-FILE-REF-WORK.
335100     SET  QI-SEV-MINOR-WORK TO TRUE.
335200     PERFORM 2099-APPEND-ISSUE
335300        THRU 2099-EXIT.
335400 7052-EXIT.
335500     EXIT.
335600*
335700*    MANNING'S N ACROSS ALL PARSED MATERIALS (U10/U11, N00-N03).
335800 7100-CHECK-MANNING.
335900     MOVE ZERO TO WS-N-MIN WS-N-MAX.
336000     MOVE 'N' TO WS-N-SEEN-SW WS-N-CRIT-SW WS-N-MAJOR-SW.
336100     IF MT-MATERIAL-COUNT = ZERO
336200         PERFORM 7101-RAISE-N00
336300            THRU 7101-EXIT
336400         GO TO 7100-EXIT
336500     END-IF.
336600     PERFORM 7102-SCAN-ONE-MATERIAL
336700        THRU 7102-EXIT
336800        VARYING MT-IDX FROM 1 BY 1
336900        UNTIL MT-IDX > MT-MATERIAL-COUNT.
337000     IF NOT WS-N-SEEN
337100         PERFORM 7103-RAISE-N01
337200            THRU 7103-EXIT
337300         GO TO 7100-EXIT
337400     END-IF.
337500     IF WS-N-CRIT-SEEN
337600         PERFORM 7104-RAISE-N02
337700            THRU 7104-EXIT
337800     ELSE
337900         IF WS-N-MAJOR-SEEN
338000             PERFORM 7105-RAISE-N03
338100                THRU 7105-EXIT
338200         END-IF
338300     END-IF.
338400 7100-EXIT.
338500     EXIT.
338600*
338700 7102-SCAN-ONE-MATERIAL.
338800     IF NOT MT-HAS-MANNING-N (MT-IDX)
338900         GO TO 7102-EXIT
339000     END-IF.
339100     IF NOT WS-N-SEEN
339200         MOVE MT-MANNING-N (MT-IDX) TO WS-N-MIN
339300         MOVE MT-MANNING-N (MT-IDX) TO WS-N-MAX
339400     ELSE
339500         IF MT-MANNING-N (MT-IDX) < WS-N-MIN
339600             MOVE MT-MANNING-N (MT-IDX) TO WS-N-MIN
339700         END-IF
339800         IF MT-MANNING-N (MT-IDX) > WS-N-MAX
339900             MOVE MT-MANNING-N (MT-IDX) TO WS-N-MAX
340000         END-IF
340100     END-IF.
340200     SET WS-N-SEEN TO TRUE.
340300     IF MT-MANNING-N (MT-IDX) NOT > 0
340400             OR MT-MANNING-N (MT-IDX) >= CKQA-MANNING-CRIT-MAX
340500         SET WS-N-CRIT-SEEN TO TRUE
340600     ELSE
340700         IF MT-MANNING-N (MT-IDX) < CKQA-MANNING-MIN-OK
340800                 OR MT-MANNING-N (MT-IDX) > CKQA-MANNING-MAX-OK
340900             SET WS-N-MAJOR-SEEN TO TRUE
341000         END-IF
341100     END-IF.
341200 7102-EXIT.
341300     EXIT.
341400*
341500 7101-RAISE-N00.
341600     MOVE 'N00'     TO QI-ISSUE-ID-WORK.
341700     MOVE 'Manning'  TO QI-CATEGORY-WORK.
341800     MOVE SPACES     TO QI-MESSAGE-WORK.
341900     MOVE 'NO MATERIALS WERE PARSED FROM THE MAIN LOG.'
342000         TO QI-MESSAGE-WORK.
342100     MOVE SPACES     TO QI-SUGGESTION-WORK.
342200     MOVE 'CONFIRM THE MATERIALS FILE PRINTS ITS BLOCKS.'
342300         TO QI-SUGGESTION-WORK.
342400     MOVE SPACES     TO QI-FILE-REF-WORK.
342500     SET  QI-SEV-MINOR-WORK TO TRUE.
342600     PERFORM 2099-APPEND-ISSUE
342700        THRU 2099-EXIT.
342800 7101-EXIT.
342900     EXIT.
343000*
343100 7103-RAISE-N01.
343200     MOVE 'N01'     TO QI-ISSUE-ID-WORK.
343300     MOVE 'Manning'  TO QI-CATEGORY-WORK.
343400     MOVE SPACES     TO QI-MESSAGE-WORK.
343500     MOVE "MATERIALS WERE PARSED BUT NONE HAS A MANNING'S N."
343600         TO QI-MESSAGE-WORK.
343700     MOVE SPACES     TO QI-SUGGESTION-WORK.
343800     MOVE "CONFIRM THE FIXED MANNING'S N == LINES ARE PRESENT."
343900         TO QI-SUGGESTION-WORK.
344000     MOVE SPACES     TO QI-FILE-REF-WORK.
344100     SET  QI-SEV-MINOR-WORK TO TRUE.
344200     PERFORM 2099-APPEND-ISSUE
344300        THRU 2099-EXIT.
344400 7103-EXIT.
344500     EXIT.
344600*
344700 7104-RAISE-N02.
344800     COMPUTE WS-DISP-DEC3  ROUNDED = WS-N-MIN.
344900     COMPUTE WS-DISP-DEC3B ROUNDED = WS-N-MAX.
345000     MOVE 'N02'     TO QI-ISSUE-ID-WORK.
345100     MOVE 'Manning'  TO QI-CATEGORY-WORK.
345200     MOVE SPACES     TO QI-MESSAGE-WORK.
345300     STRING "MANNING'S N CRITICAL -- MIN " DELIMITED BY SIZE
345400            WS-DISP-DEC3                  DELIMITED BY SIZE
345500            ' MAX '                       DELIMITED BY SIZE
345600            WS-DISP-DEC3B                 DELIMITED BY SIZE
345700            '.'                           DELIMITED BY SIZE
345800            INTO QI-MESSAGE-WORK.
345900     MOVE SPACES     TO QI-SUGGESTION-WORK.
346000     MOVE "CHECK FOR A MISTYPED MANNING'S N IN THE MATERIALS"
346100         TO QI-SUGGESTION-WORK.
346200     MOVE SPACES     TO QI-FILE-REF-WORK.
346300     SET  QI-SEV-CRITICAL-WORK TO TRUE.
346400     PERFORM 2099-APPEND-ISSUE
346500        THRU 2099-EXIT.
346600 7104-EXIT.
346700     EXIT.
346800*
346900 7105-RAISE-N03.
347000     COMPUTE WS-DISP-DEC3  ROUNDED = WS-N-MIN.
347100     COMPUTE WS-DISP-DEC3B ROUNDED = WS-N-MAX.
347200     MOVE 'N03'     TO QI-ISSUE-ID-WORK.
347300     MOVE 'Manning'  TO QI-CATEGORY-WORK.
347400     MOVE SPACES     TO QI-MESSAGE-WORK.
347500     STRING "MANNING'S N OUT OF RANGE -- MIN " DELIMITED BY SIZE
347600            WS-DISP-DEC3                       DELIMITED BY SIZE
347700            ' MAX '                            DELIMITED BY SIZE
347800            WS-DISP-DEC3B                      DELIMITED BY SIZE
347900            '.'                                DELIMITED BY SIZE
348000            INTO QI-MESSAGE-WORK.
348100     MOVE SPACES     TO QI-SUGGESTION-WORK.
348200     MOVE 'THE ACCEPTABLE RANGE IS 0.01 TO 0.25.'
348300         TO QI-SUGGESTION-WORK.
348400     MOVE SPACES     TO QI-FILE-REF-WORK.
348500     SET  QI-SEV-MAJOR-WORK TO TRUE.
348600     PERFORM 2099-APPEND-ISSUE
348700        THRU 2099-EXIT.
348800 7105-EXIT.
348900     EXIT.
349000*
349100*    SOIL INITIAL/CONTINUING LOSS (U10/U11, ILCL01/ILCL02) --
349200*    ONLY SOILS WHOSE APPROACH STARTS WITH INITIAL LOSS/
349300*    CONTINUING LOSS ARE CONSIDERED.  IL AND CL SHARE ONE
349400*    CRITICAL LIST AND ONE MAJOR LIST.
349500 7110-CHECK-SOIL-ILCL.
349600     MOVE ZERO TO WS-ILCL-CRIT-COUNT WS-ILCL-MAJOR-COUNT.
349700     MOVE 'N' TO WS-ILCL-ANY-SOIL-SW.
349800     IF SO-SOIL-COUNT = ZERO
349900         GO TO 7110-EXIT
350000     END-IF.
350100     PERFORM 7111-SCAN-ONE-SOIL
350200        THRU 7111-EXIT
350300        VARYING SO-IDX FROM 1 BY 1
350400        UNTIL SO-IDX > SO-SOIL-COUNT.
350500     IF NOT WS-ILCL-ANY-SOIL
350600         GO TO 7110-EXIT
350700     END-IF.
350800     IF WS-ILCL-CRIT-COUNT > 0
350900         PERFORM 7112-RAISE-ILCL01
351000            THRU 7112-EXIT
351100     ELSE
351200         IF WS-ILCL-MAJOR-COUNT > 0
351300             PERFORM 7113-RAISE-ILCL02
351400                THRU 7113-EXIT
351500         END-IF
351600     END-IF.
351700 7110-EXIT.
351800     EXIT.
351900*
352000 7111-SCAN-ONE-SOIL.
352100     MOVE SPACES TO WS-UC-KEYWORD.
352200     MOVE SO-APPROACH (SO-IDX) TO WS-UC-KEYWORD.
352300     INSPECT WS-UC-KEYWORD
352400        CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
352500     IF WS-UC-KEYWORD (1:28)
352600             NOT = 'INITIAL LOSS/CONTINUING LOSS'
352700         GO TO 7111-EXIT
352800     END-IF.
352900     SET WS-ILCL-ANY-SOIL TO TRUE.
353000     IF SO-HAS-IL (SO-IDX)
353100         IF SO-IL-MM (SO-IDX) < CKQA-IL-CRIT-MIN
353200                 OR SO-IL-MM (SO-IDX) > CKQA-IL-CRIT-MAX
353300             ADD 1 TO WS-ILCL-CRIT-COUNT
353400         ELSE
353500             IF SO-IL-MM (SO-IDX) > CKQA-IL-MAX-OK
353600                 ADD 1 TO WS-ILCL-MAJOR-COUNT
353700             END-IF
353800         END-IF
353900     END-IF.
354000     IF SO-HAS-CL (SO-IDX)
354100         IF SO-CL-MMHR (SO-IDX) < CKQA-CL-CRIT-MIN
354200                 OR SO-CL-MMHR (SO-IDX) > CKQA-CL-CRIT-MAX
354300             ADD 1 TO WS-ILCL-CRIT-COUNT
354400         ELSE
354500             IF SO-CL-MMHR (SO-IDX) > CKQA-CL-MAX-OK
354600                 ADD 1 TO WS-ILCL-MAJOR-COUNT
354700             END-IF
354800         END-IF
354900     END-IF.
355000 7111-EXIT.
355100     EXIT.
355200*
355300 7112-RAISE-ILCL01.
355400     MOVE WS-ILCL-CRIT-COUNT TO WS-DISP-COUNT.
355500     MOVE 'ILCL01' TO QI-ISSUE-ID-WORK.
355600     MOVE 'SoilLoss' TO QI-CATEGORY-WORK.
355700     MOVE SPACES   TO QI-MESSAGE-WORK.
355800     STRING WS-DISP-COUNT DELIMITED BY SIZE
355900            ' SOIL INITIAL/CONTINUING LOSS VALUE(S) ARE'
356000                          DELIMITED BY SIZE
356100            ' CRITICALLY OUT OF RANGE.' DELIMITED BY SIZE
356200            INTO QI-MESSAGE-WORK.
356300     MOVE SPACES   TO QI-SUGGESTION-WORK.
356400     MOVE 'CHECK THE SOIL PARAMETER BLOCKS IN THE MAIN LOG.'
356500         TO QI-SUGGESTION-WORK.
356600     MOVE SPACES   TO QI-FILE-REF-WORK.
356700     SET  QI-SEV-CRITICAL-WORK TO TRUE.
356800     PERFORM 2099-APPEND-ISSUE
356900        THRU 2099-EXIT.
357000 7112-EXIT.
357100     EXIT.
357200*
357300 7113-RAISE-ILCL02.
357400     MOVE WS-ILCL-MAJOR-COUNT TO WS-DISP-COUNT.
357500     MOVE 'ILCL02' TO QI-ISSUE-ID-WORK.
357600     MOVE 'SoilLoss' TO QI-CATEGORY-WORK.
357700     MOVE SPACES   TO QI-MESSAGE-WORK.
357800     STRING WS-DISP-COUNT DELIMITED BY SIZE
357900            ' SOIL INITIAL/CONTINUING LOSS VALUE(S) ARE'
358000                          DELIMITED BY SIZE
358100            ' OUTSIDE THE PREFERRED RANGE.' DELIMITED BY SIZE
358200            INTO QI-MESSAGE-WORK.
358300     MOVE SPACES   TO QI-SUGGESTION-WORK.
358400     MOVE 'IL SHOULD BE 0-200 MM, CL SHOULD BE 0-50 MM/HR.'
358500         TO QI-SUGGESTION-WORK.
358600     MOVE SPACES   TO QI-FILE-REF-WORK.
358700     SET  QI-SEV-MAJOR-WORK TO TRUE.
358800     PERFORM 2099-APPEND-ISSUE
358900        THRU 2099-EXIT.
359000 7113-EXIT.
359100     EXIT.
359200*
359300*    SOLV01 -- HPC SCHEME RAN BUT THE GPU WAS NOT CONFIRMED
359400*    WORKING (SEE 5515-CHECK-GPU-LINE).
359500 7120-CHECK-SOLVER-HARDWARE.
359600     IF ML-SCHEME-IS-HPC AND HL-LOG-FOUND
359700         IF HL-GPU-ERROR OR HL-GPU-ERROR-COUNT > 0
359800             PERFORM 7121-RAISE-SOLV01
359900                THRU 7121-EXIT
360000         END-IF
360100     END-IF.
360200 7120-EXIT.
360300     EXIT.
360400*
360500 7121-RAISE-SOLV01.
360600     MOVE 'SOLV01'  TO QI-ISSUE-ID-WORK.
360700     MOVE 'Solver'  TO QI-CATEGORY-WORK.
360800     MOVE SPACES    TO QI-MESSAGE-WORK.
360900     MOVE 'HPC SOLVER RAN WITHOUT A CONFIRMED WORKING GPU.'
361000         TO QI-MESSAGE-WORK.
361100     MOVE SPACES    TO QI-SUGGESTION-WORK.
361200     MOVE 'SEE THE CAPTURED GPU LINES IN THE SOLVER LOG SECTION.'
361300         TO QI-SUGGESTION-WORK.
361400     MOVE SPACES    TO QI-FILE-REF-WORK.
361500     SET  QI-SEV-MAJOR-WORK TO TRUE.
361600     PERFORM 2099-APPEND-ISSUE
361700        THRU 2099-EXIT.
361800 7121-EXIT.
361900     EXIT.
362000*
362100******************************************************************
362200*    8000 SERIES -- U12 VALIDATION REPORT WRITER                 *
362300******************************************************************
362400*    1985-08-16  RMH  TQ-1423  ORIGINAL.
362500*    2011-01-11  DKS  TQ-1411  REBUILT THE TREE PRINT TO WALK THE
362600*                              PS-STACK IN CKCTLTRE ITERATIVELY.
362700*                              THE OLD VERSION CALLED A SUBROUTINE
362800*                              THAT RECURSED PER CHILD AND BLEW
362900*                              ITS OWN STACK ON A DEEP QUADTREE.
363000*    2015-03-30  JPT  TQ-1502  ADDED THE RUN-TEST SECTION.
363100 8000-PRINT-REPORT.
363200     PERFORM 8010-PRINT-HEADER
363300        THRU 8010-EXIT.
363400     PERFORM 8020-PRINT-CONTROL-TREE
363500        THRU 8020-EXIT.
363600     PERFORM 8030-PRINT-CONTROL-ISSUES
363700        THRU 8030-EXIT.
363800     PERFORM 8035-SORT-INPUT-TABLE
363900        THRU 8035-EXIT.
364000     PERFORM 8040-PRINT-INPUT-LISTING
364100        THRU 8040-EXIT.
364200     IF PC-RUN-TEST-DONE
364300         PERFORM 8050-PRINT-RUNTEST-SECTION
364400            THRU 8050-EXIT
364500     END-IF.
364600     PERFORM 8080-PRINT-QA-ISSUES
364700        THRU 8080-EXIT.
364800 8000-EXIT.
364900     EXIT.
365000*
365100*    ONE SHARED PRINT-LINE PARAGRAPH -- EVERY OTHER 8000-SERIES
365200*    PARAGRAPH BUILDS WS-PRINT-LINE THEN COMES HERE.
365300 8005-WRITE-LINE.
365400     MOVE WS-PRINT-LINE TO QAOUT-TEXT.
365500     WRITE QAOUT-REC.
365600     MOVE SPACES TO WS-PRINT-LINE.
365700 8005-EXIT.
365800     EXIT.
365900*
366000 8010-PRINT-HEADER.
366100     MOVE SPACES TO WS-PRINT-LINE.
366200     STRING 'TCF: '          DELIMITED BY SIZE
366300            PC-ROOT-TCF-PATH DELIMITED BY SIZE
366400            INTO WS-PRINT-LINE.
366500     PERFORM 8005-WRITE-LINE
366600        THRU 8005-EXIT.
366700 8010-EXIT.
366800     EXIT.
366900*
367000*    CONTROL-FILE TREE (U3) -- ROOT NAME FIRST, THEN EACH CHILD
367100*    WALKED PRE-ORDER OFF THE PS-STACK IN CKCTLTRE.  WS-TREE-
367200*    PREFIX CARRIES THE ANCESTOR PREFIX (NOT THIS LINE'S OWN
367300*    CONNECTOR) DOWN THE STACK; ITS LENGTH IS ALWAYS FOUR TIMES
367400*    (DEPTH - 1) SO NO SEPARATE LENGTH TABLE IS NEEDED.
367500 8020-PRINT-CONTROL-TREE.
367600     IF CF-FILE-COUNT = ZERO
367700         GO TO 8020-EXIT
367800     END-IF.
367900     MOVE SPACES          TO WS-PRINT-LINE.
368000     MOVE CF-BASENAME (1) TO WS-PRINT-LINE.
368100     PERFORM 8005-WRITE-LINE
368200        THRU 8005-EXIT.
368300     MOVE ZERO   TO PS-STACK-TOP.
368400     MOVE 1      TO WS-TREE-PARENT.
368500     MOVE SPACES TO WS-TREE-PREFIX.
368600     PERFORM 8021-PUSH-CHILDREN
368700        THRU 8021-EXIT.
368800     PERFORM 8022-POP-AND-PRINT-NODE
368900        THRU 8022-EXIT
369000        UNTIL PS-STACK-TOP = ZERO.
369100 8020-EXIT.
369200     EXIT.
369300*
369400*    PUSHES THE CHILDREN OF WS-TREE-PARENT IN REVERSE TABLE ORDER
369500*    SO THE FIRST-DISCOVERED CHILD ENDS UP ON TOP OF THE STACK AND
369600*    POPS FIRST -- THAT KEEPS SIBLINGS PRINTING LEFT TO RIGHT.
369700 8021-PUSH-CHILDREN.
369800     PERFORM 8023-PUSH-IF-CHILD
369900        THRU 8023-EXIT
370000        VARYING WS-SUB2 FROM CF-FILE-COUNT BY -1
370100        UNTIL WS-SUB2 < 1.
370200 8021-EXIT.
370300     EXIT.
370400*
370500 8023-PUSH-IF-CHILD.
370600     IF CF-PARENT-SUB (WS-SUB2) = WS-TREE-PARENT
370700         ADD 1 TO PS-STACK-TOP
370800         MOVE WS-SUB2        TO PS-STACK-ENTRY (PS-STACK-TOP)
370900         MOVE WS-TREE-PREFIX TO PS-PREFIX-ENTRY (PS-STACK-TOP)
371000     END-IF.
371100 8023-EXIT.
371200     EXIT.
371300*
371400 8022-POP-AND-PRINT-NODE.
371500     MOVE PS-STACK-ENTRY  (PS-STACK-TOP) TO WS-SUB.
371600     MOVE PS-PREFIX-ENTRY (PS-STACK-TOP) TO WS-TREE-PREFIX.
371700     SUBTRACT 1 FROM PS-STACK-TOP.
371800     COMPUTE WS-TREE-PFX-LEN =
371900         (CF-DEPTH (WS-SUB) - 1) * 4.
372000     IF CF-LAST-CHILD (WS-SUB)
372100         MOVE '+-- ' TO WS-TREE-CONNECT
372200     ELSE
372300         MOVE '|-- ' TO WS-TREE-CONNECT
372400     END-IF.
372500     MOVE SPACES TO WS-PRINT-LINE.
372600     IF WS-TREE-PFX-LEN > 0
372700         STRING WS-TREE-PREFIX (1:WS-TREE-PFX-LEN)
372800                                     DELIMITED BY SIZE
372900                WS-TREE-CONNECT      DELIMITED BY SIZE
373000                CF-BASENAME (WS-SUB) DELIMITED BY SIZE
373100                INTO WS-PRINT-LINE
373200     ELSE
373300         STRING WS-TREE-CONNECT      DELIMITED BY SIZE
373400                CF-BASENAME (WS-SUB) DELIMITED BY SIZE
373500                INTO WS-PRINT-LINE
373600     END-IF.
373700     PERFORM 8005-WRITE-LINE
373800        THRU 8005-EXIT.
373900     PERFORM 8024-BUILD-CHILD-PREFIX
374000        THRU 8024-EXIT.
374100     MOVE WS-SUB               TO WS-TREE-PARENT.
374200     MOVE WS-TREE-CHILD-PREFIX TO WS-TREE-PREFIX.
374300     PERFORM 8021-PUSH-CHILDREN
374400        THRU 8021-EXIT.
374500 8022-EXIT.
374600     EXIT.
374700*
374800*    EXTENDS THE PARENT'S PREFIX BY ONE MORE FOUR-CHAR COLUMN FOR
374900*    THIS NODE'S OWN CHILDREN -- "|   " IF THIS NODE HAS MORE
375000*    SIBLINGS BELOW IT ON THE TREE, FOUR SPACES IF IT IS THE LAST.
375100 8024-BUILD-CHILD-PREFIX.
375200     IF WS-TREE-PFX-LEN > 0
375300         IF CF-LAST-CHILD (WS-SUB)
375400             STRING WS-TREE-PREFIX (1:WS-TREE-PFX-LEN)
375500                                    DELIMITED BY SIZE
375600                    '    '          DELIMITED BY SIZE
375700                    INTO WS-TREE-CHILD-PREFIX
375800         ELSE
375900             STRING WS-TREE-PREFIX (1:WS-TREE-PFX-LEN)
376000                                    DELIMITED BY SIZE
376100                    '|   '          DELIMITED BY SIZE
376200                    INTO WS-TREE-CHILD-PREFIX
376300         END-IF
376400     ELSE
376500         IF CF-LAST-CHILD (WS-SUB)
376600             MOVE '    ' TO WS-TREE-CHILD-PREFIX
376700         ELSE
376800             MOVE '|   ' TO WS-TREE-CHILD-PREFIX
376900         END-IF
377000     END-IF.
377100 8024-EXIT.
377200     EXIT.
377300*
377400*    CONTROL-FILE ISSUES (CT001/CT002 OUT OF THE 2000 SERIES) --
377500*    THE SAME QI-ISSUE-TABLE THE QA SECTION PRINTS, FILTERED ON
377600*    QI-CATEGORY, NO RE-SORT (SEE CKISSREC).
377700 8030-PRINT-CONTROL-ISSUES.
377800     MOVE ZERO   TO WS-SUB2.
377900     MOVE SPACES TO WS-PRINT-LINE.
378000     MOVE 'Control file issues:' TO WS-PRINT-LINE.
378100     PERFORM 8005-WRITE-LINE
378200        THRU 8005-EXIT.
378300     IF QI-ISSUE-COUNT > ZERO
378400         PERFORM 8031-PRINT-ONE-CTL-ISSUE
378500            THRU 8031-EXIT
378600            VARYING QI-IDX FROM 1 BY 1
378700            UNTIL QI-IDX > QI-ISSUE-COUNT
378800     END-IF.
378900     IF WS-SUB2 = ZERO
379000         MOVE SPACES      TO WS-PRINT-LINE
379100         MOVE '  (none)'  TO WS-PRINT-LINE
379200         PERFORM 8005-WRITE-LINE
379300            THRU 8005-EXIT
379400     END-IF.
379500 8030-EXIT.
379600     EXIT.
379700*
379800 8031-PRINT-ONE-CTL-ISSUE.
379900     IF QI-CATEGORY (QI-IDX) NOT = 'ControlFiles'
380000         GO TO 8031-EXIT
380100     END-IF.
380200     ADD 1 TO WS-SUB2.
380300     PERFORM 8085-TRANSLATE-SEVERITY
380400        THRU 8085-EXIT.
380500     MOVE SPACES TO WS-PRINT-LINE.
380600     STRING '  ['                DELIMITED BY SIZE
380700            WS-SEV-DISPLAY       DELIMITED BY SPACE
380800            '] '                 DELIMITED BY SIZE
380900            QI-ID (QI-IDX)       DELIMITED BY SPACE
381000            ': '                 DELIMITED BY SIZE
381100            QI-MESSAGE (QI-IDX)  DELIMITED BY '  '
381200            ' (file: '           DELIMITED BY SIZE
381300            QI-FILE-REF (QI-IDX) DELIMITED BY '  '
381400            ')'                  DELIMITED BY SIZE
381500            INTO WS-PRINT-LINE.
381600     PERFORM 8005-WRITE-LINE
381700        THRU 8005-EXIT.
381800 8031-EXIT.
381900     EXIT.
382000*
382100*    INPUT-FILE LISTING (U4) -- SORTED BY (KIND, PATH) FIRST.
382200*    IR-REF-TABLE IS SCANNED IN FIRST-SEEN ORDER (SEE CKINPREF);
382300*    THIS IS THE ONLY PLACE IT GETS RE-ORDERED.
382400 8035-SORT-INPUT-TABLE.
382500     IF IR-REF-COUNT < 2
382600         GO TO 8035-EXIT
382700     END-IF.
382800     SET WS-SWAP-MADE TO TRUE.
382900     PERFORM 8036-SORT-ONE-PASS
383000        THRU 8036-EXIT
383100        UNTIL NOT WS-SWAP-MADE.
383200 8035-EXIT.
383300     EXIT.
383400*
383500 8036-SORT-ONE-PASS.
383600     MOVE 'N' TO WS-SWAP-SW.
383700     PERFORM 8037-COMPARE-AND-SWAP
383800        THRU 8037-EXIT
383900        VARYING WS-SUB FROM 1 BY 1
384000        UNTIL WS-SUB > IR-REF-COUNT - 1.
384100 8036-EXIT.
384200     EXIT.
384300*
384400 8037-COMPARE-AND-SWAP.
384500     MOVE WS-SUB TO WS-SUB3.
384600     ADD 1 TO WS-SUB3.
384700     IF IR-KIND (WS-SUB) > IR-KIND (WS-SUB3)
384800         PERFORM 8038-SWAP-INPUT-ENTRIES
384900            THRU 8038-EXIT
385000     ELSE
385100         IF IR-KIND (WS-SUB) = IR-KIND (WS-SUB3)
385200                 AND IR-PATH (WS-SUB) > IR-PATH (WS-SUB3)
385300             PERFORM 8038-SWAP-INPUT-ENTRIES
385400                THRU 8038-EXIT
385500         END-IF
385600     END-IF.
385700 8037-EXIT.
385800     EXIT.
385900*
386000 8038-SWAP-INPUT-ENTRIES.
386100     MOVE IR-REF-ENTRY (WS-SUB)  TO WS-IR-SWAP-ENTRY.
386200     MOVE IR-REF-ENTRY (WS-SUB3) TO IR-REF-ENTRY (WS-SUB).
386300     MOVE WS-IR-SWAP-ENTRY       TO IR-REF-ENTRY (WS-SUB3).
386400     SET WS-SWAP-MADE TO TRUE.
386500 8038-EXIT.
386600     EXIT.
386700*
386800 8040-PRINT-INPUT-LISTING.
386900     MOVE SPACES TO WS-PRINT-LINE.
387000     MOVE 'Input files (GIS & Databases):' TO WS-PRINT-LINE.
387100     PERFORM 8005-WRITE-LINE
387200        THRU 8005-EXIT.
387300     IF IR-REF-COUNT = ZERO
387400         MOVE SPACES          TO WS-PRINT-LINE
387500         MOVE '  (none found)' TO WS-PRINT-LINE
387600         PERFORM 8005-WRITE-LINE
387700            THRU 8005-EXIT
387800     ELSE
387900         PERFORM 8041-PRINT-ONE-INPUT-ENTRY
388000            THRU 8041-EXIT
388100            VARYING IR-IDX FROM 1 BY 1
388200            UNTIL IR-IDX > IR-REF-COUNT
388300     END-IF.
388400 8040-EXIT.
388500     EXIT.
388600*
388700 8041-PRINT-ONE-INPUT-ENTRY.
388800     IF IR-EXISTS (IR-IDX)
388900         MOVE '[OK]     ' TO WS-IO-TAG
389000     ELSE
389100         MOVE '[MISSING]' TO WS-IO-TAG
389200     END-IF.
389300     MOVE SPACES           TO WS-KIND-DISPLAY.
389400     MOVE IR-KIND (IR-IDX) TO WS-KIND-DISPLAY.
389500     MOVE IR-LINE (IR-IDX) TO WS-DISP-LINE.
389600     MOVE SPACES TO WS-PRINT-LINE.
389700     STRING '  '                    DELIMITED BY SIZE
389800            WS-IO-TAG                DELIMITED BY SIZE
389900            ' '                      DELIMITED BY SIZE
390000            WS-KIND-DISPLAY          DELIMITED BY SIZE
390100            IR-PATH (IR-IDX)         DELIMITED BY '  '
390200            ' (from '                DELIMITED BY SIZE
390300            IR-FROM-CTL-NAME (IR-IDX) DELIMITED BY '  '
390400            ', line '                DELIMITED BY SIZE
390500            WS-DISP-LINE             DELIMITED BY SIZE
390600            ')'                      DELIMITED BY SIZE
390700            INTO WS-PRINT-LINE.
390800     PERFORM 8005-WRITE-LINE
390900        THRU 8005-EXIT.
391000 8041-EXIT.
391100     EXIT.
391200*
391300*    RUN-TEST SECTION -- ONLY REACHED WHEN AN RTST CARD CAME IN
391400*    ON SYSIN (SEE 1010-READ-SYSIN-CARD).
391500 8050-PRINT-RUNTEST-SECTION.
391600     PERFORM 8051-PRINT-RETURN-CODE
391700        THRU 8051-EXIT.
391800     PERFORM 8052-PRINT-LOG-FOLDER
391900        THRU 8052-EXIT.
392000     PERFORM 8053-PRINT-LOG-PATHS
392100        THRU 8053-EXIT.
392200     PERFORM 8055-PRINT-MESSAGES-SUMMARY
392300        THRU 8055-EXIT.
392400     PERFORM 8060-PRINT-ERROR-DETAILS
392500        THRU 8060-EXIT.
392600     PERFORM 8065-SORT-FREQ-TABLE
392700        THRU 8065-EXIT.
392800     PERFORM 8070-PRINT-MSGNO-FREQ
392900        THRU 8070-EXIT.
393000 8050-EXIT.
393100     EXIT.
393200*
393300 8051-PRINT-RETURN-CODE.
393400     MOVE SPACES TO WS-PRINT-LINE.
393500     IF PC-RUN-TEST-RC-KNOWN
393600         MOVE PC-RUN-TEST-RC TO WS-RC-DISPLAY
393700         STRING 'Return code: ' DELIMITED BY SIZE
393800                WS-RC-DISPLAY   DELIMITED BY SIZE
393900                INTO WS-PRINT-LINE
394000     ELSE
394100         MOVE 'Return code: UNKNOWN' TO WS-PRINT-LINE
394200     END-IF.
394300     PERFORM 8005-WRITE-LINE
394400        THRU 8005-EXIT.
394500 8051-EXIT.
394600     EXIT.
394700*
394800 8052-PRINT-LOG-FOLDER.
394900     MOVE SPACES TO WS-PRINT-LINE.
395000     STRING 'Log folder: ' DELIMITED BY SIZE
395100            WS-LOG-FOLDER  DELIMITED BY SIZE
395200            INTO WS-PRINT-LINE.
395300     PERFORM 8005-WRITE-LINE
395400        THRU 8005-EXIT.
395500 8052-EXIT.
395600     EXIT.
395700*
395800 8053-PRINT-LOG-PATHS.
395900     MOVE 'Main log:   '        TO WS-LOG-LABEL.
396000     MOVE WS-MAINLOG-PATH       TO WS-LOG-VALUE.
396100     MOVE WS-MAINLOG-EXISTS-SW  TO WS-LOG-EXISTS-SW.
396200     PERFORM 8054-PRINT-ONE-LOG-PATH
396300        THRU 8054-EXIT.
396400     MOVE 'Solver log: '        TO WS-LOG-LABEL.
396500     MOVE WS-HPCLOG-PATH        TO WS-LOG-VALUE.
396600     MOVE WS-HPCLOG-EXISTS-SW   TO WS-LOG-EXISTS-SW.
396700     PERFORM 8054-PRINT-ONE-LOG-PATH
396800        THRU 8054-EXIT.
396900     MOVE 'Messages CSV: '      TO WS-LOG-LABEL.
397000     MOVE WS-MSGCSV-PATH        TO WS-LOG-VALUE.
397100     MOVE WS-MSGCSV-EXISTS-SW   TO WS-LOG-EXISTS-SW.
397200     PERFORM 8054-PRINT-ONE-LOG-PATH
397300        THRU 8054-EXIT.
397400 8053-EXIT.
397500     EXIT.
397600*
397700 8054-PRINT-ONE-LOG-PATH.
397800     MOVE SPACES TO WS-PRINT-LINE.
397900     IF WS-LOG-EXISTS-SW = 'Y'
398000         STRING WS-LOG-LABEL DELIMITED BY SIZE
398100                WS-LOG-VALUE DELIMITED BY SIZE
398200                INTO WS-PRINT-LINE
398300     ELSE
398400         STRING WS-LOG-LABEL DELIMITED BY SIZE
398500                'NOT FOUND'  DELIMITED BY SIZE
398600                INTO WS-PRINT-LINE
398700     END-IF.
398800     PERFORM 8005-WRITE-LINE
398900        THRU 8005-EXIT.
399000 8054-EXIT.
399100     EXIT.
399200*
399300 8055-PRINT-MESSAGES-SUMMARY.
399400     MOVE MG-ERROR-COUNT   TO WS-DISP-ERR.
399500     MOVE MG-WARNING-COUNT TO WS-DISP-WARN.
399600     MOVE MG-CHECK-COUNT   TO WS-DISP-CHK.
399700     MOVE SPACES TO WS-PRINT-LINE.
399800     STRING 'Messages summary (from _messages.csv): '
399900                                DELIMITED BY SIZE
400000            WS-DISP-ERR         DELIMITED BY SIZE
400100            ' errors, '         DELIMITED BY SIZE
400200            WS-DISP-WARN        DELIMITED BY SIZE
400300            ' warnings, '       DELIMITED BY SIZE
400400            WS-DISP-CHK         DELIMITED BY SIZE
400500            ' checks'           DELIMITED BY SIZE
400600            INTO WS-PRINT-LINE.
400700     PERFORM 8005-WRITE-LINE
400800        THRU 8005-EXIT.
400900 8055-EXIT.
401000     EXIT.
401100*
401200*    FORMATTED ERROR LINES WERE BUILT BY 6032-APPEND-ERROR-LINE
401300*    AND ARE PRINTED VERBATIM HERE -- MG-ERROR-COUNT MAY EXCEED
401400*    THE 50-LINE TABLE, SO THE OVERFLOW GETS ITS OWN "MORE" LINE.
401500 8060-PRINT-ERROR-DETAILS.
401600     IF ME-ERROR-LINE-COUNT = ZERO
401700         GO TO 8060-EXIT
401800     END-IF.
401900     PERFORM 8061-PRINT-ONE-ERROR-LINE
402000        THRU 8061-EXIT
402100        VARYING WS-SUB FROM 1 BY 1
402200        UNTIL WS-SUB > ME-ERROR-LINE-COUNT.
402300     IF MG-ERROR-COUNT > 50
402400         COMPUTE WS-ERR-MORE-COUNT = MG-ERROR-COUNT - 50
402500         MOVE WS-ERR-MORE-COUNT TO WS-DISP-COUNT
402600         MOVE SPACES TO WS-PRINT-LINE
402700         STRING '... ('       DELIMITED BY SIZE
402800                WS-DISP-COUNT DELIMITED BY SIZE
402900                ' more)'      DELIMITED BY SIZE
403000                INTO WS-PRINT-LINE
403100         PERFORM 8005-WRITE-LINE
403200            THRU 8005-EXIT
403300     END-IF.
403400 8060-EXIT.
403500     EXIT.
403600*
403700 8061-PRINT-ONE-ERROR-LINE.
403800     MOVE SPACES TO WS-PRINT-LINE.
403900     STRING '  '                   DELIMITED BY SIZE
404000            ME-ERROR-LINE (WS-SUB) DELIMITED BY SIZE
404100            INTO WS-PRINT-LINE.
404200     PERFORM 8005-WRITE-LINE
404300        THRU 8005-EXIT.
404400 8061-EXIT.
404500     EXIT.
404600*
404700*    MESSAGE-NUMBER FREQUENCY LIST -- MF-FREQ-TABLE IS BUILT BY
404800*    6031-UPDATE-FREQ-TABLE IN FIRST-SEEN ORDER, SO IT NEEDS ITS
404900*    OWN SORT HERE BEFORE PRINTING ASCENDING BY MESSAGE NUMBER.
405000 8065-SORT-FREQ-TABLE.
405100     IF MF-FREQ-COUNT < 2
405200         GO TO 8065-EXIT
405300     END-IF.
405400     SET WS-SWAP-MADE TO TRUE.
405500     PERFORM 8066-SORT-FREQ-PASS
405600        THRU 8066-EXIT
405700        UNTIL NOT WS-SWAP-MADE.
405800 8065-EXIT.
405900     EXIT.
406000*
406100 8066-SORT-FREQ-PASS.
406200     MOVE 'N' TO WS-SWAP-SW.
406300     PERFORM 8067-COMPARE-FREQ-SWAP
406400        THRU 8067-EXIT
406500        VARYING WS-SUB FROM 1 BY 1
406600        UNTIL WS-SUB > MF-FREQ-COUNT - 1.
406700 8066-EXIT.
406800     EXIT.
406900*
407000 8067-COMPARE-FREQ-SWAP.
407100     MOVE WS-SUB TO WS-SUB3.
407200     ADD 1 TO WS-SUB3.
407300     IF MF-MSG-NO (WS-SUB) > MF-MSG-NO (WS-SUB3)
407400         MOVE MF-MSG-NO      (WS-SUB)  TO WS-MF-SWAP-NO
407500         MOVE MF-OCCURRENCES (WS-SUB)  TO WS-MF-SWAP-OCC
407600         MOVE MF-MSG-NO      (WS-SUB3) TO MF-MSG-NO (WS-SUB)
407700         MOVE MF-OCCURRENCES (WS-SUB3) TO MF-OCCURRENCES (WS-SUB)
407800         MOVE WS-MF-SWAP-NO       TO MF-MSG-NO (WS-SUB3)
407900         MOVE WS-MF-SWAP-OCC      TO MF-OCCURRENCES (WS-SUB3)
408000         SET WS-SWAP-MADE TO TRUE
408100     END-IF.
408200 8067-EXIT.
408300     EXIT.
408400*
408500 8070-PRINT-MSGNO-FREQ.
408600     IF MF-FREQ-COUNT = ZERO
408700         MOVE SPACES     TO WS-PRINT-LINE
408800         MOVE '  (none)' TO WS-PRINT-LINE
408900         PERFORM 8005-WRITE-LINE
409000            THRU 8005-EXIT
409100         GO TO 8070-EXIT
409200     END-IF.
409300     PERFORM 8071-PRINT-ONE-FREQ-LINE
409400        THRU 8071-EXIT
409500        VARYING MF-IDX FROM 1 BY 1
409600        UNTIL MF-IDX > MF-FREQ-COUNT.
409700 8070-EXIT.
409800     EXIT.
409900*
410000 8071-PRINT-ONE-FREQ-LINE.
410100     MOVE MF-MSG-NO (MF-IDX)      TO WS-DISP-LINE.
410200     MOVE MF-OCCURRENCES (MF-IDX) TO WS-DISP-COUNT.
410300     MOVE SPACES TO WS-PRINT-LINE.
410400     STRING '  '             DELIMITED BY SIZE
410500            WS-DISP-LINE      DELIMITED BY SIZE
410600            ': '              DELIMITED BY SIZE
410700            WS-DISP-COUNT     DELIMITED BY SIZE
410800            ' occurrence(s)'  DELIMITED BY SIZE
410900            INTO WS-PRINT-LINE.
411000     PERFORM 8005-WRITE-LINE
411100        THRU 8005-EXIT.
411200 8071-EXIT.
411300     EXIT.
411400*
411500*    QA SECTION (U9/U10/U11) -- EVERYTHING IN QI-ISSUE-TABLE NOT
411600*    RAISED BY THE CONTROL-TREE WALK.
411700 8080-PRINT-QA-ISSUES.
411800     MOVE ZERO TO WS-SUB2.
411900     IF QI-ISSUE-COUNT > ZERO
412000         PERFORM 8081-PRINT-ONE-QA-ISSUE
412100            THRU 8081-EXIT
412200            VARYING QI-IDX FROM 1 BY 1
412300            UNTIL QI-IDX > QI-ISSUE-COUNT
412400     END-IF.
412500     IF WS-SUB2 = ZERO
412600         MOVE SPACES TO WS-PRINT-LINE
412700         MOVE 'Model QA checks (5.x/6.x): no issues flagged.'
412800             TO WS-PRINT-LINE
412900         PERFORM 8005-WRITE-LINE
413000            THRU 8005-EXIT
413100     END-IF.
413200 8080-EXIT.
413300     EXIT.
413400*
413500 8081-PRINT-ONE-QA-ISSUE.
413600     IF QI-CATEGORY (QI-IDX) = 'ControlFiles'
413700         GO TO 8081-EXIT
413800     END-IF.
413900     ADD 1 TO WS-SUB2.
414000     PERFORM 8085-TRANSLATE-SEVERITY
414100        THRU 8085-EXIT.
414200     MOVE SPACES TO WS-PRINT-LINE.
414300     STRING '  ['               DELIMITED BY SIZE
414400            WS-SEV-DISPLAY      DELIMITED BY SPACE
414500            '] '                DELIMITED BY SIZE
414600            QI-ID (QI-IDX)      DELIMITED BY SPACE
414700            ' ('                DELIMITED BY SIZE
414800            QI-CATEGORY (QI-IDX) DELIMITED BY SPACE
414900            '): '               DELIMITED BY SIZE
415000            QI-MESSAGE (QI-IDX) DELIMITED BY SIZE
415100            INTO WS-PRINT-LINE.
415200     PERFORM 8005-WRITE-LINE
415300        THRU 8005-EXIT.
415400     IF QI-SUGGESTION (QI-IDX) NOT = SPACES
415500         MOVE SPACES TO WS-PRINT-LINE
415600         STRING '      Suggestion: '  DELIMITED BY SIZE
415700                QI-SUGGESTION (QI-IDX) DELIMITED BY SIZE
415800                INTO WS-PRINT-LINE
415900         PERFORM 8005-WRITE-LINE
416000            THRU 8005-EXIT
416100     END-IF.
416200 8081-EXIT.
416300     EXIT.
416400*
416500*    STORED SEVERITY IS ALWAYS ALL CAPS (SEE CKISSREC); THE
416600*    REPORT DISPLAYS IT TITLE CASE.  SHARED BY 8031 AND 8081.
416700 8085-TRANSLATE-SEVERITY.
416800     IF QI-SEV-CRITICAL (QI-IDX)
416900         MOVE 'Critical' TO WS-SEV-DISPLAY
417000     ELSE
417100         IF QI-SEV-MAJOR (QI-IDX)
417200             MOVE 'Major' TO WS-SEV-DISPLAY
417300         ELSE
417400             MOVE 'Minor' TO WS-SEV-DISPLAY
417500         END-IF
417600     END-IF.
417700 8085-EXIT.
417800     EXIT.
417900*
418000******************************************************************
418100*    9000 SERIES -- TERMINATION                                  *
418200******************************************************************
418300*    1985-08-16  RMH  TQ-1423  ORIGINAL.
418400*    2015-03-30  JPT  TQ-1502  RETURN CODE NOW ALSO REFLECTS THE
418500*                              OPTIONAL RUN-TEST RESULT CARD.
418600 9000-TERMINATE.
418700     PERFORM 9010-SET-RETURN-CODE
418800        THRU 9010-EXIT.
418900     PERFORM 9020-DISPLAY-COUNTERS
419000        THRU 9020-EXIT.
419100     CLOSE QAOUT-FILE.
419200     CLOSE SYSIN-FILE.
419300 9000-EXIT.
419400     EXIT.
419500*
419600*    "NOT OK" WHEN A SCANNED INPUT IS MISSING, OR A RUN TEST WAS
419700*    PERFORMED AND ITS RETURN CODE IS NEITHER 0 NOR UNKNOWN.
419800 9010-SET-RETURN-CODE.
419900     MOVE 'N' TO WS-RUN-NOT-OK-SW.
420000     IF IR-MISSING-COUNT > ZERO
420100         MOVE 'Y' TO WS-RUN-NOT-OK-SW
420200     END-IF.
420300     IF PC-RUN-TEST-DONE AND PC-RUN-TEST-RC-KNOWN
420400             AND PC-RUN-TEST-RC NOT = ZERO
420500         MOVE 'Y' TO WS-RUN-NOT-OK-SW
420600     END-IF.
420700     IF WS-RUN-NOT-OK
420800         MOVE 4 TO RETURN-CODE
420900     ELSE
421000         MOVE 0 TO RETURN-CODE
421100     END-IF.
421200 9010-EXIT.
421300     EXIT.
421400*
421500*    END-OF-JOB TALLY DISPLAY -- SAME HABIT AS THE SHOP'S OTHER
421600*    BATCH REPORT PROGRAMS, ONE DISPLAY PER RUN.
421700 9020-DISPLAY-COUNTERS.
421800     DISPLAY 'TFMDLHC0 -- CONTROL FILES READ   : '
421900             WS-CTL-FILES-READ-CNT.
422000     DISPLAY 'TFMDLHC0 -- DIRECTIVES READ       : '
422100             WS-DIRECTIVES-READ-CNT.
422200     DISPLAY 'TFMDLHC0 -- INPUTS SCANNED        : '
422300             WS-INPUTS-SCANNED-CNT.
422400     DISPLAY 'TFMDLHC0 -- QA CHECKS RUN         : '
422500             WS-CHECKS-RUN-CNT.
422600     DISPLAY 'TFMDLHC0 -- ISSUES RAISED         : '
422700             QI-ISSUE-COUNT.
422800     DISPLAY 'TFMDLHC0 -- RETURN CODE           : '
422900             RETURN-CODE.
423000 9020-EXIT.
423100     EXIT.
423200*
423300******************************************************************
423400*    9990-ABEND -- FATAL FILE-STATUS ERROR ON OPEN               *
423500******************************************************************
423600*    1985-08-16  RMH  TQ-1423  ORIGINAL, SAME SHAPE AS EVERY OTHER
423700*                              CK BATCH PROGRAM'S ABEND PARAGRAPH.
423800 9990-ABEND.
423900     DISPLAY 'PROGRAM ABENDING - TFMDLHC0'.
424000     CALL 'CKABEND'.
424100 9990-EXIT.
424200     EXIT.
424300
