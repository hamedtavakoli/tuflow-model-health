000100*****************************************************************
000200*    CKMLOGRC -- MAIN RUN LOG (.TLF) SUMMARY                    *
000300*****************************************************************
000400*
000500*    RESULT OF THE TWO-PASS SUMMARISATION OF THE MAIN TUFLOW LOG
000600*    (U6) -- RUN-STARTED FLAG, SCHEME, TIME WINDOW, OUTPUT
000700*    INTERVALS, CELL SIZE (PASS 1), AND THE PER-MATERIAL /
000800*    PER-SOIL PARAMETER BLOCKS (PASS 2).  EVERY QUANTITY CARRIES
000900*    ITS OWN PRESENT/ABSENT FLAG BECAUSE ANY LINE MAY BE MISSING.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    1985-07-16  RMH  TQ-1145  ORIGINAL.
001400*    2006-04-03  RMH  TQ-1210  SPLIT MATERIAL/SOIL BLOCKS OUT OF
001500*                              THE SUMMARY RECORD INTO THEIR OWN
001600*                              TABLES -- SOME MODELS CARRY OVER
001700*                              200 MATERIALS.
001800*    1999-01-05  KLL  Y2K-014  DATE-STAMP FIELDS REVIEWED FOR
001900*                              CENTURY WINDOWING -- NONE HELD IN
002000*                              THIS RECORD, NO CHANGE REQUIRED.
002100*
002200 01  CKMLOG-SUMMARY-AREA.
002300     05  ML-FOUND-SW               PIC X(1)   VALUE 'N'.
002400         88  ML-LOG-FOUND          VALUE 'Y'.
002500     05  ML-HAS-RUNNING-SW         PIC X(1)   VALUE 'N'.
002600         88  ML-HAS-RUNNING        VALUE 'Y'.
002700     05  ML-SCHEME-RAW             PIC X(16)  VALUE SPACES.
002800     05  ML-SCHEME-NORM            PIC X(16)  VALUE SPACES.
002900         88  ML-SCHEME-IS-HPC      VALUE 'HPC'.
003000         88  ML-SCHEME-IS-CLASSIC  VALUE 'CLASSIC'.
003100     05  ML-START-TIME-H           PIC S9(5)V9(3) COMP-3 VALUE +0.
003200     05  ML-START-TIME-F           PIC X(1)   VALUE 'N'.
003300     05  ML-END-TIME-H             PIC S9(5)V9(3) COMP-3 VALUE +0.
003400     05  ML-END-TIME-F             PIC X(1)   VALUE 'N'.
003500     05  ML-DURATION-H             PIC S9(5)V9(3) COMP-3 VALUE +0.
003600     05  ML-DURATION-F             PIC X(1)   VALUE 'N'.
003700     05  ML-MAP-OUT-INT-S          PIC S9(7)V9(3) COMP-3 VALUE +0.
003800     05  ML-MAP-OUT-INT-F          PIC X(1)   VALUE 'N'.
003900     05  ML-TS-OUT-INT-S           PIC S9(7)V9(3) COMP-3 VALUE +0.
004000     05  ML-TS-OUT-INT-F           PIC X(1)   VALUE 'N'.
004100     05  ML-CELL-SIZE-M            PIC S9(5)V9(3) COMP-3 VALUE +0.
004200     05  ML-CELL-SIZE-F            PIC X(1)   VALUE 'N'.
004300     05  ML-CLASSIC-DT-S           PIC S9(5)V9(3) COMP-3 VALUE +0.
004400     05  ML-CLASSIC-DT-F           PIC X(1)   VALUE 'N'.
004500     05  FILLER                    PIC X(20)  VALUE SPACES.
004600*
004700*    PASS-2 BLOCK-STATE SWITCHES (INSIDE-MATERIAL / INSIDE-SOIL)
004800     05  ML-BLOCK-STATE            PIC X(8)   VALUE SPACES.
004900         88  ML-IN-MATERIAL-BLOCK  VALUE 'MATERIAL'.
005000         88  ML-IN-SOIL-BLOCK      VALUE 'SOIL'.
005100         88  ML-IN-NO-BLOCK        VALUE SPACES.
005200*
005300*    MATERIAL ENTRIES (SPEC RECORD: MATERIAL ENTRY)
005400     05  MT-MATERIAL-COUNT         PIC S9(4)  COMP-3 VALUE +0.
005500     05  MT-MATERIAL-WITH-N-COUNT  PIC S9(4)  COMP-3 VALUE +0.
005600     05  MT-MATERIAL-TABLE.
005700         10  MT-MATERIAL-ENTRY OCCURS 300 TIMES
005800                                    INDEXED BY MT-IDX.
005900             15  MT-INDEX          PIC S9(4)  COMP-3.
006000             15  MT-NAME           PIC X(40).
006100             15  MT-MANNING-N      PIC S9(1)V9(4) COMP-3.
006200             15  MT-MANNING-N-F    PIC X(1).
006300                 88  MT-HAS-MANNING-N VALUE 'Y'.
006400*
006500*    SOIL ENTRIES (SPEC RECORD: SOIL ENTRY)
006600     05  SO-SOIL-COUNT             PIC S9(4)  COMP-3 VALUE +0.
006700     05  SO-SOIL-TABLE.
006800         10  SO-SOIL-ENTRY OCCURS 300 TIMES
006900                                    INDEXED BY SO-IDX.
007000             15  SO-INDEX          PIC S9(4)  COMP-3.
007100             15  SO-NAME           PIC X(40).
007200             15  SO-APPROACH       PIC X(40).
007300             15  SO-IL-MM          PIC S9(5)V9(2) COMP-3.
007400             15  SO-IL-MM-F        PIC X(1).
007500                 88  SO-HAS-IL     VALUE 'Y'.
007600             15  SO-CL-MMHR        PIC S9(5)V9(2) COMP-3.
007700             15  SO-CL-MMHR-F      PIC X(1).
007800                 88  SO-HAS-CL     VALUE 'Y'.
007900     05  FILLER                    PIC X(20)  VALUE SPACES.
008000
