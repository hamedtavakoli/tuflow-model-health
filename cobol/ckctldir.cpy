000100*****************************************************************
000200*    CKCTLDIR -- CONTROL-DIRECTIVE LINE / GENERIC LINE SCAN AREA*
000300*****************************************************************
000400*
000500*    ONE LINE-BUFFER AND TOKEN-SCAN WORK AREA SHARED BY EVERY
000600*    PARAGRAPH IN TFMDLHC0 THAT READS A TEXT LINE AND PULLS A
000700*    KEYWORD, A VALUE, OR "THE FIRST NUMBER ON THE LINE" OUT OF
000800*    IT -- CONTROL FILES (U1), THE MAIN LOG (U6), THE SOLVER LOG
000900*    (U7).  KEPT AS ONE COPYBOOK SO THE SCAN LOGIC IS THE SAME
001000*    EVERYWHERE IT IS USED.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    1985-06-14  RMH  TQ-1140  ORIGINAL.
001500*    2005-02-09  RMH  TQ-1163  ADDED NF- NUMBER-SCAN REDEFINES
001600*                              (WAS DUPLICATED INLINE 3 TIMES).
001700*    2016-09-07  JPT  TQ-1571  DROPPED THE SIGN/POINT/START/END
001800*                              WORK FIELDS -- 5900'S SCANNER NEVER
001900*                              NEEDED THEM, DEAD SINCE TQ-1163.
002000*
002100 01  CKCTL-LINE-AREA.
002200     05  LN-LINE-REC               PIC X(200).
002300     05  LN-LINE-REDEF REDEFINES LN-LINE-REC.
002400         10  LN-LINE-CHARS         OCCURS 200 TIMES
002500                                    PIC X.
002600     05  LN-LINE-LEN               PIC S9(4)  COMP.
002700     05  LN-TRIM-REC               PIC X(200).
002800     05  LN-COMMENT-POS            PIC S9(4)  COMP.
002900*
003000*    PARSED KEYWORD = VALUE DIRECTIVE (SPEC RECORD: CONTROL
003100*    DIRECTIVE)
003200     05  CD-DIRECTIVE.
003300         10  CD-KEYWORD            PIC X(40).
003400         10  CD-VALUE              PIC X(120).
003500         10  CD-LINE-NO            PIC 9(5).
003600         10  CD-EQUALS-POS         PIC S9(4)  COMP.
003700         10  CD-DOUBLE-EQUALS-SW   PIC X(1).
003800             88  CD-IS-DOUBLE-EQ   VALUE 'Y'.
003900     05  FILLER                    PIC X(10)  VALUE SPACES.
004000*
004100*    "FIRST NUMBER ON THE LINE" SCAN AREA -- AN OPTIONALLY SIGNED
004200*    DECIMAL, OPTIONALLY WITH AN EXPONENT.  USED BY THE MAIN-LOG
004300*    AND SOLVER-LOG SUMMARISERS.
004400     05  NF-NUMBER-SCAN.
004500         10  NF-SCAN-TEXT          PIC X(80).
004600         10  NF-SCAN-REDEF REDEFINES NF-SCAN-TEXT.
004700             15  NF-SCAN-CHARS     OCCURS 80 TIMES
004800                                    PIC X.
004900         10  NF-DIGIT-BUFFER       PIC X(30).
005000         10  NF-FOUND-SW           PIC X(1).
005100             88  NF-NUMBER-FOUND   VALUE 'Y'.
005200             88  NF-NUMBER-ABSENT  VALUE 'N'.
005300         10  NF-RESULT-DEC         PIC S9(7)V9(6) COMP-3.
005400     05  FILLER                    PIC X(12)  VALUE SPACES.
005500*
005600*    CONTROL-HINT KEYWORD TABLE -- KEYWORDS WHOSE VALUE MAY POINT
005700*    AT A CHILD CONTROL FILE (U3).
005800     05  CH-HINT-TABLE.
005900         10  CH-HINT-ENTRY OCCURS 9 TIMES
006000                                    PIC X(32).
006100     05  FILLER                    PIC X(8)   VALUE SPACES.
006200*
006300*    CONTROL-FILE EXTENSION TABLE -- EXTENSIONS THAT MARK A TOKEN
006400*    AS A CHILD CONTROL FILE (U3).
006500     05  CX-EXT-TABLE.
006600         10  CX-EXT-ENTRY  OCCURS 9 TIMES
006700                                    PIC X(6).
006800     05  FILLER                    PIC X(6)   VALUE SPACES.
006900
