000100*****************************************************************
000200*    CKINPREF -- INPUT-REFERENCE TABLE (GIS/DATABASE/SOIL FILES)*
000300*****************************************************************
000400*
000500*    ONE ENTRY PER INPUT FILE DISCOVERED WHILE SCANNING THE
000600*    CONTROL-FILE TREE (U4).  DE-DUPLICATED ON (IR-PATH,
000700*    IR-KIND), FIRST-SEEN ORDER PRESERVED FOR THE TREE/QUEUE
000800*    SCAN AND RE-SORTED BY (KIND, PATH) ONLY WHEN THE REPORT IS
000900*    PRINTED (U12, SEE 8035-SORT-INPUT-TABLE IN TFMDLHC0).
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    1985-07-02  RMH  TQ-1143  ORIGINAL.
001400*    2013-09-19  DKS  TQ-1465  ADDED IR-EXISTS-SW -- USED TO BE
001500*                              INFERRED LATE BY THE REPORT WRITER,
001600*                              MOVED UP TO SCAN TIME.
001700*
001800 01  CKINP-REF-AREA.
001900     05  IR-REF-COUNT              PIC S9(4)  COMP-3 VALUE +0.
002000     05  IR-REF-TABLE.
002100         10  IR-REF-ENTRY OCCURS 2000 TIMES
002200                                    INDEXED BY IR-IDX.
002300             15  IR-PATH           PIC X(120).
002400             15  IR-KIND           PIC X(8).
002500                 88  IR-KIND-GIS      VALUE 'GIS'.
002600                 88  IR-KIND-DATABASE VALUE 'DATABASE'.
002700                 88  IR-KIND-SOIL     VALUE 'SOIL'.
002800                 88  IR-KIND-OTHER    VALUE 'OTHER'.
002900             15  IR-FROM-CONTROL   PIC X(120).
003000             15  IR-FROM-CTL-NAME  PIC X(40).
003100             15  IR-LINE           PIC 9(5).
003200             15  IR-EXISTS-SW      PIC X(1).
003300                 88  IR-EXISTS     VALUE 'Y'.
003400                 88  IR-MISSING    VALUE 'N'.
003500     05  IR-MISSING-COUNT          PIC S9(4)  COMP-3 VALUE +0.
003600*
003700*    TOKEN-CATEGORISATION EXTENSION TABLES (U4 BUSINESS RULE)
003800     05  IK-SOIL-EXT-TABLE.
003900         10  IK-SOIL-EXT   OCCURS 1  TIMES
004000                                    PIC X(8).
004100     05  IK-GIS-EXT-TABLE.
004200         10  IK-GIS-EXT    OCCURS 11 TIMES
004300                                    PIC X(8).
004400     05  IK-DB-EXT-TABLE.
004500         10  IK-DB-EXT     OCCURS 4  TIMES
004600                                    PIC X(8).
004700     05  IK-SOIL-KEYWORD-TABLE.
004800         10  IK-SOIL-KEYWORD OCCURS 2 TIMES
004900                                    PIC X(24).
005000*
005100*    ONE SCAN TOKEN, RE-USED FOR EACH WHITESPACE/COMMA/SEMICOLON
005200*    SPLIT PIECE OF A DIRECTIVE VALUE.
005300     05  IK-TOKEN-AREA.
005400         10  IK-TOKEN-TEXT         PIC X(120).
005500         10  IK-TOKEN-EXT          PIC X(8).
005600         10  IK-TOKEN-KIND         PIC X(8).
005700         10  IK-TOKEN-RESOLVED     PIC X(120).
005800     05  FILLER                    PIC X(20)  VALUE SPACES.
005900
