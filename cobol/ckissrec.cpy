000100*****************************************************************
000200*    CKISSREC -- QA ISSUE TABLE                                 *
000300*****************************************************************
000400*
000500*    ONE ENTRY PER FINDING RAISED ANYWHERE IN TFMDLHC0 --
000600*    CT001/CT002 OUT OF THE CONTROL-TREE WALK (U3), AND EVERY
000700*    5.X/6.X CHECK (U9/U10/U11).  APPENDED IN THE ORDER THE
000800*    RULES RUN; THE REPORT WRITER (U12) PRINTS THEM IN THAT
000900*    SAME ORDER, NO RE-SORT.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    1985-07-09  RMH  TQ-1144  ORIGINAL.
001400*    2007-11-02  DKS  TQ-1288  ADDED QI-FILE-REF FOR THE CONTROL-
001500*                              FILE ISSUES SECTION OF THE REPORT.
001600*
001700 01  CKISS-TABLE-AREA.
001800     05  QI-ISSUE-COUNT            PIC S9(4)  COMP-3 VALUE +0.
001900     05  QI-CRITICAL-COUNT         PIC S9(4)  COMP-3 VALUE +0.
002000     05  QI-MAJOR-COUNT            PIC S9(4)  COMP-3 VALUE +0.
002100     05  QI-MINOR-COUNT            PIC S9(4)  COMP-3 VALUE +0.
002200     05  QI-ISSUE-TABLE.
002300         10  QI-ISSUE-ENTRY OCCURS 300 TIMES
002400                                    INDEXED BY QI-IDX.
002500             15  QI-ID             PIC X(12).
002600             15  QI-SEVERITY       PIC X(8).
002700                 88  QI-SEV-CRITICAL VALUE 'CRITICAL'.
002800                 88  QI-SEV-MAJOR    VALUE 'MAJOR'.
002900                 88  QI-SEV-MINOR    VALUE 'MINOR'.
003000             15  QI-CATEGORY       PIC X(16).
003100             15  QI-MESSAGE        PIC X(120).
003200             15  QI-SUGGESTION     PIC X(120).
003300             15  QI-FILE-REF       PIC X(120).
003400     05  FILLER                    PIC X(16)  VALUE SPACES.
003500
