000100*****************************************************************
000200*    CKMSGREC -- MESSAGES-CSV ROW, TALLY AND ERROR-DETAIL AREA  *
000300*****************************************************************
000400*
000500*    ONE PARSED ROW OF THE <STEM>_MESSAGES.CSV FILE (U8) PLUS
000600*    THE RUNNING TALLY (ERRORS/WARNINGS/CHECKS AND PER-MESSAGE-
000700*    NUMBER FREQUENCY) AND THE FORMATTED ERROR-DETAIL LINES THE
000800*    REPORT PRINTS (CAPPED AT 50, SEE 8060-PRINT-ERROR-DETAILS).
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    1985-07-30  RMH  TQ-1147  ORIGINAL.
001300*    2012-02-27  DKS  TQ-1440  CAPPED MG-ERROR-LINE-TABLE AT 50 TO
001400*                              MATCH THE REPORT LAYOUT -- LARGER
001500*                              RUNS WERE PRINTING FOR PAGES.
001600*
001700 01  CKMSG-ROW-AREA.
001800     05  MG-CSV-LINE               PIC X(300).
001900     05  MG-CSV-REDEF REDEFINES MG-CSV-LINE.
002000         10  MG-CSV-CHARS          OCCURS 300 TIMES
002100                                    PIC X.
002200     05  MG-FIELD-COUNT            PIC S9(4)  COMP-3.
002300     05  MG-FIELD-TABLE.
002400         10  MG-FIELD-ENTRY OCCURS 8 TIMES
002500                                    PIC X(100).
002600     05  MG-ROW-VALID-SW           PIC X(1).
002700         88  MG-ROW-VALID          VALUE 'Y'.
002800*
002900*    PARSED FIELDS (SPEC RECORD: MESSAGES CSV ROW)
003000     05  MG-ROW.
003100         10  MG-NO                 PIC 9(5).
003200         10  MG-CODE               PIC 9(1).
003300             88  MG-CODE-ERROR     VALUE 1.
003400             88  MG-CODE-WARNING   VALUE 2.
003500             88  MG-CODE-CHECK     VALUE 3.
003600         10  MG-X-COORD            PIC X(15).
003700         10  MG-Y-COORD            PIC X(15).
003800         10  MG-TEXT               PIC X(100).
003900         10  MG-LINK               PIC X(60).
004000*
004100*    RUN TOTALS
004200     05  MG-ERROR-COUNT            PIC S9(7)  COMP-3 VALUE +0.
004300     05  MG-WARNING-COUNT          PIC S9(7)  COMP-3 VALUE +0.
004400     05  MG-CHECK-COUNT            PIC S9(7)  COMP-3 VALUE +0.
004500*
004600*    PER-MESSAGE-NUMBER FREQUENCY TABLE
004700     05  MF-FREQ-COUNT             PIC S9(4)  COMP-3 VALUE +0.
004800     05  MF-FREQ-TABLE.
004900         10  MF-FREQ-ENTRY OCCURS 500 TIMES
005000                                    INDEXED BY MF-IDX.
005100             15  MF-MSG-NO         PIC 9(5).
005200             15  MF-OCCURRENCES    PIC S9(7)  COMP-3.
005300*
005400*    FORMATTED ERROR-DETAIL LINES (CAPPED AT 50 FOR THE REPORT)
005500     05  ME-ERROR-LINE-COUNT       PIC S9(4)  COMP-3 VALUE +0.
005600     05  ME-ERROR-LINE-TABLE.
005700         10  ME-ERROR-LINE OCCURS 50 TIMES
005800                                    PIC X(132).
005900     05  FILLER                    PIC X(16)  VALUE SPACES.
006000
