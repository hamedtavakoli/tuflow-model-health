000100*****************************************************************
000200*    CKWLDTBL -- WILDCARD NAME/VALUE TABLE AND SCAN AREA        *
000300*****************************************************************
000400*
000500*    ~NAME~ WILDCARD SUBSTITUTION AND VALIDATION (U2).  THE
000600*    SUPPLIED NAME/VALUE PAIRS COME OFF THE SYSIN PARAMETER
000700*    CARDS (SEE CKPARMCD); THE "DETECTED" NAMES ARE WHATEVER
000800*    ~NAME~ TOKENS TURN UP IN THE FULL MODEL PATH WHILE THE
000900*    CONTROL TREE IS WALKED.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    1985-06-21  RMH  TQ-1141  ORIGINAL.
001400*    2009-08-03  JPT  TQ-1340  RAISED WL-MAX-NAMES 40 TO 80 --
001500*                              LARGE EVENT-DRIVEN MODELS RAN OUT.
001600*
001700 01  CKWLD-TABLE-AREA.
001800     05  WL-SUPPLIED-COUNT         PIC S9(4)  COMP-3 VALUE +0.
001900     05  WL-SUPPLIED-TABLE.
002000         10  WL-SUPPLIED-ENTRY OCCURS 80 TIMES
002100                                    INDEXED BY WL-SUP-IDX.
002200             15  WL-SUP-NAME       PIC X(32).
002300             15  WL-SUP-VALUE      PIC X(120).
002400*
002500     05  WL-DETECTED-COUNT         PIC S9(4)  COMP-3 VALUE +0.
002600     05  WL-DETECTED-TABLE.
002700         10  WL-DETECTED-ENTRY OCCURS 80 TIMES
002800                                    INDEXED BY WL-DET-IDX.
002900             15  WL-DET-NAME       PIC X(32).
003000             15  WL-DET-PROVIDED-SW
003100                                    PIC X(1).
003200                 88  WL-DET-PROVIDED
003300                                    VALUE 'Y'.
003400                 88  WL-DET-MISSING
003500                                    VALUE 'N'.
003600*
003700     05  WL-MISSING-COUNT          PIC S9(4)  COMP-3 VALUE +0.
003800     05  WL-SEVERITY               PIC X(8).
003900         88  WL-SEV-NONE           VALUE 'NONE'.
004000         88  WL-SEV-WARNING        VALUE 'WARNING'.
004100         88  WL-SEV-ERROR          VALUE 'ERROR'.
004200     05  WL-OK-TO-PROCEED-SW       PIC X(1).
004300         88  WL-OK-TO-PROCEED      VALUE 'Y'.
004400*
004500*    ~NAME~ TOKEN SCAN BUFFER
004600     05  WL-SCAN-BUFFER            PIC X(160).
004700     05  WL-SCAN-REDEF REDEFINES WL-SCAN-BUFFER.
004800         10  WL-SCAN-CHARS         OCCURS 160 TIMES
004900                                    PIC X.
005000     05  WL-SCAN-LEN               PIC S9(4)  COMP.
005100     05  WL-TILDE-START            PIC S9(4)  COMP-3.
005200     05  WL-TILDE-END              PIC S9(4)  COMP-3.
005300     05  WL-WORK-NAME              PIC X(32).
005400     05  WL-WORK-OUT               PIC X(160).
005500     05  WL-WORK-OUT-LEN           PIC S9(4)  COMP.
005600     05  FILLER                    PIC X(16)  VALUE SPACES.
005700
