000100*****************************************************************
000200*    CKQACSTS -- MODEL HEALTH QA RULE-FAMILY CONSTANTS          *
000300*****************************************************************
000400*
000500*    HOLDS THE FIXED THRESHOLDS USED BY THE 5.X (TIME/TIMESTEP)
000600*    AND 6.X (PARAMETER SANITY) CHECKS IN TFMDLHC0.  KEPT AS ONE
000700*    COPYBOOK SO A CHANGE TO A LIMIT DOES NOT TOUCH THE MAIN
000800*    PROGRAM'S PROCEDURE DIVISION.
000900*
001000*    CHANGE LOG
001100*    ----------
001200*    1985-06-14  RMH  TQ-1140  ORIGINAL FOR THE MODEL HEALTH
001300*                              VALIDATOR PROJECT.
001400*    2007-11-02  DKS  TQ-1288  ADDED SOLVER HARDWARE (SOLV01)
001500*                              CONSTANTS FOR HPC RUNS.
001600*
001700 01  CKQA-CONSTANTS.
001800     05  CKQA-MAX-DURATION-MAJOR   PIC S9(5)V9(3) COMP-3
001900                                    VALUE +200.000.
002000     05  CKQA-MAX-DURATION-MINOR   PIC S9(5)V9(3) COMP-3
002100                                    VALUE +100.000.
002200     05  CKQA-MIN-HPC-TS-TINY      PIC S9(5)V9(6) COMP-3
002300                                    VALUE +0.000100.
002400     05  CKQA-HPC-DTMAX-FACTOR     PIC S9(3)V9(3) COMP-3
002500                                    VALUE +0.500.
002600     05  CKQA-WAVE-SPEED           PIC S9(3)V9(3) COMP-3
002700                                    VALUE +3.000.
002800     05  CKQA-COURANT-MAJOR        PIC S9(3)V9(3) COMP-3
002900                                    VALUE +1.500.
003000     05  CKQA-COURANT-MINOR        PIC S9(3)V9(3) COMP-3
003100                                    VALUE +1.000.
003200     05  CKQA-MAX-OUTPUTS          PIC S9(7)      COMP-3
003300                                    VALUE +10000.
003400     05  CKQA-MIN-OUTPUTS          PIC S9(7)      COMP-3
003500                                    VALUE +2.
003600*
003700*    MANNING'S N (RULE FAMILY N)
003800     05  CKQA-MANNING-MIN-OK       PIC S9(1)V9(4) COMP-3
003900                                    VALUE +0.0100.
004000     05  CKQA-MANNING-MAX-OK       PIC S9(1)V9(4) COMP-3
004100                                    VALUE +0.2500.
004200     05  CKQA-MANNING-CRIT-MAX     PIC S9(1)V9(4) COMP-3
004300                                    VALUE +0.5000.
004400*
004500*    SOIL INITIAL LOSS, MM (RULE FAMILY ILCL)
004600     05  CKQA-IL-MIN-OK            PIC S9(5)V9(2) COMP-3
004700                                    VALUE +0.00.
004800     05  CKQA-IL-MAX-OK            PIC S9(5)V9(2) COMP-3
004900                                    VALUE +200.00.
005000     05  CKQA-IL-CRIT-MIN          PIC S9(5)V9(2) COMP-3
005100                                    VALUE +0.00.
005200     05  CKQA-IL-CRIT-MAX          PIC S9(5)V9(2) COMP-3
005300                                    VALUE +500.00.
005400*
005500*    SOIL CONTINUING LOSS, MM/HR (RULE FAMILY ILCL)
005600     05  CKQA-CL-MIN-OK            PIC S9(5)V9(2) COMP-3
005700                                    VALUE +0.00.
005800     05  CKQA-CL-MAX-OK            PIC S9(5)V9(2) COMP-3
005900                                    VALUE +50.00.
006000     05  CKQA-CL-CRIT-MIN          PIC S9(5)V9(2) COMP-3
006100                                    VALUE +0.00.
006200     05  CKQA-CL-CRIT-MAX          PIC S9(5)V9(2) COMP-3
006300                                    VALUE +200.00.
006400     05  FILLER                    PIC X(20)      VALUE SPACES.
006500
