000100*****************************************************************
000200*    CKCTLTRE -- CONTROL-FILE TREE TABLE                        *
000300*****************************************************************
000400*
000500*    HOLDS THE SET OF CONTROL FILES DISCOVERED WHILE WALKING THE
000600*    MODEL FROM THE ROOT TCF (U3).  COBOL HAS NO CLEAN RECURSION
000700*    ON THIS SHOP'S COMPILER, SO THE TREE WALK IS DONE AS A
000800*    WORK QUEUE OVER THIS TABLE -- EACH ENTRY REMEMBERS ITS
000900*    PARENT'S SUBSCRIPT SO THE REPORT WRITER (U12) CAN REBUILD
001000*    THE INDENTED TREE AFTERWARD WITHOUT RECURSING EITHER.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    1985-06-28  RMH  TQ-1142  ORIGINAL.
001500*    2011-01-11  DKS  TQ-1410  RAISED CF-MAX-FILES 200 TO 500 --
001600*                              QUADTREE MODELS NEST TOO DEEP.
001700*
001800 01  CKCTL-TREE-AREA.
001900     05  CF-FILE-COUNT             PIC S9(4)  COMP-3 VALUE +0.
002000     05  CF-QUEUE-NEXT             PIC S9(4)  COMP-3 VALUE +0.
002100     05  CF-FILE-TABLE.
002200         10  CF-FILE-ENTRY OCCURS 500 TIMES
002300                                    INDEXED BY CF-IDX.
002400             15  CF-PATH           PIC X(120).
002500             15  CF-DIRNAME        PIC X(100).
002600             15  CF-BASENAME       PIC X(40).
002700             15  CF-PARENT-SUB     PIC S9(4)  COMP-3.
002800             15  CF-DEPTH          PIC S9(4)  COMP-3.
002900             15  CF-LAST-CHILD-SW  PIC X(1).
003000                 88  CF-LAST-CHILD VALUE 'Y'.
003100             15  CF-VISITED-SW     PIC X(1).
003200                 88  CF-VISITED    VALUE 'Y'.
003300             15  CF-EXISTS-SW      PIC X(1).
003400                 88  CF-EXISTS     VALUE 'Y'.
003500                 88  CF-MISSING    VALUE 'N'.
003600             15  CF-READABLE-SW    PIC X(1).
003700                 88  CF-READABLE   VALUE 'Y'.
003800                 88  CF-UNREADABLE VALUE 'N'.
003900             15  CF-IS-ROOT-SW     PIC X(1).
004000                 88  CF-IS-ROOT    VALUE 'Y'.
004100*
004200*    PRE-ORDER PRINT STACK USED BY 8020-PRINT-CONTROL-TREE (U12)
004300*    TO WALK CF-FILE-TABLE ITERATIVELY IN DEPTH-FIRST ORDER.
004400     05  PS-STACK-TOP              PIC S9(4)  COMP-3 VALUE +0.
004500     05  PS-STACK-TABLE.
004600         10  PS-STACK-ENTRY OCCURS 500 TIMES
004700                                    INDEXED BY PS-IDX
004800                                    PIC S9(4)  COMP-3.
004900     05  PS-PREFIX-TABLE.
005000         10  PS-PREFIX-ENTRY OCCURS 500 TIMES
005100                                    PIC X(80).
005200     05  FILLER                    PIC X(16)  VALUE SPACES.
005300
