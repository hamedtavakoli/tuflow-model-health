000100*****************************************************************
000200*    CKPARMCD -- SYSIN PARAMETER CARD LAYOUT                    *
000300*****************************************************************
000400*
000500*    ONE 80-BYTE PARAMETER CARD READ FROM SYSIN AHEAD OF THE RUN.
000600*    CARD 1 IS ALWAYS THE ROOT TCF PATH.  EVERY CARD AFTER THAT
000700*    IS EITHER A WILDCARD CARD (COL 1-4 'WILD', NAME AND VALUE
000800*    FOLLOWING) OR THE OPTIONAL RUN-TEST RESULT CARD (COL 1-4
000900*    'RTST', RETURN CODE FOLLOWING) -- THE SIMULATION ITSELF IS
001000*    LAUNCHED OUTSIDE THIS PROGRAM; TFMDLHC0 ONLY LEARNS WHETHER
001100*    ONE WAS ATTEMPTED AND WHAT IT RETURNED.
001200*
001300*    CHANGE LOG
001400*    ----------
001500*    1985-06-07  RMH  TQ-1139  ORIGINAL -- ROOT TCF CARD ONLY.
001600*    1985-08-11  RMH  TQ-1150  ADDED WILD CARDS FOR U2.
001700*    2015-03-30  JPT  TQ-1502  ADDED RTST CARD -- CALLER NOW
001800*                              PASSES BACK THE SIMULATION RETURN
001900*                              CODE INSTEAD OF US POLLING FOR IT.
002000*
002100 01  CKPARM-CARD-AREA.
002200     05  PC-CARD-REC               PIC X(80).
002300     05  PC-CARD-TAG               PIC X(4).
002400         88  PC-TAG-WILD           VALUE 'WILD'.
002500         88  PC-TAG-RTST           VALUE 'RTST'.
002600     05  PC-ROOT-TCF-PATH          PIC X(120)  VALUE SPACES.
002700     05  PC-WILD-NAME              PIC X(32)   VALUE SPACES.
002800     05  PC-WILD-VALUE             PIC X(120)  VALUE SPACES.
002900     05  PC-RUN-TEST-DONE-SW       PIC X(1)    VALUE 'N'.
003000         88  PC-RUN-TEST-DONE      VALUE 'Y'.
003100     05  PC-RUN-TEST-RC            PIC S9(4)   COMP VALUE +0.
003200     05  PC-RUN-TEST-RC-KNOWN-SW   PIC X(1)    VALUE 'N'.
003300         88  PC-RUN-TEST-RC-KNOWN  VALUE 'Y'.
003400     05  FILLER                    PIC X(20)   VALUE SPACES.
003500
