000100*****************************************************************
000200*    CKSLOGRC -- SOLVER (HPC) LOG SUMMARY                       *
000300*****************************************************************
000400*
000500*    RESULT OF SUMMARISING THE OPTIONAL .HPC.TLF SOLVER LOG (U7)
000600*    -- CELL SIZE, MINIMUM/MAXIMUM TIMESTEP, AND WHETHER A GPU
000700*    WAS FOUND OR ERRORED.  GPU ERROR LINES ARE KEPT VERBATIM SO
000800*    SOLV01 CAN BE EXPLAINED IN THE REPORT WITHOUT RE-READING THE
000900*    LOG.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    1985-07-23  RMH  TQ-1146  ORIGINAL.
001400*    2010-05-14  DKS  TQ-1388  ADDED HL-GPU-ERROR-TABLE -- SOLV01
001500*                              USED TO REPORT A BARE COUNT ONLY.
001600*
001700 01  CKSLOG-SUMMARY-AREA.
001800     05  HL-FOUND-SW               PIC X(1)   VALUE 'N'.
001900         88  HL-LOG-FOUND          VALUE 'Y'.
002000     05  HL-CELL-SIZE-M            PIC S9(5)V9(3) COMP-3 VALUE +0.
002100     05  HL-CELL-SIZE-F            PIC X(1)   VALUE 'N'.
002200     05  HL-DT-MIN-S               PIC S9(5)V9(6) COMP-3 VALUE +0.
002300     05  HL-DT-MIN-F               PIC X(1)   VALUE 'N'.
002400     05  HL-DT-MAX-S               PIC S9(5)V9(6) COMP-3 VALUE +0.
002500     05  HL-DT-MAX-F               PIC X(1)   VALUE 'N'.
002600     05  HL-GPU-FOUND-SW           PIC X(1)   VALUE SPACE.
002700         88  HL-GPU-FOUND          VALUE 'Y'.
002800         88  HL-GPU-ERROR          VALUE 'N'.
002900         88  HL-GPU-UNKNOWN        VALUE SPACE.
003000     05  HL-GPU-ERROR-COUNT        PIC 9(3)   VALUE 0.
003100     05  HL-GPU-ERROR-TABLE.
003200         10  HL-GPU-ERROR-LINE OCCURS 25 TIMES
003300                                    PIC X(132).
003400     05  FILLER                    PIC X(20)  VALUE SPACES.
003500
